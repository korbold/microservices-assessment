000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    POSTMOV.
000120 AUTHOR.        M. ARZOLA CERVANTES.
000130 INSTALLATION.  BANCO UNION S.A. - GERENCIA DE SISTEMAS.
000140 DATE-WRITTEN.  18/02/1990.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO GERENCIA DE
000170                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000180                PARCIAL SIN AUTORIZACION ESCRITA.
000190*-----------------------------------------------------------------
000200*    POSTMOV                                                    *
000210*    APLICACION DE MOVIMIENTOS (DEPOSITOS Y RETIROS)             *
000220*    ====================================================      *
000230*    LEE EL ARCHIVO DE SOLICITUDES DE MOVIMIENTO (MOVREQ),       *
000240*    VALIDA QUE LA CUENTA EXISTA Y ESTE ACTIVA, OBTIENE EL       *
000250*    SALDO ACTUAL LLAMANDO A RUTSALDO, APLICA EL DEPOSITO O      *
000260*    RETIRO (RECHAZANDO EL RETIRO SI DEJA LA CUENTA EN ROJO) Y   *
000270*    AGREGA EL MOVIMIENTO RESULTANTE AL FINAL DE MOVFILE.        *
000280*    NO ACTUALIZA EL MAESTRO DE CUENTAS: EL SALDO VIGENTE SE     *
000290*    DERIVA SIEMPRE DEL ULTIMO MOVIMIENTO EN MOVFILE.            *
000300*-----------------------------------------------------------------
000310*    HISTORIAL DE CAMBIOS                                        *
000320*    AAAAMMDD  INIC  PETIC     DESCRIPCION                      *
000330*    --------  ----  --------  ------------------------------   *
000340*    19900218  MAC   CAF-0029  ALTA DEL PROGRAMA ORIGINAL       *
000350*    19940617  MAC   CAF-0166  SE AGREGA HORA AL MOVIMIENTO,    *
000360*                              EL DIA PODIA TENER VARIOS         *
000370*                              DEPOSITOS/RETIROS SOBRE LA MISMA  *
000380*                              CUENTA                            *
000390*    19970822  MAC   CAF-0202  SE RECHAZA EL RETIRO QUE DEJE EL  *
000400*                              SALDO EN NEGATIVO (SIN SOBREGIRO) *
000410*    19981130  MAC   CAF-0241  REVISION Y2K - FECHA DE MOVIMIENTO*
000420*                              TOMADA DE ACCEPT FROM DATE, YA ERA*
000430*                              AAAAMMDD DE 4 DIGITOS, SIN IMPACTO*
000440*    20040802  LDO   CAF-0356  SE LLAMA A RUTSALDO EN LUGAR DE   *
000450*                              RECALCULAR EL SALDO AQUI MISMO    *
000460*    20081114  LDO   CAF-0398  SE AGREGA EL LISTADO DE RESULTADO *
000470*                              (ANTES SOLO SE DISPLAYABAN LOS    *
000480*                              TOTALES; SE PIDIO CONSTANCIA POR   *
000490*                              SOLICITUD PARA CONCILIACION).      *
000500*    20150622  JRM   CAF-0475  SE CIERRA MOVFILE ANTES DE LLAMAR *
000510*                              A RUTSALDO Y SE REABRE EN EXTEND  *
000520*                              AL REGRESO. RUTSALDO ABRE SU      *
000530*                              PROPIO HANDLE DE MOVFILE EN MODO  *
000540*                              INPUT, Y DOS HANDLES ABIERTOS A   *
000550*                              LA VEZ SOBRE EL MISMO ARCHIVO NO  *
000560*                              GARANTIZAN VERSE LOS MOVIMIENTOS  *
000570*                              QUE EL OTRO ACABA DE ESCRIBIR. SIN*
000580*                              ESTE CIERRE, UN LOTE CON DOS      *
000590*                              SOLICITUDES SEGUIDAS PARA LA      *
000600*                              MISMA CUENTA PODIA CALCULAR MAL   *
000610*                              EL SALDO DE LA SEGUNDA.           *
000620*-----------------------------------------------------------------
000630*    NOTA GENERAL: LA FRASE "SALDO" EN ESTE PROGRAMA SIEMPRE SE   *
000640*    REFIERE AL SALDO QUE RESULTA DE SUMAR O RESTAR SOBRE EL      *
000650*    ULTIMO MOVIMIENTO GRABADO DE LA CUENTA, NUNCA A UN CAMPO     *
000660*    DE SALDO GUARDADO EN EL MAESTRO DE CUENTAS.                  *
000670*-----------------------------------------------------------------
000680*    NOTA SOBRE NUMERACION DE PARRAFOS: LOS 1000 SON DE ARRANQUE,  *
000690*    LOS 2000 SON DE PROCESO POR SOLICITUD (SUBDIVIDIDOS POR       *
000700*    DECENAS: 2100 LECTURA/VALIDACION, 2150 CUENTA, 2200 SALDO,    *
000710*    2300 GRABACION, 2700 RECHAZO, 2800 IMPRESION) Y LOS 9999 SON  *
000720*    DE CIERRE - MISMA CONVENCION QUE EL RESTO DE LOS PROGRAMAS    *
000730*    BATCH DE ESTA APLICACION (MANTCLI, MANTCTA, RPTCTA).          *
000740*-----------------------------------------------------------------
000750*    LIMITACIONES CONOCIDAS:                                      *
000760*    - NO HAY CONTROL DE CONCURRENCIA ENTRE DOS CORRIDAS DE ESTE   *
000770*      PROGRAMA AL MISMO TIEMPO SOBRE EL MISMO MOVFILE; EL LOTE    *
000780*      SIEMPRE SE PROGRAMA PARA CORRER SOLO.                       *
000790*    - NO HAY REVERSO AUTOMATICO DE UN MOVIMIENTO YA GRABADO; UNA  *
000800*      CORRECCION SE HACE CON UN MOVIMIENTO CONTRARIO EN EL        *
000810*      SIGUIENTE LOTE.                                            *
000820*    - EL PROGRAMA NO AGRUPA SOLICITUDES POR CUENTA; SI EL LOTE    *
000830*      TRAE VARIAS SOLICITUDES PARA LA MISMA CUENTA, SE APLICAN    *
000840*      EN EL ORDEN EN QUE APARECEN EN MOVREQ.                      *
000850*-----------------------------------------------------------------
000860
000870 ENVIRONMENT DIVISION.
000880*----------------------------------------------------------------*
000890*    CONFIGURATION SECTION                                       *
000900*----------------------------------------------------------------*
000910 CONFIGURATION SECTION.
000920*----------- REPROCESO DEL LOTE SE SEÑALA POR UPSI-0 --------------
000930*    SI EL OPERADOR PRENDE EL SWITCH UPSI-0 EN EL JCL, ESTE       *
000940*    PROGRAMA QUEDA AVISADO EN SW-REPROCESO DE QUE LA CORRIDA ES  *
000950*    UN REPROCESO (HOY NO SE USA PARA CAMBIAR LOGICA, SOLO QUEDA  *
000960*    DISPONIBLE PARA FUTURAS EXTENSIONES DEL CONTROL DE LOTE).    *
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM
000990     CLASS NUMERICO-EXTENDIDO IS "0" THRU "9"
001000     UPSI-0 ON STATUS IS SW-REPROCESO.
001010*    DDMOVRQ, DDCTAMT, DDMOVFL Y DDLISTA SON LOS NOMBRES LOGICOS  *
001020*    QUE EL JCL DE ESTA CORRIDA ASOCIA A LOS ARCHIVOS FISICOS DEL *
001030*    LOTE DE MOVIMIENTOS DEL DIA; EL PROGRAMA NUNCA CODIFICA UNA  *
001040*    RUTA NI UN NOMBRE DE ARCHIVO FISICO.                         *
001050
001060*----------------------------------------------------------------*
001070*    INPUT-OUTPUT SECTION                                        *
001080*----------------------------------------------------------------*
001090 INPUT-OUTPUT SECTION.
001100 FILE-CONTROL.
001110*    ARCHIVO DE ENTRADA - SOLICITUDES DE DEPOSITO/RETIRO DEL LOTE,
001120*    EN EL ORDEN EN QUE LLEGARON (ESE ORDEN ES EL QUE DETERMINA EL
001130*    RESULTADO CUANDO HAY VARIAS SOLICITUDES PARA LA MISMA CUENTA).
001140*    ARCHIVO DE TEXTO PLANO, UN REGISTRO POR LINEA.                *
001150     SELECT MOVREQ   ASSIGN TO DDMOVRQ
001160            ORGANIZATION IS LINE SEQUENTIAL
001170            FILE STATUS IS FS-MOVREQ.
001180
001190*    MAESTRO DE CUENTAS - SOLO SE LEE (ACCESO DYNAMIC POR LA      *
001200*    CLAVE PRIMARIA CUENTA-ID); ESTE PROGRAMA NUNCA LO REESCRIBE. *
001210*    LA CLAVE ALTERNA NUMERO-CUENTA QUEDA DECLARADA AQUI PORQUE EL*
001220*    FD SE COMPARTE VIA COPY CON PGM_20-MANTCTA.CBL, AUNQUE ESTE  *
001230*    PROGRAMA SOLO BUSCA POR CUENTA-ID.                           *
001240     SELECT CTAMTR   ASSIGN TO DDCTAMT
001250            ORGANIZATION IS INDEXED
001260            ACCESS MODE IS DYNAMIC
001270            RECORD KEY IS CUENTA-ID OF ACCOUNT-RECORD
001280            ALTERNATE RECORD KEY IS NUMERO-CUENTA
001290            FILE STATUS IS FS-CTAMTR.
001300
001310*    ARCHIVO DE MOVIMIENTOS - SECUENCIAL, SE ABRE EN EXTEND PARA   *
001320*    AGREGAR AL FINAL. TAMBIEN LO ABRE RUTSALDO (EN INPUT) Y       *
001330*    1100-ASIGNAR-PROX-ID-I (EN INPUT, PARA LA PRE-PASADA) - VER   *
001340*    LA NOTA CAF-0475 DEL ENCABEZADO SOBRE COMO SE COORDINAN.      *
001350     SELECT MOVFILE  ASSIGN TO DDMOVFL
001360            ORGANIZATION IS LINE SEQUENTIAL
001370            FILE STATUS IS FS-MOVFILE.
001380
001390*    LISTADO DE RESULTADO DE LA CORRIDA (IMPRESO), UNA LINEA POR   *
001400*    SOLICITUD, APLICADA O RECHAZADA.                              *
001410     SELECT LISTADO  ASSIGN TO DDLISTA
001420            FILE STATUS IS FS-LISTADO.
001430
001440*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001450 DATA DIVISION.
001460*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001470 FILE SECTION.
001480
001490*    SOLICITUD DE MOVIMIENTO TAL COMO LLEGA DEL LOTE (30 BYTES,    *
001500*    SIN FORMATO ESTRUCTURADO EN EL FD); SE LEE HACIA WS-REG-SOLMOV
001510*    PARA PODER VALIDAR SUS CAMPOS POR SEPARADO.                   *
001520 FD  MOVREQ
001530     BLOCK CONTAINS 0 RECORDS
001540     RECORDING MODE IS F.
001550*    REGISTRO CRUDO, SIN DESGLOSAR; VER WS-REG-SOLMOV MAS ABAJO.   *
001560 01  REG-MOVREQ                 PIC X(30).
001570
001580*    LAYOUT DEL MAESTRO DE CUENTAS - VER PGM_02-copy-CTACOPY.      *
001590*    CAMPOS DE INTERES AQUI: CUENTA-ID, ESTADO (88 CUENTA-ACTIVA/  *
001600*    CUENTA-INACTIVA) Y SALDO-INICIAL.                             *
001610 FD  CTAMTR.
001620     COPY CTACOPY.
001630
001640*    LAYOUT DEL MOVIMIENTO - VER PGM_03-copy-MOVCOPY. CADA         *
001650*    REGISTRO ES UN DEPOSITO O RETIRO YA APLICADO, CON EL SALDO    *
001660*    RESULTANTE DE ESE MOMENTO.                                    *
001670*    LA CLAVE LOGICA DEL ARCHIVO ES CUENTA-ID + FECHA + HORA,      *
001680*    AUNQUE EL ARCHIVO ES SECUENCIAL Y NO TIENE CLAVE DECLARADA    *
001690*    EN EL SELECT - EL ORDEN FISICO ES EL ORDEN DE ESCRITURA.      *
001700 FD  MOVFILE
001710     RECORDING MODE IS F.
001720     COPY MOVCOPY.
001730
001740*    LINEA DE RESULTADO, UNA POR SOLICITUD (APLICADA O RECHAZADA). *
001750*    VER IMP-DETALLE MAS ABAJO PARA EL DESGLOSE DE CAMPOS.         *
001760 FD  LISTADO
001770     BLOCK CONTAINS 0 RECORDS
001780     RECORDING MODE IS F.
001790 01  REG-LISTADO                PIC X(132).
001800
001810*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001820 WORKING-STORAGE SECTION.
001830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001840 77  FILLER        PIC X(26)    VALUE '* INICIO WORKING-STORAGE *'.
001850
001860*----------- STATUS ARCHIVOS  ------------------------------------
001870*    CADA OPEN/READ/WRITE/CLOSE DEL PROGRAMA REVISA SU PROPIO     *
001880*    CAMPO DE STATUS ANTES DE SEGUIR; NINGUNO DE LOS CUATRO SE     *
001890*    DEJA SIN CHEQUEAR EN NINGUN PARRAFO.                         *
001900*    STATUS DEL ARCHIVO DE SOLICITUDES.                          *
001910 77  FS-MOVREQ                  PIC XX       VALUE SPACES.
001920*    STATUS DEL MAESTRO DE CUENTAS.                             *
001930 77  FS-CTAMTR                  PIC XX       VALUE SPACES.
001940*    STATUS DEL ARCHIVO DE MOVIMIENTOS.                         *
001950 77  FS-MOVFILE                 PIC XX       VALUE SPACES.
001960*    VISTA ALTERNA DEL STATUS DE MOVFILE, USADA SOLO EN LOS
001970*    MENSAJES DE ERROR PARA DISTINGUIR CLASE Y SUBCODIGO.
001980 77  FS-MOVFILE-R REDEFINES FS-MOVFILE.
001990     03  FS-MOVFILE-CLASE       PIC X.
002000     03  FS-MOVFILE-SUBCOD      PIC X.
002010*    STATUS DEL LISTADO DE RESULTADO.                           *
002020 77  FS-LISTADO                 PIC XX       VALUE SPACES.
002030
002040*----------- SWITCH DE FIN DE LECTURA DE MOVREQ --------------------
002050*    SE PRENDE CUANDO 2100-LEER-I ENCUENTRA FIN DE ARCHIVO O UN    *
002060*    ERROR DE LECTURA; GOBIERNA EL PERFORM ... UNTIL DE            *
002070*    MAIN-PROGRAM-I.                                               *
002080 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
002090     88  WS-FIN-LECTURA                      VALUE 'Y'.
002100     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
002110
002120*----------- CONTADORES (COMP POR NORMA DE TALLER) ---------------
002130*    LOS TRES SE IMPRIMEN EN 9999-FINAL-I COMO TOTALES DE CONTROL *
002140*    DE LA CORRIDA.                                                *
002150 77  WS-CANT-LEIDAS              PIC 9(05)   USAGE COMP VALUE ZERO.
002160 77  WS-CANT-APLICADAS           PIC 9(05)   USAGE COMP VALUE ZERO.
002170 77  WS-CANT-RECHAZADAS          PIC 9(05)   USAGE COMP VALUE ZERO.
002180*    EDITADO SOLO PARA EL DISPLAY DE TOTALES EN 9999-FINAL-I.      *
002190 77  WS-CANT-PRINT               PIC ZZ,ZZ9.
002200
002210*----------- ASIGNACION DE MOVIMIENTO-ID (PRE-PASADA) -------------
002220*    WS-MAX-MOVIMIENTO-ID SE CALCULA UNA SOLA VEZ, AL ARRANCAR,    *
002230*    BARRIENDO MOVFILE; WS-PROX-MOVIMIENTO-ID SE VA INCREMENTANDO  *
002240*    EN MEMORIA CONFORME SE APLICA CADA MOVIMIENTO DE LA CORRIDA.  *
002250 77  WS-MAX-MOVIMIENTO-ID        PIC 9(09)   USAGE COMP VALUE ZERO.
002260 77  WS-PROX-MOVIMIENTO-ID       PIC 9(09)   USAGE COMP VALUE ZERO.
002270*    VISTA EN HEXDUMP DEL CONTADOR ANTERIOR, SOLO PARA VOLCADOS
002280*    DE DEPURACION EN CASO DE SOSPECHA DE CORRUPCION DE MEMORIA.
002290 77  WS-PROX-MOVIMIENTO-ID-X REDEFINES WS-PROX-MOVIMIENTO-ID
002300     PIC X(04).
002310
002320*----------- MENSAJE DE RESULTADO --------------------------------
002330*    EN BLANCO MIENTRAS LA SOLICITUD VA BIEN; EN CUANTO CUALQUIER  *
002340*    VALIDACION FALLA SE LLENA CON EL MOTIVO, Y ESE MOTIVO ES LO   *
002350*    QUE GOBIERNA SI 2000-PROCESO-I GRABA O RECHAZA.               *
002360 77  WS-MESSAGE-ERROR            PIC X(40)  VALUE SPACES.
002370
002380*----------- FECHA Y HORA DE PROCESO (ASIGNADAS AL MOVIMIENTO) ----
002390*    SE CAPTURAN UNA SOLA VEZ EN 1000-INICIO-I Y QUEDAN FIJAS      *
002400*    PARA TODA LA CORRIDA (TODOS LOS MOVIMIENTOS DE UN MISMO LOTE  *
002410*    SE SELLAN CON LA MISMA FECHA/HORA DE PROCESO).                *
002420 77  WS-FECHA-HOY                PIC 9(08)  VALUE ZERO.
002430 77  WS-HORA-HOY-COMPLETA        PIC 9(08)  VALUE ZERO.
002440*    ACCEPT FROM TIME DEVUELVE HHMMSSCC (8 DIGITOS); EL MOVIMIENTO *
002450*    SOLO GUARDA HHMMSS (WS-HORA-HOY) - LAS CENTESIMAS SE DESCARTAN*
002460*    Y SOLO QUEDAN DISPONIBLES AQUI POR SI ALGUN DIA SE NECESITAN. *
002470 01  WS-HORA-HOY-R REDEFINES WS-HORA-HOY-COMPLETA.
002480     03  WS-HORA-HOY             PIC 9(06).
002490     03  WS-HORA-HOY-CENT        PIC 9(02).
002500
002510*----------- AREA DE TRABAJO PARA EL CALCULO DE SALDO -------------
002520*    WS-SALDO-ACTUAL ES EL SALDO QUE DEVUELVE RUTSALDO; EL         *
002530*    WS-SALDO-NUEVO ES EL RESULTADO DESPUES DE APLICAR EL DEPOSITO *
002540*    O RETIRO DE LA SOLICITUD EN CURSO.                            *
002550 77  WS-SALDO-ACTUAL             PIC S9(08)V99 USAGE COMP-3
002560                                 VALUE ZERO.
002570 77  WS-SALDO-NUEVO              PIC S9(08)V99 USAGE COMP-3
002580                                 VALUE ZERO.
002590
002600*----------- AREA DE COMUNICACION CON LA RUTINA RUTSALDO ----------
002610*    SE LLENA EN 2200-CALC-SALDO-I ANTES DE CADA CALL. EL LAYOUT   *
002620*    DEBE COINCIDIR CAMPO A CAMPO CON LA LINKAGE SECTION DE        *
002630*    PGM_31-RUTSALDO.CBL.                                         *
002640 01  LK-AREA-RUTSALDO.
002650*    CUENTA QUE SE QUIERE CONSULTAR.                               *
002660     03  LK-CUENTA-ID            PIC 9(09).
002670*    SALDO INICIAL DEL MAESTRO, POR SI LA CUENTA NO TIENE AUN      *
002680*    NINGUN MOVIMIENTO GRABADO EN MOVFILE.                         *
002690     03  LK-SALDO-INICIAL        PIC S9(08)V99 USAGE COMP-3.
002700*    SALDO QUE DEVUELVE LA RUTINA; ES EL QUE USA ESTE PROGRAMA.    *
002710     03  LK-SALDO-ACTUAL         PIC S9(08)V99 USAGE COMP-3.
002720*    COMO SE ORIGINO EL SALDO DEVUELTO (88-LEVELS ABAJO).          *
002730     03  LK-COD-RETORNO          PIC X(02).
002740*        '00' - EL SALDO VIENE DEL ULTIMO MOVIMIENTO EN MOVFILE.   *
002750         88  LK-SALDO-DE-MOVIMIENTO      VALUE '00'.
002760*        '04' - LA CUENTA NO TENIA MOVIMIENTOS; SE USO EL SALDO    *
002770*        INICIAL DEL MAESTRO TAL CUAL SE LE PASO A LA RUTINA.      *
002780         88  LK-SALDO-INICIAL-USADO      VALUE '04'.
002790*        '90' - ERROR ABRIENDO O LEYENDO MOVFILE DENTRO DE         *
002800*        RUTSALDO; ESTE PROGRAMA NO LO EXAMINA HOY, PERO QUEDA     *
002810*        DISPONIBLE PARA UNA FUTURA VALIDACION MAS ESTRICTA.       *
002820         88  LK-ERROR-ARCHIVO            VALUE '90'.
002830
002840*//// LAYOUT DE LA SOLICITUD DE MOVIMIENTO (ARCHIVO MOVREQ) ///////
002850*    CADA LINEA DE MOVREQ SE LEE HACIA ESTE GRUPO, QUE DESGLOSA    *
002860*    LOS TRES CAMPOS QUE TRAE LA SOLICITUD.                        *
002870 01  WS-REG-SOLMOV.
002880*    CUENTA A LA QUE VA DIRIGIDO EL MOVIMIENTO.                    *
002890     03  SOL-CUENTA-ID           PIC 9(09)  VALUE ZEROS.
002900*    'Deposito' O 'Retiro  ' (CON BLANCOS DE RELLENO).             *
002910     03  SOL-TIPO-MOVIMIENTO     PIC X(08)  VALUE SPACES.
002920         88  SOL-ES-DEPOSITO             VALUE 'Deposito'.
002930         88  SOL-ES-RETIRO               VALUE 'Retiro  '.
002940*    MONTO DEL DEPOSITO O RETIRO, SIEMPRE POSITIVO EN LA SOLICITUD.*
002950     03  SOL-VALOR               PIC S9(08)V99 USAGE COMP-3
002960                                 VALUE ZERO.
002970*    RELLENO HASTA LOS 30 BYTES DEL REGISTRO DE ENTRADA.           *
002980     03  FILLER                  PIC X(07)  VALUE SPACES.
002990*//////////////////////////////////////////////////////////////////
003000
003010*----------- LINEA DE DETALLE DEL LISTADO -------------------------
003020*    SE LLENA TANTO PARA SOLICITUDES APLICADAS (2300-GRABAR-MOV-I) *
003030*    COMO PARA RECHAZADAS (2700-RECHAZAR-I); 2800-IMPRIMIR-I LA    *
003040*    ESCRIBE EN AMBOS CASOS.                                       *
003050 01  IMP-DETALLE.
003060*    CUENTA A LA QUE SE INTENTO APLICAR EL MOVIMIENTO.             *
003070     03  IMP-CUENTA-ID           PIC Z(8)9.
003080     03  FILLER                  PIC X(02)  VALUE SPACES.
003090*    'Deposito' O 'Retiro  ', TAL COMO LLEGO EN LA SOLICITUD.      *
003100     03  IMP-TIPO-MOVIMIENTO     PIC X(08).
003110     03  FILLER                  PIC X(02)  VALUE SPACES.
003120*    MONTO DEL MOVIMIENTO, EDITADO CON SIGNO PARA EL LISTADO.      *
003130     03  IMP-VALOR               PIC Z,ZZZ,ZZ9.99-.
003140     03  FILLER                  PIC X(02)  VALUE SPACES.
003150*    EN BLANCO/CERO CUANDO LA SOLICITUD SE RECHAZA.                *
003160     03  IMP-SALDO-RESULTANTE    PIC Z,ZZZ,ZZ9.99-.
003170     03  FILLER                  PIC X(02)  VALUE SPACES.
003180*    'MOVIMIENTO APLICADO' O EL MOTIVO DEL RECHAZO.                *
003190     03  IMP-RESULTADO           PIC X(40).
003200*    RELLENO HASTA LOS 132 BYTES DE LA LINEA DE IMPRESION.         *
003210     03  FILLER                  PIC X(47)  VALUE SPACES.
003220
003230 01  FILLER                      PIC X(26)
003240                 VALUE '* FINAL  WORKING-STORAGE *'.
003250*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003260 PROCEDURE DIVISION.
003270*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003280
003290*----  RUTINA PRINCIPAL -------------------------------------------
003300*    ABRE ARCHIVOS, PROCESA CADA SOLICITUD DE MOVIMIENTO DE       *
003310*    MOVREQ HASTA FIN DE ARCHIVO, Y CIERRA TODO.                  *
003320 MAIN-PROGRAM-I.
003330*    UNICO PUNTO DE ENTRADA DEL PROGRAMA; NO SE LLAMA DESDE    *
003340*    NINGUN OTRO PARRAFO.                                      *
003350
003360*    APERTURA DE LOS CUATRO ARCHIVOS Y PRE-PASADA DE MOVIMIENTO-ID.
003370     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
003380*    UN CICLO DE 2000-PROCESO-I POR CADA SOLICITUD LEIDA, HASTA    *
003390*    QUE EL SWITCH WS-FIN-LECTURA QUEDE EN TRUE.                   *
003400     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
003410                             UNTIL WS-FIN-LECTURA.
003420*    TOTALES DE CONTROL Y CIERRE DE ARCHIVOS.                      *
003430     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
003440
003450 MAIN-PROGRAM-F. GOBACK.
003460
003470
003480*----  CUERPO INICIO APERTURA DE ARCHIVOS Y PRE-PASADA -------------
003490 1000-INICIO-I.
003500*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I, AL ARRANCAR  *
003510*    LA CORRIDA.                                               *
003520
003530*    ARRANCA EL LOTE SUPONIENDO QUE HABRA AL MENOS UNA SOLICITUD.  *
003540     SET WS-NO-FIN-LECTURA TO TRUE.
003550
003560*    LA FECHA Y HORA DE HOY QUEDAN FIJAS PARA TODA LA CORRIDA Y SE *
003570*    GRABAN EN CADA MOVIMIENTO QUE SE APLIQUE (2300-GRABAR-MOV-I). *
003580     ACCEPT WS-FECHA-HOY         FROM DATE YYYYMMDD.
003590     ACCEPT WS-HORA-HOY-COMPLETA FROM TIME.
003600
003610*    PRE-PASADA SOBRE MOVFILE PARA SABER CUAL ES EL PROXIMO        *
003620*    MOVIMIENTO-ID DISPONIBLE, ANTES DE EMPEZAR A LEER MOVREQ.     *
003630     PERFORM 1100-ASIGNAR-PROX-ID-I THRU 1100-ASIGNAR-PROX-ID-F.
003640
003650*    ARCHIVO DE SOLICITUDES DE MOVIMIENTO, EN SECUENCIA DE LLEGADA.*
003660     OPEN INPUT  MOVREQ.
003670*    SI NO ABRE, NO HAY NADA QUE PROCESAR; SE MARCA FIN DE LOTE.   *
003680     IF FS-MOVREQ IS NOT EQUAL '00' THEN
003690        DISPLAY '* ERROR EN OPEN MOVREQ = ' FS-MOVREQ
003700        SET WS-FIN-LECTURA TO TRUE
003710     END-IF.
003720
003730*    MAESTRO DE CUENTAS, EN MODO LECTURA, PARA VALIDAR CADA        *
003740*    SOLICITUD CONTRA LA CUENTA QUE DICE AFECTAR.                  *
003750     OPEN INPUT CTAMTR.
003760     IF FS-CTAMTR IS NOT EQUAL '00' THEN
003770        DISPLAY '* ERROR EN OPEN CTAMTR = ' FS-CTAMTR
003780        MOVE 9999 TO RETURN-CODE
003790        SET WS-FIN-LECTURA TO TRUE
003800     END-IF.
003810
003820*    MOVFILE SE ABRE EN EXTEND PARA IR AGREGANDO AL FINAL LOS      *
003830*    MOVIMIENTOS QUE SE VAYAN APLICANDO. SI EL ARCHIVO TODAVIA NO  *
003840*    EXISTE (FS = 05) SE CREA VACIO CON OPEN OUTPUT.               *
003850     OPEN EXTEND MOVFILE.
003860     IF FS-MOVFILE IS EQUAL '05' THEN
003870        OPEN OUTPUT MOVFILE
003880     END-IF.
003890*    CUALQUIER OTRO STATUS DISTINTO DE '00' ES ERROR REAL DE       *
003900*    ARCHIVO Y DETIENE LA CORRIDA.                                 *
003910     IF FS-MOVFILE IS NOT EQUAL '00' THEN
003920        DISPLAY '* ERROR EN OPEN MOVFILE = ' FS-MOVFILE
003930        MOVE 9999 TO RETURN-CODE
003940        SET WS-FIN-LECTURA TO TRUE
003950     END-IF.
003960
003970*    LISTADO DE RESULTADO: UNA LINEA POR CADA SOLICITUD, APLICADA  *
003980*    O RECHAZADA (2800-IMPRIMIR-I).                                *
003990     OPEN OUTPUT LISTADO.
004000     IF FS-LISTADO IS NOT EQUAL '00' THEN
004010        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
004020        MOVE 9999 TO RETURN-CODE
004030        SET WS-FIN-LECTURA TO TRUE
004040     END-IF.
004050
004060*    SI TODOS LOS ARCHIVOS ABRIERON BIEN, SE ADELANTA LA LECTURA   *
004070*    PARA DEJAR LA PRIMERA SOLICITUD LISTA EN WS-REG-SOLMOV.       *
004080     IF NOT WS-FIN-LECTURA THEN
004090        PERFORM 2100-LEER-I THRU 2100-LEER-F
004100     END-IF.
004110
004120 1000-INICIO-F. EXIT.
004130*    RETORNA A MAIN-PROGRAM-I, QUE SIGUE CON EL CICLO DE       *
004140*    PROCESO.                                                  *
004150
004160
004170*----  DETERMINA EL PROXIMO MOVIMIENTO-ID A ASIGNAR (MAX + 1) ------
004180 1100-ASIGNAR-PROX-ID-I.
004190*    INVOCADO UNA SOLA VEZ, DESDE 1000-INICIO-I, ANTES DE ABRIR*
004200*    MOVREQ.                                                   *
004210
004220*    ESTE OPEN/CLOSE DE MOVFILE ES APARTE DEL OPEN EXTEND QUE SE   *
004230*    HACE MAS ADELANTE EN 1000-INICIO-I: AQUI SOLO SE LEE, DE      *
004240*    PRINCIPIO A FIN, PARA ENCONTRAR EL MOVIMIENTO-ID MAS ALTO     *
004250*    YA USADO EN EL ARCHIVO.                                      *
004260     MOVE ZERO TO WS-MAX-MOVIMIENTO-ID.
004270     OPEN INPUT MOVFILE.
004280*    SI EL ARCHIVO EXISTE, SE BARRE COMPLETO BUSCANDO EL MAYOR     *
004290*    MOVIMIENTO-ID. SI NO EXISTE AUN (PRIMERA CORRIDA) SE OMITE    *
004300*    LA BUSQUEDA Y EL MAXIMO QUEDA EN CERO.                        *
004310     IF FS-MOVFILE IS EQUAL '00' THEN
004320        PERFORM 1150-BUSCAR-MAX-I THRU 1150-BUSCAR-MAX-F
004330                UNTIL FS-MOVFILE IS EQUAL '10'
004340        CLOSE MOVFILE
004350     END-IF.
004360*    SI EL ARCHIVO NO EXISTE TODAVIA (PRIMERA CORRIDA) EL MAXIMO   *
004370*    QUEDA EN CERO Y EL PROXIMO-ID ARRANCA EN 1.                   *
004380     COMPUTE WS-PROX-MOVIMIENTO-ID = WS-MAX-MOVIMIENTO-ID + 1.
004390
004400 1100-ASIGNAR-PROX-ID-F. EXIT.
004410*    RETORNA A 1000-INICIO-I, QUE CONTINUA CON LA APERTURA DE  *
004420*    LOS DEMAS ARCHIVOS.                                       *
004430
004440
004450*----  LEE UN REGISTRO DEL ARCHIVO DURANTE LA PRE-PASADA ------------
004460 1150-BUSCAR-MAX-I.
004470*    INVOCADO REPETIDAMENTE DESDE 1100-ASIGNAR-PROX-ID-I, UNA  *
004480*    VEZ POR REGISTRO DE LA PRE-PASADA.                        *
004490
004500*    SOLO INTERESA EL MOVIMIENTO-ID MAS ALTO; EL RESTO DEL         *
004510*    REGISTRO NO SE USA EN ESTA PASADA.                            *
004520     READ MOVFILE
004530        AT END MOVE '10' TO FS-MOVFILE
004540        NOT AT END
004550*          SE ACTUALIZA EL MAXIMO SOLO SI EL REGISTRO LEIDO TRAE   *
004560*          UN MOVIMIENTO-ID MAYOR AL GUARDADO HASTA AHORA.         *
004570           IF MOVIMIENTO-ID > WS-MAX-MOVIMIENTO-ID
004580              MOVE MOVIMIENTO-ID TO WS-MAX-MOVIMIENTO-ID
004590           END-IF
004600     END-READ.
004610
004620 1150-BUSCAR-MAX-F. EXIT.
004630*    RETORNA A 1100-ASIGNAR-PROX-ID-I PARA LA SIGUIENTE VUELTA *
004640*    DEL PERFORM.                                              *
004650
004660
004670*----  CUERPO PRINCIPAL DE PROCESO ----------------------------------
004680 2000-PROCESO-I.
004690*    INVOCADO REPETIDAMENTE DESDE MAIN-PROGRAM-I, UNA VEZ POR  *
004700*    SOLICITUD LEIDA.                                          *
004710
004720*    LAS TRES VALIDACIONES/CALCULOS SIGUIENTES SON EN CADENA: CADA *
004730*    UNA SOLO SE EJECUTA SI LA ANTERIOR NO DEJO UN MENSAJE DE      *
004740*    ERROR EN WS-MESSAGE-ERROR.                                   *
004750     MOVE SPACES TO WS-MESSAGE-ERROR.
004760
004770*    1) TIPO DE MOVIMIENTO Y VALOR DE LA SOLICITUD.                *
004780     PERFORM 2100-VALIDAR-TRAN-I THRU 2100-VALIDAR-TRAN-F.
004790
004800*    2) EXISTENCIA Y ESTADO DE LA CUENTA.                         *
004810     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
004820        PERFORM 2150-VALIDAR-CUENTA-I THRU 2150-VALIDAR-CUENTA-F
004830     END-IF.
004840
004850*    3) SALDO ACTUAL Y RESULTADO DEL DEPOSITO/RETIRO.              *
004860     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
004870        PERFORM 2200-CALC-SALDO-I THRU 2200-CALC-SALDO-F
004880     END-IF.
004890
004900*    SI ALGUNA DE LAS TRES DEJO ERROR, LA SOLICITUD SE RECHAZA;    *
004910*    SI NO, EL MOVIMIENTO SE GRABA EN MOVFILE.                    *
004920     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
004930        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
004940     ELSE
004950        PERFORM 2300-GRABAR-MOV-I THRU 2300-GRABAR-MOV-F
004960     END-IF.
004970
004980*    SE ADELANTA LA LECTURA PARA LA PROXIMA VUELTA DEL CICLO.      *
004990     PERFORM 2100-LEER-I THRU 2100-LEER-F.
005000
005010 2000-PROCESO-F. EXIT.
005020*    RETORNA A MAIN-PROGRAM-I PARA EVALUAR SI HAY MAS          *
005030*    SOLICITUDES.                                              *
005040
005050
005060*----  LEE LA SIGUIENTE SOLICITUD DE MOVREQ -------------------------
005070 2100-LEER-I.
005080*    INVOCADO DESDE 1000-INICIO-I (LECTURA INICIAL) Y DESDE    *
005090*    2000-PROCESO-I (LECTURAS SIGUIENTES).                     *
005100
005110*    LA LINEA DE TEXTO SE LEE DIRECTO HACIA WS-REG-SOLMOV, QUE     *
005120*    DESGLOSA LOS TRES CAMPOS DE LA SOLICITUD.                     *
005130     READ MOVREQ INTO WS-REG-SOLMOV
005140
005150*    EL STATUS DE LA LECTURA DECIDE SI HAY MAS TRABAJO, SI SE      *
005160*    LLEGO AL FIN DEL ARCHIVO, O SI HUBO UN ERROR REAL.            *
005170     EVALUATE FS-MOVREQ
005180*       '00' = LECTURA NORMAL; SE CUENTA LA SOLICITUD Y SE SIGUE.  *
005190        WHEN '00'
005200           ADD 1 TO WS-CANT-LEIDAS
005210*       '10' = FIN DE ARCHIVO; NO ES ERROR, ES LA SEÑAL NORMAL DE  *
005220*       QUE YA NO QUEDAN MAS SOLICITUDES EN EL LOTE.               *
005230        WHEN '10'
005240           SET WS-FIN-LECTURA TO TRUE
005250*       CUALQUIER OTRO STATUS ES UN ERROR DE ARCHIVO REAL.         *
005260        WHEN OTHER
005270           DISPLAY '* ERROR EN LECTURA MOVREQ = ' FS-MOVREQ
005280           MOVE 9999 TO RETURN-CODE
005290           SET WS-FIN-LECTURA TO TRUE
005300     END-EVALUATE.
005310
005320 2100-LEER-F. EXIT.
005330*    RETORNA A QUIEN LO LLAMO (1000-INICIO-I O 2000-PROCESO-I).*
005340
005350
005360*----  VALIDA TIPO DE MOVIMIENTO Y VALOR DE LA SOLICITUD -----------
005370 2100-VALIDAR-TRAN-I.
005380*    INVOCADO DESDE 2000-PROCESO-I, PRIMERO DE LA CADENA DE    *
005390*    VALIDACIONES.                                             *
005400
005410*    SOLO SE ACEPTAN LOS DOS TIPOS DECLARADOS EN WS-REG-SOLMOV     *
005420*    (88-LEVEL SOL-ES-DEPOSITO/SOL-ES-RETIRO); CUALQUIER OTRO      *
005430*    VALOR SE RECHAZA DE UNA VEZ, SIN TOCAR EL MAESTRO NI          *
005440*    RUTSALDO.                                                    *
005450     IF NOT SOL-ES-DEPOSITO AND NOT SOL-ES-RETIRO THEN
005460        MOVE 'TIPO DE MOVIMIENTO NO VALIDO' TO WS-MESSAGE-ERROR
005470     END-IF.
005480
005490*    EL VALOR DEL MOVIMIENTO DEBE SER POSITIVO; UN VALOR EN CERO   *
005500*    O NEGATIVO NO TIENE SENTIDO DE NEGOCIO AQUI. SOLO SE REVISA   *
005510*    SI EL TIPO YA PASO LA VALIDACION ANTERIOR.                    *
005520     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
005530        IF SOL-VALOR IS NOT GREATER THAN ZERO THEN
005540           MOVE 'EL VALOR DEBE SER MAYOR QUE CERO' TO
005550                                             WS-MESSAGE-ERROR
005560        END-IF
005570     END-IF.
005580
005590 2100-VALIDAR-TRAN-F. EXIT.
005600*    RETORNA A 2000-PROCESO-I PARA CONTINUAR LA CADENA DE      *
005610*    VALIDACIONES.                                             *
005620
005630
005640*----  VALIDA QUE LA CUENTA EXISTA Y ESTE ACTIVA --------------------
005650 2150-VALIDAR-CUENTA-I.
005660*    INVOCADO DESDE 2000-PROCESO-I, SOLO SI LA VALIDACION DE   *
005670*    TIPO/VALOR PASO.                                          *
005680
005690*    BUSQUEDA POR CLAVE PRIMARIA (CUENTA-ID) EN EL MAESTRO.        *
005700*    CTAMTR SE ABRIO DYNAMIC EN 1000-INICIO-I, ASI QUE ADMITE       *
005710*    TANTO LECTURA SECUENCIAL COMO LECTURA DIRECTA POR CLAVE.      *
005720     MOVE SOL-CUENTA-ID TO CUENTA-ID OF ACCOUNT-RECORD.
005730     READ CTAMTR
005740        INVALID KEY
005750*          CUENTA-ID OF ACCOUNT-RECORD ES LA CLAVE PRIMARIA DEL    *
005760*          MAESTRO; SI NO HAY REGISTRO CON ESA CLAVE, LA CUENTA    *
005770*          NO EXISTE Y LA SOLICITUD NO PUEDE CONTINUAR.            *
005780           MOVE 'CUENTA NO EXISTE' TO WS-MESSAGE-ERROR
005790     END-READ.
005800
005810*    UNA CUENTA INACTIVA (ESTADO = 'N') NO RECIBE MOVIMIENTOS,     *
005820*    AUNQUE EXISTA EN EL MAESTRO. SOLO SE REVISA SI LA CUENTA SE   *
005830*    ENCONTRO (SI NO, YA HAY ERROR Y ESTE BLOQUE SE SALTA).        *
005840     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
005850        IF CUENTA-INACTIVA THEN
005860           MOVE 'CUENTA INACTIVA' TO WS-MESSAGE-ERROR
005870        END-IF
005880     END-IF.
005890
005900 2150-VALIDAR-CUENTA-F. EXIT.
005910*    RETORNA A 2000-PROCESO-I PARA CONTINUAR LA CADENA DE      *
005920*    VALIDACIONES.                                             *
005930
005940
005950*----  OBTIENE EL SALDO ACTUAL Y CALCULA EL SALDO RESULTANTE --------
005960 2200-CALC-SALDO-I.
005970*    INVOCADO DESDE 2000-PROCESO-I, SOLO SI LA CUENTA EXISTE Y *
005980*    ESTA ACTIVA.                                              *
005990
006000*    ANTES DE LLAMAR A RUTSALDO SE CIERRA NUESTRO PROPIO HANDLE DE  *
006010*    MOVFILE (ABIERTO EN EXTEND DESDE 1000-INICIO-I). RUTSALDO      *
006020*    ABRE EL MISMO ARCHIVO EN INPUT POR SU CUENTA PARA BUSCAR EL    *
006030*    ULTIMO MOVIMIENTO DE LA CUENTA, Y SI DEJAMOS EL EXTEND         *
006040*    ABIERTO NO HAY GARANTIA DE QUE SU LECTURA VEA LO QUE ESTE      *
006050*    MISMO PROGRAMA ACABA DE ESCRIBIR EN LA MISMA CORRIDA           *
006060*    (CAF-0475).                                                   *
006070     CLOSE MOVFILE.
006080*    EL CIERRE SOLO DEBERIA FALLAR POR UN PROBLEMA SERIO DE        *
006090*    ARCHIVO; SE REPORTA PERO NO SE RECHAZA LA SOLICITUD AQUI      *
006100*    PORQUE EL OPEN EXTEND DE ABAJO VOLVERA A REVISAR EL STATUS.   *
006110     IF FS-MOVFILE IS NOT EQUAL '00' THEN
006120        DISPLAY '* ERROR EN CLOSE MOVFILE (PRE-RUTSALDO) = '
006130                 FS-MOVFILE
006140        MOVE 9999 TO RETURN-CODE
006150     END-IF.
006160
006170*    SE ARMA EL AREA DE COMUNICACION Y SE LLAMA A LA RUTINA QUE     *
006180*    BUSCA EL SALDO DEL ULTIMO MOVIMIENTO DE LA CUENTA.             *
006190     MOVE CUENTA-ID OF ACCOUNT-RECORD TO LK-CUENTA-ID.
006200*    EL SALDO-INICIAL DEL MAESTRO VIAJA POR SI LA CUENTA TODAVIA    *
006210*    NO TIENE NINGUN MOVIMIENTO GRABADO EN MOVFILE.                 *
006220     MOVE SALDO-INICIAL TO LK-SALDO-INICIAL.
006230*    RUTSALDO ABRE MOVFILE INPUT, BUSCA EL ULTIMO MOVIMIENTO DE       *
006240*    LA CUENTA Y LO CIERRA ANTES DE DEVOLVER EL CONTROL; POR ESO      *
006250*    ESTE PROGRAMA DEBIO CERRAR SU PROPIO EXTEND ANTES DE LLAMAR.     *
006260     CALL 'RUTSALDO' USING LK-AREA-RUTSALDO.
006270*    LK-COD-RETORNO INDICA SI EL SALDO VINO DE UN MOVIMIENTO O DEL    *
006280*    SALDO INICIAL; HOY NO SE EXAMINA AQUI, PERO QUEDA DISPONIBLE     *
006290*    EN EL AREA DE ENLACE PARA QUIEN QUIERA AUDITARLO MAS ADELANTE.   *
006300     MOVE LK-SALDO-ACTUAL TO WS-SALDO-ACTUAL.
006310*    DE AQUI EN ADELANTE WS-SALDO-ACTUAL ES EL SALDO QUE SE USARA     *
006320*    PARA VALIDAR EL RETIRO Y CALCULAR EL NUEVO SALDO DEL MOVIMIENTO. *
006330
006340*    SE REABRE MOVFILE EN EXTEND PARA PODER SEGUIR AGREGANDO EL     *
006350*    MOVIMIENTO RESULTANTE AL FINAL DEL ARCHIVO, MAS ADELANTE,      *
006360*    EN 2300-GRABAR-MOV-I.                                         *
006370     OPEN EXTEND MOVFILE.
006380*    SI LA REAPERTURA FALLA, LA SOLICITUD NO PUEDE GRABARSE: SE     *
006390*    DEJA EL MENSAJE DE ERROR PARA QUE 2000-PROCESO-I LA RECHACE    *
006400*    EN LUGAR DE INTENTAR UN WRITE SOBRE UN ARCHIVO SIN ABRIR.      *
006410     IF FS-MOVFILE IS NOT EQUAL '00' THEN
006420        DISPLAY '* ERROR EN OPEN MOVFILE (POST-RUTSALDO) = '
006430                 FS-MOVFILE
006440        MOVE 9999 TO RETURN-CODE
006450        MOVE 'ERROR DE ARCHIVO EN MOVFILE' TO WS-MESSAGE-ERROR
006460     END-IF.
006470
006480*    APLICA EL DEPOSITO O EL RETIRO SOBRE EL SALDO OBTENIDO. UN     *
006490*    RETIRO QUE DEJE EL SALDO EN NEGATIVO SE RECHAZA (CAF-0202).    *
006500     IF SOL-ES-DEPOSITO THEN
006510*       UN DEPOSITO SIEMPRE SUMA; NO TIENE RESTRICCION DE MONTO     *
006520*       MAXIMO EN ESTE PROGRAMA.                                   *
006530        COMPUTE WS-SALDO-NUEVO = WS-SALDO-ACTUAL + SOL-VALOR
006540     ELSE
006550        COMPUTE WS-SALDO-NUEVO = WS-SALDO-ACTUAL - SOL-VALOR
006560*       NO SE PERMITE SOBREGIRO EN ESTE BANCO. SI EL SALDO NUEVO   *
006570*       QUEDA NEGATIVO, EL MOVIMIENTO NO SE GRABA (EL COMPUTE YA    *
006580*       SE HIZO, PERO WS-SALDO-NUEVO SIMPLEMENTE NO SE USA SI      *
006590*       LA SOLICITUD TERMINA EN 2700-RECHAZAR-I).                  *
006600        IF WS-SALDO-NUEVO < ZERO THEN
006610           MOVE 'Saldo no disponible' TO
006620                                             WS-MESSAGE-ERROR
006630        END-IF
006640     END-IF.
006650
006660 2200-CALC-SALDO-F. EXIT.
006670*    RETORNA A 2000-PROCESO-I, QUE DECIDE GRABAR O RECHAZAR.   *
006680
006690
006700*----  GRABA EL MOVIMIENTO AL FINAL DE MOVFILE ----------------------
006710 2300-GRABAR-MOV-I.
006720*    INVOCADO DESDE 2000-PROCESO-I CUANDO NINGUNA VALIDACION   *
006730*    DEJO ERROR.                                               *
006740
006750*    EL MOVIMIENTO-ID SE ASIGNA DE LA SECUENCIA CALCULADA EN LA     *
006760*    PRE-PASADA (1100-ASIGNAR-PROX-ID-I) Y SE VA INCREMENTANDO EN   *
006770*    MEMORIA PARA LA SIGUIENTE SOLICITUD APLICADA DE LA CORRIDA.    *
006780     MOVE WS-PROX-MOVIMIENTO-ID TO MOVIMIENTO-ID.
006790     ADD 1                      TO WS-PROX-MOVIMIENTO-ID.
006800*    FECHA Y HORA FIJADAS EN 1000-INICIO-I PARA TODA LA CORRIDA.    *
006810     MOVE WS-FECHA-HOY          TO FECHA-FECHA.
006820     MOVE WS-HORA-HOY           TO FECHA-HORA.
006830*    TIPO, VALOR Y SALDO RESULTANTE DE ESTA SOLICITUD EN PARTICULAR.
006840     MOVE SOL-TIPO-MOVIMIENTO   TO TIPO-MOVIMIENTO.
006850     MOVE SOL-VALOR             TO VALOR.
006860*    WS-SALDO-NUEVO FUE CALCULADO EN 2200-CALC-SALDO-I A PARTIR DE   *
006870*    WS-SALDO-ACTUAL (DEVUELTO POR RUTSALDO) MAS O MENOS SOL-VALOR.  *
006880     MOVE WS-SALDO-NUEVO        TO SALDO.
006890     MOVE CUENTA-ID OF ACCOUNT-RECORD TO CUENTA-ID OF MOVEMENT-RECORD.
006900*    CUENTA-ID SE CALIFICA CON "OF" PORQUE TANTO ACCOUNT-RECORD     *
006910*    (CTACOPY) COMO MOVEMENT-RECORD (MOVCOPY) DECLARAN UN CAMPO    *
006920*    CON ESE MISMO NOMBRE.                                         *
006930
006940*    EL REGISTRO SE AGREGA AL FINAL DE MOVFILE (HANDLE EXTEND).     *
006950*    ESTE ES EL UNICO PUNTO DEL PROGRAMA QUE ESCRIBE EN MOVFILE;    *
006960*    EL MAESTRO DE CUENTAS (CTAMTR) NUNCA SE ACTUALIZA AQUI - EL    *
006970*    SALDO VIGENTE SIEMPRE SE DERIVA DEL ULTIMO MOVIMIENTO.         *
006980     WRITE MOVEMENT-RECORD.
006990*    SI LA ESCRITURA FALLA DESPUES DE HABER PASADO TODAS LAS        *
007000*    VALIDACIONES, LA SOLICITUD SE TRATA COMO RECHAZADA PARA NO     *
007010*    DEJAR TOTALES INCONSISTENTES ENTRE APLICADOS Y RECHAZADOS.     *
007020     IF FS-MOVFILE IS NOT EQUAL '00' THEN
007030        DISPLAY '* ERROR EN WRITE MOVFILE = ' FS-MOVFILE
007040        MOVE 9999 TO RETURN-CODE
007050        MOVE 'ERROR DE ESCRITURA EN MOVFILE' TO WS-MESSAGE-ERROR
007060        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
007070     ELSE
007080*       LA ESCRITURA SALIO BIEN: SE CUENTA COMO APLICADO Y SE       *
007090*       ARMA LA LINEA DE DETALLE PARA EL LISTADO.                  *
007100        ADD 1 TO WS-CANT-APLICADAS
007110        MOVE CUENTA-ID OF MOVEMENT-RECORD TO IMP-CUENTA-ID
007120        MOVE TIPO-MOVIMIENTO       TO IMP-TIPO-MOVIMIENTO
007130        MOVE VALOR                 TO IMP-VALOR
007140        MOVE SALDO                 TO IMP-SALDO-RESULTANTE
007150        MOVE 'MOVIMIENTO APLICADO'  TO IMP-RESULTADO
007160        PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
007170     END-IF.
007180
007190 2300-GRABAR-MOV-F. EXIT.
007200*    RETORNA A 2000-PROCESO-I PARA ADELANTAR LA LECTURA.       *
007210
007220
007230*----  RECHAZA LA SOLICITUD Y LA DEJA EN EL LISTADO -----------------
007240 2700-RECHAZAR-I.
007250*    INVOCADO DESDE 2000-PROCESO-I Y DESDE 2300-GRABAR-MOV-I   *
007260*    CUANDO FALLA EL WRITE.                                    *
007270
007280*    UNA SOLICITUD RECHAZADA NO TOCA MOVFILE NI CTAMTR; SOLO SE     *
007290*    DEJA CONSTANCIA EN EL LISTADO, CON EL MOTIVO DEL RECHAZO       *
007300*    TOMADO DE WS-MESSAGE-ERROR.                                   *
007310     ADD 1 TO WS-CANT-RECHAZADAS.
007320*    SE IMPRIMEN LOS DATOS TAL COMO LLEGARON EN LA SOLICITUD, NO    *
007330*    LOS DEL MAESTRO, PORQUE LA CUENTA PUDO NI SIQUIERA EXISTIR.    *
007340     MOVE SOL-CUENTA-ID         TO IMP-CUENTA-ID.
007350     MOVE SOL-TIPO-MOVIMIENTO   TO IMP-TIPO-MOVIMIENTO.
007360     MOVE SOL-VALOR             TO IMP-VALOR.
007370*    TIPO Y VALOR VIENEN DE LA SOLICITUD ORIGINAL (WS-REG-SOLMOV); *
007380*    SON LOS UNICOS DATOS CONFIABLES QUE SE TIENEN DE UN RECHAZO.  *
007390*    NO HAY SALDO RESULTANTE QUE MOSTRAR EN UN RECHAZO.             *
007400     MOVE ZERO                  TO IMP-SALDO-RESULTANTE.
007410     MOVE WS-MESSAGE-ERROR      TO IMP-RESULTADO.
007420     PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F.
007430
007440 2700-RECHAZAR-F. EXIT.
007450*    RETORNA A 2000-PROCESO-I PARA ADELANTAR LA LECTURA.       *
007460
007470
007480*----  ESCRIBE UNA LINEA EN EL LISTADO -------------------------------
007490 2800-IMPRIMIR-I.
007500*    INVOCADO DESDE 2300-GRABAR-MOV-I Y DESDE 2700-RECHAZAR-I, *
007510*    CON IMP-DETALLE YA ARMADO.                                *
007520
007530*    AMBOS LLAMADORES LLENAN IMP-CUENTA-ID, IMP-TIPO-MOVIMIENTO,    *
007540*    IMP-VALOR, IMP-SALDO-RESULTANTE E IMP-RESULTADO ANTES DE       *
007550*    LLEGAR AQUI; ESTE PARRAFO SOLO CUENTA LINEAS Y ESCRIBE.        *
007560*    PARAGRAFO COMPARTIDO POR 2300-GRABAR-MOV-I (APLICADOS) Y       *
007570*    2700-RECHAZAR-I (RECHAZADOS); IMP-DETALLE YA VIENE LLENO       *
007580*    CUANDO SE LLEGA AQUI.                                          *
007590     WRITE REG-LISTADO FROM IMP-DETALLE.
007600*    UN ERROR DE IMPRESION NO DETIENE EL LOTE, SOLO SE REPORTA.     *
007610     IF FS-LISTADO IS NOT EQUAL '00' THEN
007620        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
007630        MOVE 9999 TO RETURN-CODE
007640     END-IF.
007650
007660 2800-IMPRIMIR-F. EXIT.
007670*    RETORNA A QUIEN LO LLAMO (2300-GRABAR-MOV-I O             *
007680*    2700-RECHAZAR-I).                                         *
007690
007700
007710*----  CIERRA ARCHIVOS Y MUESTRA LOS TOTALES DE LA CORRIDA ----------
007720 9999-FINAL-I.
007730*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I, AL TERMINAR  *
007740*    EL CICLO DE PROCESO.                                      *
007750
007760*    TOTALES DE CONTROL PARA LA BITACORA DE LA CORRIDA.            *
007770*    UNA LINEA EN BLANCO Y UNA DE ASTERISCOS SEPARAN LOS TOTALES   *
007780*    DEL RESTO DE LOS DISPLAYS DE ERROR QUE PUDO HABER DEJADO LA   *
007790*    CORRIDA, PARA QUE SE VEAN CLAROS EN EL LISTADO DE CONSOLA.    *
007800     DISPLAY ' '.
007810     DISPLAY '**********************************************'.
007820*    WS-CANT-PRINT SE REUTILIZA PARA LOS TRES TOTALES, UNO A LA    *
007830*    VEZ, SOLO PARA EDITARLOS ANTES DEL DISPLAY.                   *
007840     MOVE WS-CANT-LEIDAS      TO WS-CANT-PRINT.
007850     DISPLAY 'TOTAL SOLICITUDES LEIDAS:      ' WS-CANT-PRINT.
007860     MOVE WS-CANT-APLICADAS   TO WS-CANT-PRINT.
007870     DISPLAY 'TOTAL MOVIMIENTOS APLICADOS:   ' WS-CANT-PRINT.
007880     MOVE WS-CANT-RECHAZADAS  TO WS-CANT-PRINT.
007890*    LEIDAS DEBE SER IGUAL A APLICADAS MAS RECHAZADAS; SI NO LO ES, *
007900*    ALGO SE PERDIO ENTRE 2000-PROCESO-I Y SUS PARRAFOS DEPENDIENTES*
007910     DISPLAY 'TOTAL SOLICITUDES RECHAZADAS:  ' WS-CANT-PRINT.
007920
007930*    SE CIERRAN LOS CUATRO ARCHIVOS, VERIFICANDO CADA STATUS POR    *
007940*    SEPARADO (NORMA DE TALLER: NUNCA UN CLOSE SIN CHEQUEAR FS).    *
007950*    MOVREQ SOLO SE ABRIO INPUT; EL ARCHIVO DE SOLICITUDES NUNCA    *
007960*    SE MODIFICA DESDE ESTE PROGRAMA.                               *
007970*    CIERRE DE LOS CUATRO ARCHIVOS, EN EL ORDEN EN QUE SE ABRIERON. *
007980     CLOSE MOVREQ.
007990     IF FS-MOVREQ IS NOT EQUAL '00' THEN
008000        DISPLAY '* ERROR EN CLOSE MOVREQ = ' FS-MOVREQ
008010        MOVE 9999 TO RETURN-CODE
008020*    UN ERROR EN EL CLOSE DE MOVREQ NO IMPIDE SEGUIR CERRANDO LOS   *
008030*    DEMAS ARCHIVOS; SOLO SE DEJA RETURN-CODE EN 9999 PARA QUE EL   *
008040*    JCL/SCRIPT QUE LLAMA A ESTE PROGRAMA LO DETECTE.               *
008050     END-IF.
008060
008070*    CTAMTR SOLO SE ABRIO INPUT; NUNCA SE ESCRIBE EN EL MAESTRO     *
008080*    DESDE ESTE PROGRAMA.                                          *
008090     CLOSE CTAMTR.
008100     IF FS-CTAMTR IS NOT EQUAL '00' THEN
008110        DISPLAY '* ERROR EN CLOSE CTAMTR = ' FS-CTAMTR
008120        MOVE 9999 TO RETURN-CODE
008130     END-IF.
008140
008150*    ESTE CLOSE CIERRA EL HANDLE EXTEND REABIERTO EN               *
008160*    2200-CALC-SALDO-I; SI LA ULTIMA SOLICITUD DEL LOTE NO LLEGO A  *
008170*    REABRIRLO (POR UN RECHAZO TEMPRANO), EL STATUS PUEDE SER      *
008180*    DISTINTO DE '00' Y SOLO SE REPORTA, SIN DETENER LA CORRIDA.    *
008190     CLOSE MOVFILE.
008200     IF FS-MOVFILE IS NOT EQUAL '00' THEN
008210        DISPLAY '* ERROR EN CLOSE MOVFILE = ' FS-MOVFILE
008220        MOVE 9999 TO RETURN-CODE
008230     END-IF.
008240
008250*    ULTIMO ARCHIVO A CERRAR: EL LISTADO QUE ACABA DE RECIBIR LOS   *
008260*    DETALLES DE TODA LA CORRIDA, LINEA POR LINEA.                  *
008270     CLOSE LISTADO.
008280     IF FS-LISTADO IS NOT EQUAL '00' THEN
008290        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
008300        MOVE 9999 TO RETURN-CODE
008310     END-IF.
008320
008330 9999-FINAL-F. EXIT.
008340*    RETORNA A MAIN-PROGRAM-I, QUE TERMINA LA EJECUCION CON    *
008350*    GOBACK.                                                   *
