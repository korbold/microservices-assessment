000100*    ENCABEZADO DE IDENTIFICACION DEL PROGRAMA.
000110 IDENTIFICATION DIVISION.
000120*    NOMBRE DEL PROGRAMA TAL COMO SE CONOCE EN PRODUCCION.
000130 PROGRAM-ID.    MANTCLI.
000140*    PROGRAMADOR ORIGINAL.
000150 AUTHOR.        R. FIGUEROA.
000160*    DEPENDENCIA RESPONSABLE DEL MANTENIMIENTO.
000170 INSTALLATION.  BANCO UNION S.A. - GERENCIA DE SISTEMAS.
000180*    FECHA DE ESCRITURA ORIGINAL DEL PROGRAMA.
000190 DATE-WRITTEN.  14/03/1989.
000200*    FECHA DE COMPILACION; LA COMPLETA EL COMPILADOR.
000210 DATE-COMPILED.
000220*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000230 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO GERENCIA DE
000240*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000250                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000260*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000270                PARCIAL SIN AUTORIZACION ESCRITA.
000280*-----------------------------------------------------------------
000290*    MANTCLI                                                    *
000300*    MANTENIMIENTO DE MAESTRO DE CLIENTES (PERSONAS)            *
000310*    ====================================================      *
000320*    LEE UN ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO DE        *
000330*    CLIENTES (ALTA / MODIFICACION / BAJA / CONSULTA) Y LAS     *
000340*    APLICA CONTRA EL MAESTRO DE CLIENTES CLIMTR.               *
000350*    EMITE UN LISTADO CON EL RESULTADO DE CADA TRANSACCION Y    *
000360*    LOS TOTALES DE CIERRE.                                     *
000370*-----------------------------------------------------------------
000380*    NOTA GENERAL: CLIENTE-ID ES UNA CLAVE INTERNA, ASIGNADA     *
000390*    AUTOMATICAMENTE POR ESTE PROGRAMA EN LA PRE-PASADA          *
000400*    (1100-ASIGNAR-PROX-ID-I); LA TRANSACCION DE ALTA NO LA      *
000410*    TRAE. IDENTIFICACION ES EL DOCUMENTO DE LA PERSONA (CEDULA  *
000420*    O EQUIVALENTE) Y ES LA CLAVE POR LA QUE EL PUBLICO CONOCE   *
000430*    AL CLIENTE; POR ESO TIENE CLAVE ALTERNA EN EL MAESTRO.      *
000440*-----------------------------------------------------------------
000450*    NOTA SOBRE NUMERACION DE PARRAFOS: 1000/1100/1150 SON LA    *
000460*    INICIALIZACION Y LA PRE-PASADA DE ASIGNACION DE CLIENTE-ID; *
000470*    2000 EN ADELANTE ES EL CUERPO DE PROCESO POR TIPO DE        *
000480*    TRANSACCION; 9999 ES EL CIERRE. MISMO ESQUEMA QUE USAN      *
000490*    PGM_20-MANTCTA Y PGM_30-POSTMOV.                            *
000500*-----------------------------------------------------------------
000510*    HISTORIAL DE CAMBIOS                                       *
000520*    AAAAMMDD  INIC  PETIC     DESCRIPCION                      *
000530*    --------  ----  --------  ------------------------------   *
000540*    19890314  RFI   CAF-0012  ALTA DEL PROGRAMA ORIGINAL       *
000550*    19900919  RFI   CAF-0034  SE AGREGA VALIDACION DE          *
000560*                              IDENTIFICACION DUPLICADA         *
000570*    19930628  MAC   CAF-0145  SE AGREGA CONSULTA POR ESTADO    *
000580*                              (LISTADO DE CLIENTES ACTIVOS)    *
000590*    19960504  MAC   CAF-0189  SE CORRIGE EDICION DE TELEFONO,  *
000600*                              NO ACEPTABA 10 DIGITOS EXACTOS   *
000610*    19981029  MAC   CAF-0234  REVISION Y2K - SIN CAMPOS DE     *
000620*                              FECHA DE 2 DIGITOS EN ESTE PGM   *
000630*    20030519  LDO   CAF-0340  SE AGREGA CLAVE ALTERNA POR      *
000640*                              IDENTIFICACION EN EL MAESTRO     *
000650*    20080711  LDO   CAF-0422  SE AGREGA ASIGNACION AUTOMATICA  *
000660*                              DE CLIENTE-ID POR PRE-PASADA     *
000670*    20160314  JRM   CAF-0503  SE AMPLIAN LOS COMENTARIOS       *
000680*                              INTERNOS DEL PROGRAMA PARA       *
000690*                              FACILITAR SU MANTENIMIENTO; NO   *
000700*                              HAY CAMBIO DE LOGICA.             *
000710*-----------------------------------------------------------------
000720
000730*    DESCRIPCION DEL ENTORNO Y LOS ARCHIVOS.
000740 ENVIRONMENT DIVISION.
000750*    CONFIGURACION DE LA MAQUINA DE ORIGEN Y DESTINO.
000760 CONFIGURATION SECTION.
000770*    ASIGNACION DE NOMBRES ESPECIALES DEL COMPILADOR.
000780 SPECIAL-NAMES.
000790*    C01 PARA SALTO DE PAGINA DEL LISTADO DE CONTROL (DDLISTA).   *
000800     C01 IS TOP-OF-FORM
000810*    CLASE USADA EN 2600-EDITAR-CAMPOS-I PARA VALIDAR TRAN-EDAD.  *
000820     CLASS NUMERICO-EXTENDIDO IS "0" THRU "9"
000830*    UPSI-0 RESERVADO PARA UN FUTURO MODO DE REPROCESO; ESTE      *
000840*    PROGRAMA NO LO CONSULTA HOY.                                 *
000850     UPSI-0 ON STATUS IS SW-REPROCESO.
000860
000870*    DECLARACION DE LOS ARCHIVOS UTILIZADOS POR EL PROGRAMA.
000880 INPUT-OUTPUT SECTION.
000890*    SELECT DE CADA ARCHIVO Y SU ORGANIZACION.
000900 FILE-CONTROL.
000910*    DDENTRA ES EL ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO DE   *
000920*    CLIENTES A APLICAR EN ESTA CORRIDA.                          *
000930     SELECT ENTRADA  ASSIGN TO DDENTRA
000940*    CAMPO DE STATUS DE ESTE ARCHIVO.
000950            FILE STATUS IS FS-ENTRADA.
000960
000970*    DDCLIMT ES EL MAESTRO DE CLIENTES. ACCESO DINAMICO PORQUE SE *
000980*    HACE TANTO LECTURA SECUENCIAL (LISTADOS) COMO POR CLAVE      *
000990*    (ALTA/MODIFICACION/BAJA/CONSULTA PUNTUAL).                   *
001000     SELECT CLIMTR   ASSIGN TO DDCLIMT
001010*    ORGANIZACION DEL ARCHIVO INDEXADO.
001020            ORGANIZATION IS INDEXED
001030*    MODO DE ACCESO AL ARCHIVO.
001040            ACCESS MODE IS DYNAMIC
001050*    CLAVE PRIMARIA DEL MAESTRO.
001060            RECORD KEY IS CLIENTE-ID
001070*           CLAVE ALTERNA SIN DUPLICADOS: PERMITE BUSCAR UN       *
001080*           CLIENTE POR SU IDENTIFICACION SIN RECORRER TODO EL    *
001090*           MAESTRO (CAF-0340).                                   *
001100            ALTERNATE RECORD KEY IS IDENTIFICACION
001110*    CAMPO DE STATUS DE ESTE ARCHIVO.
001120            FILE STATUS IS FS-CLIMTR.
001130
001140*    DDLISTA ES EL LISTADO DE RESULTADO DE LA CORRIDA.            *
001150     SELECT LISTADO  ASSIGN TO DDLISTA
001160*    CAMPO DE STATUS DE ESTE ARCHIVO.
001170            FILE STATUS IS FS-LISTADO.
001180
001190*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001200 DATA DIVISION.
001210*    LAYOUTS DE LOS REGISTROS DE CADA ARCHIVO.
001220 FILE SECTION.
001230
001240*----  REGISTRO CRUDO DE LA TRANSACCION DE ENTRADA ------------------
001250 FD  ENTRADA
001260*    BLOQUEO DE REGISTROS DEL ARCHIVO SECUENCIAL.
001270     BLOCK CONTAINS 0 RECORDS
001280*    MODO DE GRABACION FIJO.
001290     RECORDING MODE IS F.
001300*    SE LEE COMO TEXTO PLANO Y SE REDISTRIBUYE EN WS-REG-TRANCLI   *
001310*    (READ ... INTO, EN 2100-LEER-I) PARA PODER USAR LOS 88-LEVELS *
001320*    DE TRAN-ACCION SIN DEPENDER DE LA DEFINICION DEL FD.          *
001330 01  REG-ENTRADA                PIC X(360).
001340
001350*----  MAESTRO DE CLIENTES, LAYOUT EN COPYBOOK COMPARTIDO -----------
001360 FD  CLIMTR.
001370*    LAYOUT DEL REGISTRO TOMADO DEL COPYBOOK COMPARTIDO.
001380     COPY CLICOPY.
001390
001400*----  LINEA DE SALIDA DEL LISTADO DE CONTROL -----------------------
001410 FD  LISTADO
001420*    BLOQUEO DE REGISTROS DEL ARCHIVO SECUENCIAL.
001430     BLOCK CONTAINS 0 RECORDS
001440*    MODO DE GRABACION FIJO.
001450     RECORDING MODE IS F.
001460*    LINEA CRUDA DE SALIDA DEL LISTADO.
001470 01  REG-LISTADO                PIC X(132).
001480
001490*    AREAS DE TRABAJO, CONTADORES E INDICADORES DEL PROGRAMA.
001500 WORKING-STORAGE SECTION.
001510*========================*
001520 77  FILLER        PIC X(26)    VALUE '* INICIO WORKING-STORAGE *'.
001530
001540*----------- STATUS ARCHIVOS  ------------------------------------
001550*    CADA ARCHIVO TIENE SU PROPIO CAMPO DE STATUS; ES NORMA DE     *
001560*    TALLER NO COMPARTIR UN SOLO CAMPO DE STATUS ENTRE ARCHIVOS.   *
001570 77  FS-ENTRADA                 PIC XX       VALUE SPACES.
001580*    CAMPO DE STATUS DE ARCHIVO.
001590 77  FS-CLIMTR                  PIC XX       VALUE SPACES.
001600*    CAMPO DE STATUS DE ARCHIVO.
001610 77  FS-LISTADO                 PIC XX       VALUE SPACES.
001620******************************************************************
001630*    VISTA DE LOS TRES STATUS EN UN SOLO CAMPO, SOLO PARA UN       *
001640*    EVENTUAL DISPLAY DE DIAGNOSTICO CONJUNTO; NO SE USA EN LA     *
001650*    LOGICA NORMAL DEL PROGRAMA.                                   *
001660******************************************************************
001670 01  WS-STATUS-ARCHIVOS.
001680*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
001690     03  FILLER                 PIC XX.
001700*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
001710     03  FILLER                 PIC XX.
001720*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
001730     03  FILLER                 PIC XX.
001740*    VISTA UNIFICADA DE LOS TRES STATUS ANTERIORES.
001750 01  WS-STATUS-ARCHIVOS-R REDEFINES WS-STATUS-ARCHIVOS.
001760*    LOS TRES STATUS CONCATENADOS PARA UN DISPLAY CONJUNTO.
001770     03  WS-TODOS-LOS-STATUS     PIC X(06).
001780
001790*    APAGADO POR 1000-INICIO-I SI ALGUN OPEN FALLA; PRENDIDO POR   *
001800*    2100-LEER-I AL LLEGAR AL FIN DE ENTRADA.                      *
001810 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
001820*    PRENDIDO AL LLEGAR AL FIN DE ENTRADA.
001830     88  WS-FIN-LECTURA                      VALUE 'Y'.
001840*    VALOR INICIAL, ANTES DE LLEGAR AL FIN DE ENTRADA.
001850     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
001860
001870*----------- CONTADORES (COMP POR NORMA DE TALLER) ---------------
001880*    UN CONTADOR POR TIPO DE TRANSACCION, MAS UNO DE LEIDAS Y UNO *
001890*    DE RECHAZADAS; SE IMPRIMEN TODOS EN 9999-FINAL-I.             *
001900 77  WS-CANT-LEIDAS              PIC 9(05)   USAGE COMP VALUE ZERO.
001910*    CONTADOR DE ALTAS APLICADAS.
001920 77  WS-CANT-ALTAS               PIC 9(05)   USAGE COMP VALUE ZERO.
001930*    CONTADOR DE MODIFICACIONES APLICADAS.
001940 77  WS-CANT-MODIF               PIC 9(05)   USAGE COMP VALUE ZERO.
001950*    CONTADOR DE BAJAS APLICADAS.
001960 77  WS-CANT-BAJAS               PIC 9(05)   USAGE COMP VALUE ZERO.
001970*    CONTADOR DE CONSULTAS ATENDIDAS.
001980 77  WS-CANT-CONSULTAS           PIC 9(05)   USAGE COMP VALUE ZERO.
001990*    CONTADOR DE TRANSACCIONES RECHAZADAS.
002000 77  WS-CANT-RECHAZADAS          PIC 9(05)   USAGE COMP VALUE ZERO.
002010*    CAMPO EDITADO, REUTILIZADO PARA LOS SEIS TOTALES ANTERIORES.  *
002020 77  WS-CANT-PRINT               PIC ZZ,ZZ9.
002030
002040*----------- ASIGNACION DE CLIENTE-ID (PRE-PASADA) ---------------
002050*    WS-MAX-CLIENTE-ID SE CALCULA RECORRIENDO TODO EL MAESTRO EN  *
002060*    1100/1150 ANTES DE PROCESAR LA PRIMERA TRANSACCION; LUEGO    *
002070*    WS-PROX-CLIENTE-ID SE VA INCREMENTANDO EN MEMORIA A MEDIDA   *
002080*    QUE SE GRABAN ALTAS, SIN NECESIDAD DE VOLVER A LEER EL       *
002090*    MAESTRO (MISMO PATRON QUE PGM_30-POSTMOV PARA MOVIMIENTO-ID).*
002100 77  WS-MAX-CLIENTE-ID           PIC 9(09)   USAGE COMP VALUE ZERO.
002110*    PROXIMO CLIENTE-ID A ASIGNAR EN LA SIGUIENTE ALTA.
002120 77  WS-PROX-CLIENTE-ID          PIC 9(09)   USAGE COMP VALUE ZERO.
002130*    VISTA EN HEXDUMP DEL CONTADOR ANTERIOR, SOLO PARA VOLCADOS
002140*    DE DEPURACION EN CASO DE SOSPECHA DE CORRUPCION DE MEMORIA.
002150 77  WS-PROX-CLIENTE-ID-X REDEFINES WS-PROX-CLIENTE-ID PIC X(04).
002160
002170*----------- MENSAJE DE RESULTADO --------------------------------
002180*    VACIO (SPACES) SIGNIFICA "SIN ERROR HASTA AHORA"; LOS         *
002190*    PARRAFOS DE VALIDACION SOLO LO LLENAN CUANDO ENCUENTRAN UN    *
002200*    PROBLEMA, Y LOS SIGUIENTES YA NO VUELVEN A VALIDAR SI YA      *
002210*    VIENE LLENO (PATRON "PRIMER ERROR GANA").                     *
002220 77  WS-MESSAGE-ERROR            PIC X(40)  VALUE SPACES.
002230*    LONGITUD REAL DE LA CONTRASENA RECIBIDA, SIN LOS BLANCOS DE   *
002240*    RELLENO A LA DERECHA; SE USA SOLO EN 2600-EDITAR-CAMPOS-I.    *
002250 77  WS-LONG-CONTRASENA          PIC 9(02)  USAGE COMP VALUE ZERO.
002260
002270*//// COPY PARA ESTRUCTURA DE LA TRANSACCION DE ENTRADA //////////
002280*    LAYOUT TRANSACCION DE MANTENIMIENTO DE CLIENTES
002290*    CODIGOS TRAN-ACCION VALIDOS:
002300*       AL = ALTA            MO = MODIFICACION
002310*       BA = BAJA            C1 = CONSULTA POR CLIENTE-ID
002320*       C2 = CONSULTA POR IDENTIFICACION
002330*       C3 = LISTAR TODOS    C4 = LISTAR ACTIVOS
002340*------------------------------------------------------------------
002350 01  WS-REG-TRANCLI.
002360*    CODIGO DE ACCION DE LA TRANSACCION; VER 88-LEVELS ABAJO.
002370     03  TRAN-ACCION             PIC X(02)  VALUE SPACES.
002380*    'AL' - ALTA DE CLIENTE.
002390         88  ACCION-ALTA                 VALUE 'AL'.
002400*    'MO' - MODIFICACION DE CLIENTE.
002410         88  ACCION-MODIF                VALUE 'MO'.
002420*    'BA' - BAJA DE CLIENTE.
002430         88  ACCION-BAJA                 VALUE 'BA'.
002440*    'C1' - CONSULTA POR CLIENTE-ID.
002450         88  ACCION-CONS-ID              VALUE 'C1'.
002460*    'C1' - CONSULTA POR CLIENTE-ID.
002470         88  ACCION-CONS-IDENT           VALUE 'C2'.
002480*    'C3' - LISTAR TODOS LOS CLIENTES.
002490         88  ACCION-LISTAR-TODOS         VALUE 'C3'.
002500*    'C4' - LISTAR SOLO CLIENTES ACTIVOS.
002510         88  ACCION-LISTAR-ACTIVOS       VALUE 'C4'.
002520*    SOLO SE USA EN ALTA; EN LAS DEMAS TRANSACCIONES VIENE EN      *
002530*    CEROS Y SE IGNORA.                                            *
002540     03  TRAN-CLIENTE-ID         PIC 9(09)  VALUE ZEROS.
002550*    NOMBRE COMPLETO DE LA PERSONA.                                *
002560     03  TRAN-NOMBRE             PIC X(100) VALUE SPACES.
002570*    'M' O 'F'; CUALQUIER OTRO VALOR SE RECHAZA EN 2600.           *
002580     03  TRAN-GENERO             PIC X(01)  VALUE SPACES.
002590*    EDAD DE LA PERSONA; VALIDADA COMO NUMERICA EN 2600.
002600     03  TRAN-EDAD               PIC 9(03)  VALUE ZEROS.
002610*    DOCUMENTO DE IDENTIDAD; ES LA CLAVE ALTERNA DEL MAESTRO.       *
002620     03  TRAN-IDENTIFICACION     PIC X(20)  VALUE SPACES.
002630*    DIRECCION DE RESIDENCIA DE LA PERSONA.
002640     03  TRAN-DIRECCION          PIC X(200) VALUE SPACES.
002650*    DEBE TENER EXACTAMENTE 10 DIGITOS (CAF-0189).                 *
002660     03  TRAN-TELEFONO           PIC X(10)  VALUE SPACES.
002670*    ENTRE 4 Y 20 CARACTERES UTILES; EL RESTO SE RELLENA CON       *
002680*    BLANCOS A LA DERECHA.                                         *
002690     03  TRAN-CONTRASENA         PIC X(20)  VALUE SPACES.
002700*    'Y' O 'N'; SI VIENE VACIO EN UNA ALTA SE ASUME 'Y' (ACTIVO).  *
002710     03  TRAN-ESTADO             PIC X(01)  VALUE SPACES.
002720*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002730     03  FILLER                  PIC X(09)  VALUE SPACES.
002740*------------------------------------------------------------------
002750*    VISTA REDEFINIDA - SOLO CODIGO DE ACCION Y CLAVE, PARA       *
002760*    LAS RUTINAS DE BITACORA DE RECHAZO (MUESTRAN SOLO LA CLAVE)  *
002770*------------------------------------------------------------------
002780 01  WS-TRANCLI-CLAVE REDEFINES WS-REG-TRANCLI.
002790*    VISTA DE SOLO EL CODIGO DE ACCION, PARA BITACORA DE RECHAZO.
002800     03  CVE-ACCION              PIC X(02).
002810*    VISTA DE SOLO EL CLIENTE-ID, PARA BITACORA DE RECHAZO.
002820     03  CVE-CLIENTE-ID          PIC 9(09).
002830*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002840     03  FILLER                  PIC X(349).
002850*//////////////////////////////////////////////////////////////////
002860
002870*----------- LINEA DE DETALLE DEL LISTADO ------------------------
002880*    ARMADA POR CADA PARRAFO DE PROCESO/RECHAZO ANTES DE LLAMAR A  *
002890*    2800-IMPRIMIR-I; LOS FILLER DE RELLENO ENTRE CAMPOS SON PARA  *
002900*    ALINEAR COLUMNAS EN EL LISTADO IMPRESO.                       *
002910 01  IMP-DETALLE.
002920*    'ALTA', 'MOD ', 'BAJA', 'CON ' O 'RCH '.                      *
002930     03  IMP-ACCION              PIC X(02).
002940*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002950     03  FILLER                  PIC X(02)  VALUE SPACES.
002960*    CLIENTE-ID EDITADO PARA EL LISTADO.
002970     03  IMP-CLIENTE-ID          PIC Z(8)9.
002980*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002990     03  FILLER                  PIC X(02)  VALUE SPACES.
003000*    IDENTIFICACION EDITADA PARA EL LISTADO.
003010     03  IMP-IDENTIFICACION      PIC X(20).
003020*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
003030     03  FILLER                  PIC X(02)  VALUE SPACES.
003040*    NOMBRE EDITADO PARA EL LISTADO.
003050     03  IMP-NOMBRE              PIC X(40).
003060*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
003070     03  FILLER                  PIC X(02)  VALUE SPACES.
003080*    RESULTADO DE LA OPERACION, EDITADO PARA EL LISTADO.
003090     03  IMP-RESULTADO           PIC X(40).
003100*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
003110     03  FILLER                  PIC X(11)  VALUE SPACES.
003120
003130*----------- LIMITACIONES CONOCIDAS ------------------------------
003140*    - NO HAY CONTROL DE CONCURRENCIA ENTRE DOS CORRIDAS DE ESTE   *
003150*      PROGRAMA EJECUTANDOSE AL MISMO TIEMPO SOBRE EL MISMO        *
003160*      MAESTRO.                                                    *
003170*    - UNA BAJA ES UN DELETE FISICO; NO QUEDA HISTORIAL DEL        *
003180*      CLIENTE ELIMINADO MAS ALLA DE LA LINEA EN EL LISTADO.       *
003190*------------------------------------------------------------------
003200 01  FILLER                      PIC X(26)
003210*    MARCA DE FIN DEL AREA DE TRABAJO, SOLO PARA DEPURACION.
003220                 VALUE '* FINAL  WORKING-STORAGE *'.
003230*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003240 PROCEDURE DIVISION.
003250
003260*----  CONTROL PRINCIPAL DEL PROGRAMA ----------------------------
003270 MAIN-PROGRAM-I.
003280*    PUNTO DE ENTRADA AL RECIBIR EL CONTROL DEL SISTEMA OPERATIVO. *
003290
003300*    ABRE ARCHIVOS, HACE LA PRE-PASADA DE CLIENTE-ID Y PRE-LEE LA  *
003310*    PRIMERA TRANSACCION.                                          *
003320     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
003330*    APLICA UNA TRANSACCION POR VUELTA HASTA AGOTAR ENTRADA.       *
003340     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
003350*    SE REPITE HASTA LLEGAR AL FIN DE LA ENTRADA.
003360                             UNTIL WS-FIN-LECTURA.
003370*    IMPRIME TOTALES Y CIERRA LOS TRES ARCHIVOS.                   *
003380     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
003390
003400*    GOBACK DEVUELVE EL CONTROL AL SISTEMA OPERATIVO; ESTE ES UN   *
003410*    PROGRAMA PRINCIPAL, NO UN SUBPROGRAMA CALLADO.                *
003420 MAIN-PROGRAM-F. GOBACK.
003430
003440
003450*----  CUERPO INICIO APERTURA DE ARCHIVOS Y PRE-PASADA ----------
003460 1000-INICIO-I.
003470*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I.                 *
003480
003490*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003500     SET WS-NO-FIN-LECTURA TO TRUE.
003510
003520*    LA PRE-PASADA DEBE HACERSE ANTES DE ABRIR CLIMTR I-O MAS      *
003530*    ABAJO, PORQUE ELLA MISMA ABRE Y CIERRA SU PROPIO HANDLE       *
003540*    INPUT SOBRE EL MAESTRO PARA RECORRERLO.                       *
003550     PERFORM 1100-ASIGNAR-PROX-ID-I THRU 1100-ASIGNAR-PROX-ID-F.
003560
003570*    SE ABRE EL ARCHIVO DE TRANSACCIONES EN MODO LECTURA.
003580     OPEN INPUT  ENTRADA.
003590*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003600     IF FS-ENTRADA IS NOT EQUAL '00' THEN
003610*       SIN TRANSACCIONES QUE LEER, NO TIENE SENTIDO SEGUIR;       *
003620*       NOTESE QUE AQUI NO SE FIJA RETURN-CODE PORQUE UN ARCHIVO   *
003630*       DE ENTRADA VACIO/INEXISTENTE NO SE CONSIDERA ERROR GRAVE.  *
003640        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
003650*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003660        SET WS-FIN-LECTURA TO TRUE
003670*    FIN DEL IF.
003680     END-IF.
003690
003700*    SE ABRE EL MAESTRO DE CLIENTES EN MODO ENTRADA-SALIDA.
003710     OPEN I-O CLIMTR.
003720*    I-O PORQUE ESTE PROGRAMA LEE, ESCRIBE (ALTA), REESCRIBE        *
003730*    (MODIFICACION) Y BORRA (BAJA) SOBRE EL MISMO MAESTRO.          *
003740     IF FS-CLIMTR IS NOT EQUAL '00' THEN
003750*    SE EMITE UN MENSAJE DE CONSOLA.
003760        DISPLAY '* ERROR EN OPEN CLIMTR = ' FS-CLIMTR
003770*    SE TRASLADA 9999 A RETURN-CODE.
003780        MOVE 9999 TO RETURN-CODE
003790*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003800        SET WS-FIN-LECTURA TO TRUE
003810*    FIN DEL IF.
003820     END-IF.
003830
003840*    SE ABRE EL LISTADO DE SALIDA EN MODO ESCRITURA.
003850     OPEN OUTPUT LISTADO.
003860*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003870     IF FS-LISTADO IS NOT EQUAL '00' THEN
003880*    SE EMITE UN MENSAJE DE CONSOLA.
003890        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
003900*    SE TRASLADA 9999 A RETURN-CODE.
003910        MOVE 9999 TO RETURN-CODE
003920*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003930        SET WS-FIN-LECTURA TO TRUE
003940*    FIN DEL IF.
003950     END-IF.
003960
003970*    SOLO SE ADELANTA LA PRIMERA LECTURA SI TODOS LOS OPEN         *
003980*    ANTERIORES SALIERON BIEN.                                     *
003990     IF NOT WS-FIN-LECTURA THEN
004000*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004010        PERFORM 2100-LEER-I THRU 2100-LEER-F
004020*    FIN DEL IF.
004030     END-IF.
004040
004050*    RETORNA A MAIN-PROGRAM-I.                                     *
004060 1000-INICIO-F. EXIT.
004070
004080
004090*----  DETERMINA EL PROXIMO CLIENTE-ID A ASIGNAR (MAX + 1) -------
004100 1100-ASIGNAR-PROX-ID-I.
004110*    INVOCADO DESDE 1000-INICIO-I, ANTES DE ABRIR CLIMTR I-O.      *
004120
004130*    SE TRASLADA ZERO A WS-MAX-CLIENTE-ID..
004140     MOVE ZERO TO WS-MAX-CLIENTE-ID.
004150*    HANDLE INPUT INDEPENDIENTE, SOLO PARA ESTA PRE-PASADA; SE     *
004160*    CIERRA MAS ABAJO ANTES DE QUE 1000-INICIO-I ABRA SU PROPIO    *
004170*    HANDLE I-O SOBRE EL MISMO DDCLIMT.                            *
004180     OPEN INPUT CLIMTR.
004190*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
004200     IF FS-CLIMTR IS EQUAL '00' THEN
004210*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004220        PERFORM 1150-BUSCAR-MAX-I THRU 1150-BUSCAR-MAX-F
004230*    SE REPITE HASTA AGOTAR EL REINTENTO DE CIERRE.
004240                UNTIL FS-CLIMTR IS EQUAL '10'
004250*    SE CIERRA EL MAESTRO DE CLIENTES.
004260        CLOSE CLIMTR
004270*    FIN DEL IF.
004280     END-IF.
004290*    SI EL MAESTRO ESTA VACIO O NO EXISTE, WS-MAX-CLIENTE-ID QUEDA *
004300*    EN CERO Y EL PRIMER CLIENTE-ID ASIGNADO SERA 1.                *
004310     COMPUTE WS-PROX-CLIENTE-ID = WS-MAX-CLIENTE-ID + 1.
004320
004330*    RETORNA A 1000-INICIO-I.                                     *
004340 1100-ASIGNAR-PROX-ID-F. EXIT.
004350
004360
004370*----  LEE UN REGISTRO DEL MAESTRO DURANTE LA PRE-PASADA -------------
004380 1150-BUSCAR-MAX-I.
004390*    INVOCADO REPETIDAMENTE DESDE 1100-ASIGNAR-PROX-ID-I, UNA VEZ  *
004400*    POR REGISTRO DEL MAESTRO, HASTA AGOTARLO.                     *
004410
004420*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
004430     READ CLIMTR NEXT RECORD
004440*    SE LLEGO AL FIN DEL ARCHIVO.
004450        AT END MOVE '10' TO FS-CLIMTR
004460*    TODAVIA HAY REGISTROS POR LEER.
004470        NOT AT END
004480*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
004490           IF CLIENTE-ID > WS-MAX-CLIENTE-ID
004500*    SE TRASLADA CLIENTE-ID A WS-MAX-CLIENTE-ID.
004510              MOVE CLIENTE-ID TO WS-MAX-CLIENTE-ID
004520*    FIN DEL IF INTERNO.
004530           END-IF
004540*    FIN DE LA LECTURA CONDICIONAL.
004550     END-READ.
004560
004570*    RETORNA A 1100-ASIGNAR-PROX-ID-I.                            *
004580 1150-BUSCAR-MAX-F. EXIT.
004590
004600
004610*----  CUERPO PRINCIPAL DE PROCESO --------------------------------
004620 2000-PROCESO-I.
004630*    INVOCADO REPETIDAMENTE DESDE MAIN-PROGRAM-I, UNA VEZ POR      *
004640*    TRANSACCION LEIDA, HASTA AGOTAR ENTRADA.                      *
004650
004660*    SE TRASLADA SPACES A WS-MESSAGE-ERROR..
004670     MOVE SPACES TO WS-MESSAGE-ERROR.
004680
004690*    SE DESPACHA SEGUN EL CODIGO DE ACCION; LAS CUATRO VARIANTES   *
004700*    DE CONSULTA COMPARTEN EL MISMO PARRAFO PORQUE SOLO CAMBIA LA  *
004710*    FORMA DE BUSCAR, NO LA FORMA DE IMPRIMIR.                     *
004720     EVALUATE TRUE
004730*    RAMA DE ALTA DE CLIENTE.
004740        WHEN ACCION-ALTA
004750*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004760           PERFORM 2200-ALTA-I     THRU 2200-ALTA-F
004770*    RAMA DE MODIFICACION DE CLIENTE.
004780        WHEN ACCION-MODIF
004790*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004800           PERFORM 2300-MODIF-I    THRU 2300-MODIF-F
004810*    RAMA DE BAJA DE CLIENTE.
004820        WHEN ACCION-BAJA
004830*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004840           PERFORM 2400-BAJA-I     THRU 2400-BAJA-F
004850*    RAMA DE CONSULTA POR CLIENTE-ID.
004860        WHEN ACCION-CONS-ID
004870*    RAMA DE CONSULTA POR IDENTIFICACION.
004880        WHEN ACCION-CONS-IDENT
004890*    RAMA DE LISTADO COMPLETO.
004900        WHEN ACCION-LISTAR-TODOS
004910*    RAMA DE LISTADO DE ACTIVOS.
004920        WHEN ACCION-LISTAR-ACTIVOS
004930*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004940           PERFORM 2500-CONSULTA-I THRU 2500-CONSULTA-F
004950*    CODIGO DE ACCION NO RECONOCIDO; SE RECHAZA LA TRANSACCION.
004960        WHEN OTHER
004970*          CODIGO DE ACCION QUE NO CORRESPONDE A NINGUN 88-LEVEL   *
004980*          DE TRAN-ACCION; SE RECHAZA DE UNA VEZ, SIN PASAR POR    *
004990*          NINGUN PARRAFO DE PROCESO.                              *
005000           MOVE 'CODIGO DE ACCION NO VALIDO' TO WS-MESSAGE-ERROR
005010*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005020           PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
005030*    FIN DEL EVALUATE.
005040     END-EVALUATE.
005050
005060*    SE ADELANTA LA LECTURA PARA LA SIGUIENTE VUELTA DEL PERFORM   *
005070*    UNTIL EN MAIN-PROGRAM-I.                                     *
005080     PERFORM 2100-LEER-I THRU 2100-LEER-F.
005090
005100*    RETORNA A MAIN-PROGRAM-I.                                    *
005110 2000-PROCESO-F. EXIT.
005120
005130
005140*------------------------------------------------------------------
005150 2100-LEER-I.
005160*    INVOCADO DESDE 1000-INICIO-I (PRIMERA LECTURA) Y DESDE        *
005170*    2000-PROCESO-I (LECTURAS SIGUIENTES).                        *
005180
005190*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
005200     READ ENTRADA INTO WS-REG-TRANCLI
005210
005220*    '00' LECTURA NORMAL; '10' FIN DE ARCHIVO, ESPERADO; CUALQUIER *
005230*    OTRO STATUS ES UN ERROR REAL DE ARCHIVO.                      *
005240     EVALUATE FS-ENTRADA
005250*    CASO EN QUE EL VALOR ES '00'.
005260        WHEN '00'
005270*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
005280           ADD 1 TO WS-CANT-LEIDAS
005290*    CASO EN QUE EL VALOR ES '10'.
005300        WHEN '10'
005310*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
005320           SET WS-FIN-LECTURA TO TRUE
005330*    CODIGO DE ACCION NO RECONOCIDO; SE RECHAZA LA TRANSACCION.
005340        WHEN OTHER
005350*    SE EMITE UN MENSAJE DE CONSOLA.
005360           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
005370*    SE TRASLADA 9999 A RETURN-CODE.
005380           MOVE 9999 TO RETURN-CODE
005390*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
005400           SET WS-FIN-LECTURA TO TRUE
005410*    FIN DEL EVALUATE.
005420     END-EVALUATE.
005430
005440*    RETORNA A 1000-INICIO-I O A 2000-PROCESO-I, SEGUN QUIEN       *
005450*    LO HAYA INVOCADO.                                             *
005460 2100-LEER-F. EXIT.
005470
005480
005490*----  ALTA DE CLIENTE --------------------------------------------
005500 2200-ALTA-I.
005510*    INVOCADO DESDE 2000-PROCESO-I CUANDO TRAN-ACCION = 'AL'.      *
005520
005530*    PRIMERO LAS REGLAS ESTRUCTURALES COMUNES A ALTA Y             *
005540*    MODIFICACION (CAMPOS VACIOS, FORMATOS).                       *
005550     PERFORM 2600-EDITAR-CAMPOS-I THRU 2600-EDITAR-CAMPOS-F.
005560
005570*    SOLO SE VALIDA DUPLICADO SI LAS REGLAS ESTRUCTURALES NO       *
005580*    DEJARON ERROR (PATRON "PRIMER ERROR GANA").                   *
005590     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
005600*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005610        PERFORM 2210-VALIDAR-DUPLICADO-I
005620*    RANGO DEL PARRAFO DE VALIDACION DE DUPLICADOS EN ALTA.
005630           THRU 2210-VALIDAR-DUPLICADO-F
005640*    FIN DEL IF.
005650     END-IF.
005660
005670*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
005680     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
005690*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005700        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
005710*    CASO CONTRARIO.
005720     ELSE
005730*       SE ASIGNA EL CLIENTE-ID DE LA PRE-PASADA Y SE INCREMENTA   *
005740*       EN MEMORIA PARA LA SIGUIENTE ALTA DE LA CORRIDA.           *
005750        MOVE WS-PROX-CLIENTE-ID TO CLIENTE-ID
005760*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
005770        ADD 1                  TO WS-PROX-CLIENTE-ID
005780*    SE TRASLADA TRAN-NOMBRE A NOMBRE.
005790        MOVE TRAN-NOMBRE       TO NOMBRE
005800*    SE TRASLADA TRAN-GENERO A GENERO.
005810        MOVE TRAN-GENERO       TO GENERO
005820*    SE TRASLADA TRAN-EDAD A EDAD.
005830        MOVE TRAN-EDAD         TO EDAD
005840*    SE TRASLADA TRAN-IDENTIFICACION A IDENTIFICACION.
005850        MOVE TRAN-IDENTIFICACION TO IDENTIFICACION
005860*    SE TRASLADA TRAN-DIRECCION A DIRECCION.
005870        MOVE TRAN-DIRECCION    TO DIRECCION
005880*    SE TRASLADA TRAN-TELEFONO A TELEFONO.
005890        MOVE TRAN-TELEFONO     TO TELEFONO
005900*    SE TRASLADA TRAN-CONTRASENA A CONTRASENA.
005910        MOVE TRAN-CONTRASENA   TO CONTRASENA
005920*       SI LA TRANSACCION NO TRAE ESTADO, EL CLIENTE NACE ACTIVO.  *
005930        IF TRAN-ESTADO IS EQUAL TO SPACES
005940*    SE TRASLADA 'Y' A ESTADO.
005950           MOVE 'Y' TO ESTADO
005960*    CASO CONTRARIO.
005970        ELSE
005980*    SE TRASLADA TRAN-ESTADO A ESTADO.
005990           MOVE TRAN-ESTADO TO ESTADO
006000*    FIN DEL IF INTERNO.
006010        END-IF
006020
006030*    OPERACION SOBRE EL MAESTRO DE CLIENTES.
006040        WRITE CLIENT-RECORD
006050*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
006060           INVALID KEY
006070*    SE ARMA EL MENSAJE DE ERROR DE ESCRITURA.
006080              MOVE 'ERROR DE ESCRITURA EN CLIMTR' TO
006090                                            WS-MESSAGE-ERROR
006100*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006110              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
006120*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
006130           NOT INVALID KEY
006140*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
006150              ADD 1 TO WS-CANT-ALTAS
006160*    SE TRASLADA 'ALTA' A IMP-ACCION.
006170              MOVE 'ALTA'            TO IMP-ACCION
006180*    SE TRASLADA CLIENTE-ID A IMP-CLIENTE-ID.
006190              MOVE CLIENTE-ID        TO IMP-CLIENTE-ID
006200*    SE TRASLADA IDENTIFICACION A IMP-IDENTIFICACION.
006210              MOVE IDENTIFICACION    TO IMP-IDENTIFICACION
006220*    SE TRASLADA NOMBRE(1:40) A IMP-NOMBRE.
006230              MOVE NOMBRE(1:40)      TO IMP-NOMBRE
006240*    SE TRASLADA 'CLIENTE DADO DE ALTA' A IMP-RESULTADO.
006250              MOVE 'CLIENTE DADO DE ALTA' TO IMP-RESULTADO
006260*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006270              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
006280*    FIN DEL WRITE CONDICIONAL.
006290        END-WRITE
006300*    FIN DEL IF.
006310     END-IF.
006320
006330*    RETORNA A 2000-PROCESO-I.                                    *
006340 2200-ALTA-F. EXIT.
006350
006360
006370*----  VALIDA IDENTIFICACION DUPLICADA (ALTA) ---------------------
006380 2210-VALIDAR-DUPLICADO-I.
006390*    INVOCADO DESDE 2200-ALTA-I.                                  *
006400
006410*    SE TRASLADA TRAN-IDENTIFICACION A IDENTIFICACION..
006420     MOVE TRAN-IDENTIFICACION TO IDENTIFICACION.
006430*    SE APROVECHA LA CLAVE ALTERNA (CAF-0340) EN LUGAR DE RECORRER *
006440*    EL MAESTRO SECUENCIALMENTE BUSCANDO LA IDENTIFICACION.        *
006450     READ CLIMTR KEY IS IDENTIFICACION
006460*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
006470        INVALID KEY
006480*          NO EXISTE OTRO CLIENTE CON ESA IDENTIFICACION: SE PUEDE *
006490*          DAR DE ALTA.                                            *
006500           CONTINUE
006510*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
006520        NOT INVALID KEY
006530*    SE TRASLADA 'IDENTIFICACION YA EXISTE' A WS-MESSAGE-ERROR.
006540           MOVE 'IDENTIFICACION YA EXISTE' TO WS-MESSAGE-ERROR
006550*    FIN DE LA LECTURA CONDICIONAL.
006560     END-READ.
006570
006580*    RETORNA A 2200-ALTA-I.                                       *
006590 2210-VALIDAR-DUPLICADO-F. EXIT.
006600
006610
006620*----  MODIFICACION DE CLIENTE -------------------------------------
006630 2300-MODIF-I.
006640*    INVOCADO DESDE 2000-PROCESO-I CUANDO TRAN-ACCION = 'MO'.      *
006650
006660*    SE TRASLADA TRAN-CLIENTE-ID A CLIENTE-ID..
006670     MOVE TRAN-CLIENTE-ID TO CLIENTE-ID.
006680*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
006690     READ CLIMTR
006700*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
006710        INVALID KEY
006720*    SE TRASLADA 'CLIENTE NO ENCONTRADO' A WS-MESSAGE-ERROR.
006730           MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
006740*    FIN DE LA LECTURA CONDICIONAL.
006750     END-READ.
006760
006770*    SI LA MODIFICACION CAMBIA LA IDENTIFICACION, HAY QUE          *
006780*    VERIFICAR QUE LA NUEVA NO PERTENEZCA YA A OTRO CLIENTE.       *
006790     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
006800*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006810        IF TRAN-IDENTIFICACION IS NOT EQUAL TO IDENTIFICACION THEN
006820*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006830           PERFORM 2310-VALIDAR-DUPL-MODIF-I
006840*    RANGO DEL PARRAFO DE VALIDACION DE DUPLICADOS EN MODIFICACION.
006850              THRU 2310-VALIDAR-DUPL-MODIF-F
006860*    FIN DEL IF INTERNO.
006870        END-IF
006880*    FIN DEL IF.
006890     END-IF.
006900
006910*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006920     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
006930*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006940        PERFORM 2600-EDITAR-CAMPOS-I THRU 2600-EDITAR-CAMPOS-F
006950*    FIN DEL IF.
006960     END-IF.
006970
006980*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006990     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
007000*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007010        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
007020*    CASO CONTRARIO.
007030     ELSE
007040*    SE TRASLADA TRAN-NOMBRE A NOMBRE.
007050        MOVE TRAN-NOMBRE         TO NOMBRE
007060*    SE TRASLADA TRAN-GENERO A GENERO.
007070        MOVE TRAN-GENERO         TO GENERO
007080*    SE TRASLADA TRAN-EDAD A EDAD.
007090        MOVE TRAN-EDAD           TO EDAD
007100*    SE TRASLADA TRAN-IDENTIFICACION A IDENTIFICACION.
007110        MOVE TRAN-IDENTIFICACION TO IDENTIFICACION
007120*    SE TRASLADA TRAN-DIRECCION A DIRECCION.
007130        MOVE TRAN-DIRECCION      TO DIRECCION
007140*    SE TRASLADA TRAN-TELEFONO A TELEFONO.
007150        MOVE TRAN-TELEFONO       TO TELEFONO
007160*    SE TRASLADA TRAN-CONTRASENA A CONTRASENA.
007170        MOVE TRAN-CONTRASENA     TO CONTRASENA
007180*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
007190        IF TRAN-ESTADO IS EQUAL TO SPACES
007200*    SE TRASLADA 'Y' A ESTADO.
007210           MOVE 'Y' TO ESTADO
007220*    CASO CONTRARIO.
007230        ELSE
007240*    SE TRASLADA TRAN-ESTADO A ESTADO.
007250           MOVE TRAN-ESTADO TO ESTADO
007260*    FIN DEL IF INTERNO.
007270        END-IF
007280
007290*    OPERACION SOBRE EL MAESTRO DE CLIENTES.
007300        REWRITE CLIENT-RECORD
007310*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007320           INVALID KEY
007330*    SE ARMA EL MENSAJE DE ERROR DE REESCRITURA.
007340              MOVE 'ERROR DE REESCRITURA EN CLIMTR' TO
007350                                              WS-MESSAGE-ERROR
007360*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007370              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
007380*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
007390           NOT INVALID KEY
007400*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
007410              ADD 1 TO WS-CANT-MODIF
007420*    SE TRASLADA 'MOD ' A IMP-ACCION.
007430              MOVE 'MOD '             TO IMP-ACCION
007440*    SE TRASLADA CLIENTE-ID A IMP-CLIENTE-ID.
007450              MOVE CLIENTE-ID         TO IMP-CLIENTE-ID
007460*    SE TRASLADA IDENTIFICACION A IMP-IDENTIFICACION.
007470              MOVE IDENTIFICACION     TO IMP-IDENTIFICACION
007480*    SE TRASLADA NOMBRE(1:40) A IMP-NOMBRE.
007490              MOVE NOMBRE(1:40)       TO IMP-NOMBRE
007500*    SE TRASLADA 'CLIENTE MODIFICADO' A IMP-RESULTADO.
007510              MOVE 'CLIENTE MODIFICADO' TO IMP-RESULTADO
007520*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007530              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
007540*    FIN DEL REWRITE CONDICIONAL.
007550        END-REWRITE
007560*    FIN DEL IF.
007570     END-IF.
007580
007590*    RETORNA A 2000-PROCESO-I.                                    *
007600 2300-MODIF-F. EXIT.
007610
007620
007630*----  VALIDA IDENTIFICACION DUPLICADA (MODIFICACION) --------------
007640 2310-VALIDAR-DUPL-MODIF-I.
007650*    INVOCADO DESDE 2300-MODIF-I.                                 *
007660
007670*    SE GUARDA EL CLIENTE-ID ACTUAL EN WS-MAX-CLIENTE-ID PORQUE    *
007680*    EL READ POR CLAVE ALTERNA DE ABAJO LO VA A PISAR; ESTE CAMPO  *
007690*    SE REUTILIZA AQUI SOLO COMO VARIABLE TEMPORAL, NO COMO        *
007700*    ACUMULADOR DE LA PRE-PASADA.                                  *
007710     MOVE CLIENTE-ID      TO WS-MAX-CLIENTE-ID.
007720*    SE TRASLADA TRAN-IDENTIFICACION A IDENTIFICACION..
007730     MOVE TRAN-IDENTIFICACION TO IDENTIFICACION.
007740*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
007750     READ CLIMTR KEY IS IDENTIFICACION
007760*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007770        INVALID KEY
007780*          NINGUN OTRO CLIENTE TIENE ESA IDENTIFICACION.           *
007790           CONTINUE
007800*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
007810        NOT INVALID KEY
007820*          SI EL REGISTRO ENCONTRADO ES EL MISMO QUE SE ESTA       *
007830*          MODIFICANDO, NO ES UN DUPLICADO.                        *
007840           IF CLIENTE-ID IS NOT EQUAL TO WS-MAX-CLIENTE-ID
007850*    SE TRASLADA 'IDENTIFICACION YA EXISTE' A WS-MESSAGE-ERROR.
007860              MOVE 'IDENTIFICACION YA EXISTE' TO WS-MESSAGE-ERROR
007870*    FIN DEL IF INTERNO.
007880           END-IF
007890*    FIN DE LA LECTURA CONDICIONAL.
007900     END-READ.
007910*    SE RESTAURA EL REGISTRO ACTUAL (EL READ ANTERIOR DEJO         *
007920*    POSICIONADO EL MAESTRO EN EL OTRO REGISTRO, SI LO HABIA).     *
007930     MOVE WS-MAX-CLIENTE-ID TO CLIENTE-ID.
007940*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
007950     READ CLIMTR
007960*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007970        INVALID KEY
007980*    SE TRASLADA 'CLIENTE NO ENCONTRADO' A WS-MESSAGE-ERROR.
007990           MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
008000*    FIN DE LA LECTURA CONDICIONAL.
008010     END-READ.
008020
008030*    RETORNA A 2300-MODIF-I.                                      *
008040 2310-VALIDAR-DUPL-MODIF-F. EXIT.
008050
008060
008070*----  BAJA DE CLIENTE ---------------------------------------------
008080 2400-BAJA-I.
008090*    INVOCADO DESDE 2000-PROCESO-I CUANDO TRAN-ACCION = 'BA'.      *
008100
008110*    SE TRASLADA TRAN-CLIENTE-ID A CLIENTE-ID..
008120     MOVE TRAN-CLIENTE-ID TO CLIENTE-ID.
008130*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
008140     READ CLIMTR
008150*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008160        INVALID KEY
008170*    SE TRASLADA 'CLIENTE NO ENCONTRADO' A WS-MESSAGE-ERROR.
008180           MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
008190*    FIN DE LA LECTURA CONDICIONAL.
008200     END-READ.
008210
008220*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
008230     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
008240*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008250        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
008260*    CASO CONTRARIO.
008270     ELSE
008280*       DELETE FISICO; ESTE PROGRAMA NO MANEJA BAJA LOGICA DE       *
008290*       CLIENTES (SI SE QUISIERA, SE USARIA ESTADO EN LUGAR DE      *
008300*       DELETE, COMO SE HACE CON LAS CUENTAS EN PGM_20-MANTCTA).    *
008310        DELETE CLIMTR RECORD
008320*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008330           INVALID KEY
008340*    SE ARMA EL MENSAJE DE ERROR DE BORRADO.
008350              MOVE 'ERROR DE BORRADO EN CLIMTR' TO
008360                                            WS-MESSAGE-ERROR
008370*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008380              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
008390*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
008400           NOT INVALID KEY
008410*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
008420              ADD 1 TO WS-CANT-BAJAS
008430*    SE TRASLADA 'BAJA' A IMP-ACCION.
008440              MOVE 'BAJA'            TO IMP-ACCION
008450*    SE TRASLADA CLIENTE-ID A IMP-CLIENTE-ID.
008460              MOVE CLIENTE-ID        TO IMP-CLIENTE-ID
008470*    SE TRASLADA IDENTIFICACION A IMP-IDENTIFICACION.
008480              MOVE IDENTIFICACION    TO IMP-IDENTIFICACION
008490*    SE TRASLADA NOMBRE(1:40) A IMP-NOMBRE.
008500              MOVE NOMBRE(1:40)      TO IMP-NOMBRE
008510*    SE TRASLADA 'CLIENTE ELIMINADO' A IMP-RESULTADO.
008520              MOVE 'CLIENTE ELIMINADO' TO IMP-RESULTADO
008530*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008540              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
008550*    FIN DEL DELETE CONDICIONAL.
008560        END-DELETE
008570*    FIN DEL IF.
008580     END-IF.
008590
008600*    RETORNA A 2000-PROCESO-I.                                    *
008610 2400-BAJA-F. EXIT.
008620
008630
008640*----  CONSULTA (POR ID, POR IDENTIFICACION, TODOS O ACTIVOS) ------
008650 2500-CONSULTA-I.
008660*    INVOCADO DESDE 2000-PROCESO-I PARA LAS CUATRO VARIANTES DE    *
008670*    CONSULTA; NO MODIFICA EL MAESTRO.                             *
008680
008690*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
008700     ADD 1 TO WS-CANT-CONSULTAS.
008710
008720*    SE EVALUA EL TIPO DE CONSULTA SOLICITADA.
008730     EVALUATE TRUE
008740*    RAMA DE CONSULTA POR CLIENTE-ID.
008750        WHEN ACCION-CONS-ID
008760*    SE TRASLADA TRAN-CLIENTE-ID A CLIENTE-ID.
008770           MOVE TRAN-CLIENTE-ID TO CLIENTE-ID
008780*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
008790           READ CLIMTR
008800*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008810              INVALID KEY
008820*    SE TRASLADA 'CLIENTE NO ENCONTRADO' A WS-MESSAGE-ERROR.
008830                 MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
008840*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
008850              NOT INVALID KEY
008860*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008870                 PERFORM 2810-IMPRIMIR-CONSULTA-I
008880*    RANGO DEL PARRAFO QUE IMPRIME EL RESULTADO DE LA CONSULTA.
008890                    THRU 2810-IMPRIMIR-CONSULTA-F
008900*    CONTINUACION DE LA CONDICION O INSTRUCCION ANTERIOR.
008910           END-READ
008920*    RAMA DE CONSULTA POR IDENTIFICACION.
008930        WHEN ACCION-CONS-IDENT
008940*    SE TRASLADA TRAN-IDENTIFICACION A IDENTIFICACION.
008950           MOVE TRAN-IDENTIFICACION TO IDENTIFICACION
008960*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
008970           READ CLIMTR KEY IS IDENTIFICACION
008980*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008990              INVALID KEY
009000*    SE TRASLADA 'CLIENTE NO ENCONTRADO' A WS-MESSAGE-ERROR.
009010                 MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
009020*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
009030              NOT INVALID KEY
009040*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009050                 PERFORM 2810-IMPRIMIR-CONSULTA-I
009060*    RANGO DEL PARRAFO QUE IMPRIME EL RESULTADO DE LA CONSULTA.
009070                    THRU 2810-IMPRIMIR-CONSULTA-F
009080*    CONTINUACION DE LA CONDICION O INSTRUCCION ANTERIOR.
009090           END-READ
009100*       LISTAR TODOS Y LISTAR ACTIVOS COMPARTEN EL MISMO PARRAFO;  *
009110*       LA DIFERENCIA SE RESUELVE DENTRO DE 2830-LEER-MAESTRO-I.   *
009120        WHEN ACCION-LISTAR-TODOS
009130*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009140           PERFORM 2820-LISTAR-MAESTRO-I
009150*    RANGO DEL PARRAFO QUE RECORRE EL MAESTRO COMPLETO.
009160              THRU 2820-LISTAR-MAESTRO-F
009170*    RAMA DE LISTADO DE ACTIVOS.
009180        WHEN ACCION-LISTAR-ACTIVOS
009190*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009200           PERFORM 2820-LISTAR-MAESTRO-I
009210*    RANGO DEL PARRAFO QUE RECORRE EL MAESTRO COMPLETO.
009220              THRU 2820-LISTAR-MAESTRO-F
009230*    FIN DEL EVALUATE.
009240     END-EVALUATE.
009250
009260*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009270     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
009280*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009290        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
009300*    FIN DEL IF.
009310     END-IF.
009320
009330*    RETORNA A 2000-PROCESO-I.                                    *
009340 2500-CONSULTA-F. EXIT.
009350
009360
009370*----  IMPRIME UNA LINEA DE RESULTADO DE CONSULTA PUNTUAL ----------
009380 2810-IMPRIMIR-CONSULTA-I.
009390*    INVOCADO DESDE 2500-CONSULTA-I Y DESDE 2830-LEER-MAESTRO-I,   *
009400*    CON CLIENT-RECORD YA LEIDO Y POSICIONADO.                     *
009410
009420*    SE TRASLADA 'CON ' A IMP-ACCION..
009430     MOVE 'CON '             TO IMP-ACCION.
009440*    SE TRASLADA CLIENTE-ID A IMP-CLIENTE-ID..
009450     MOVE CLIENTE-ID         TO IMP-CLIENTE-ID.
009460*    SE TRASLADA IDENTIFICACION A IMP-IDENTIFICACION..
009470     MOVE IDENTIFICACION     TO IMP-IDENTIFICACION.
009480*    SE TRASLADA NOMBRE(1:40) A IMP-NOMBRE..
009490     MOVE NOMBRE(1:40)       TO IMP-NOMBRE.
009500*    SE TRASLADA 'CLIENTE ENCONTRADO' A IMP-RESULTADO..
009510     MOVE 'CLIENTE ENCONTRADO' TO IMP-RESULTADO.
009520*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009530     PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F.
009540
009550*    RETORNA A 2500-CONSULTA-I O A 2830-LEER-MAESTRO-I.            *
009560 2810-IMPRIMIR-CONSULTA-F. EXIT.
009570
009580
009590*----  RECORRE EL MAESTRO COMPLETO (LISTAR TODOS / ACTIVOS) --------
009600 2820-LISTAR-MAESTRO-I.
009610*    INVOCADO DESDE 2500-CONSULTA-I.                              *
009620
009630*    START POSICIONA EL MAESTRO ANTES DEL PRIMER REGISTRO PARA     *
009640*    PODER RECORRERLO COMPLETO CON READ NEXT EN 2830.              *
009650     MOVE ZEROS TO CLIENTE-ID.
009660*    POSICIONAMIENTO DEL MAESTRO PARA RECORRIDO SECUENCIAL.
009670     START CLIMTR KEY IS GREATER THAN CLIENTE-ID
009680*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
009690        INVALID KEY
009700*    SE TRASLADA 'MAESTRO DE CLIENTES VACIO' A WS-MESSAGE-ERROR.
009710           MOVE 'MAESTRO DE CLIENTES VACIO' TO WS-MESSAGE-ERROR
009720*    FIN DEL START CONDICIONAL.
009730     END-START.
009740
009750*    EL PARRAFO 2830 VA USANDO WS-MESSAGE-ERROR = 'FIN' COMO       *
009760*    CENTINELA DE FIN DE RECORRIDO; SE LIMPIA DESPUES DEL PERFORM. *
009770     PERFORM 2830-LEER-MAESTRO-I THRU 2830-LEER-MAESTRO-F
009780*    SE REPITE HASTA ARMAR UN MENSAJE DE ERROR.
009790             UNTIL WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES.
009800
009810*    SE TRASLADA SPACES A WS-MESSAGE-ERROR..
009820     MOVE SPACES TO WS-MESSAGE-ERROR.
009830
009840*    RETORNA A 2500-CONSULTA-I.                                   *
009850 2820-LISTAR-MAESTRO-F. EXIT.
009860
009870
009880*----  LEE Y, SI CORRESPONDE, IMPRIME UN REGISTRO DEL MAESTRO --------
009890 2830-LEER-MAESTRO-I.
009900*    INVOCADO REPETIDAMENTE DESDE 2820-LISTAR-MAESTRO-I, UNA VEZ   *
009910*    POR REGISTRO DEL MAESTRO.                                     *
009920
009930*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
009940     READ CLIMTR NEXT RECORD
009950*    SE LLEGO AL FIN DEL ARCHIVO.
009960        AT END
009970*    SE TRASLADA 'FIN' A WS-MESSAGE-ERROR.
009980           MOVE 'FIN'         TO WS-MESSAGE-ERROR
009990*    TODAVIA HAY REGISTROS POR LEER.
010000        NOT AT END
010010*          SI LA ACCION ES "LISTAR ACTIVOS", SOLO SE IMPRIMEN LOS  *
010020*          CLIENTES CON CLIENTE-ACTIVO; "LISTAR TODOS" IMPRIME      *
010030*          CUALQUIER ESTADO.                                        *
010040           IF ACCION-LISTAR-TODOS OR CLIENTE-ACTIVO
010050*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
010060              PERFORM 2810-IMPRIMIR-CONSULTA-I
010070*    RANGO DEL PARRAFO QUE IMPRIME EL RESULTADO DE LA CONSULTA.
010080                 THRU 2810-IMPRIMIR-CONSULTA-F
010090*    FIN DEL IF INTERNO.
010100           END-IF
010110*    FIN DE LA LECTURA CONDICIONAL.
010120     END-READ.
010130
010140*    RETORNA A 2820-LISTAR-MAESTRO-I.                             *
010150 2830-LEER-MAESTRO-F. EXIT.
010160
010170
010180*----  EDICION DE CAMPOS (REGLAS DE NEGOCIO ESTRUCTURALES) ---------
010190 2600-EDITAR-CAMPOS-I.
010200*    INVOCADO DESDE 2200-ALTA-I Y DESDE 2300-MODIF-I; VALIDA LOS   *
010210*    CAMPOS QUE AMBAS TRANSACCIONES TIENEN EN COMUN. CADA IF       *
010220*    SOLO SE EVALUA SI TODAVIA NO HAY ERROR (PRIMER ERROR GANA).   *
010230
010240*    EL NOMBRE ES OBLIGATORIO.                                    *
010250     IF TRAN-NOMBRE IS EQUAL TO SPACES THEN
010260*    SE TRASLADA 'NOMBRE NO DEBE ESTAR VACIO' A WS-MESSAGE-ERROR.
010270        MOVE 'NOMBRE NO DEBE ESTAR VACIO' TO WS-MESSAGE-ERROR
010280*    FIN DEL IF.
010290     END-IF.
010300
010310*    GENERO SOLO ACEPTA 'M' O 'F'.                                 *
010320     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010330*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010340        IF TRAN-GENERO IS NOT EQUAL TO 'M' AND
010350*    SE VALIDA QUE EL GENERO SEA 'M' O 'F'.
010360           TRAN-GENERO IS NOT EQUAL TO 'F' THEN
010370*    SE TRASLADA 'GENERO DEBE SER M O F' A WS-MESSAGE-ERROR.
010380           MOVE 'GENERO DEBE SER M O F' TO WS-MESSAGE-ERROR
010390*    FIN DEL IF INTERNO.
010400        END-IF
010410*    FIN DEL IF.
010420     END-IF.
010430
010440*    EDAD DEBE VENIR EN DIGITOS (CLASE DEFINIDA EN SPECIAL-NAMES). *
010450     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010460*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010470        IF TRAN-EDAD IS NOT NUMERICO-EXTENDIDO THEN
010480*    SE TRASLADA 'EDAD DEBE SER NUMERICA' A WS-MESSAGE-ERROR.
010490           MOVE 'EDAD DEBE SER NUMERICA' TO WS-MESSAGE-ERROR
010500*    FIN DEL IF INTERNO.
010510        END-IF
010520*    FIN DEL IF.
010530     END-IF.
010540
010550*    LA IDENTIFICACION ES OBLIGATORIA.                            *
010560     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010570*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010580        IF TRAN-IDENTIFICACION IS EQUAL TO SPACES THEN
010590*    SE ARMA EL MENSAJE DE RECHAZO POR IDENTIFICACION VACIA.
010600           MOVE 'IDENTIFICACION NO DEBE ESTAR VACIA' TO
010610                                               WS-MESSAGE-ERROR
010620*    FIN DEL IF INTERNO.
010630        END-IF
010640*    FIN DEL IF.
010650     END-IF.
010660
010670*    LA DIRECCION ES OBLIGATORIA.                                 *
010680     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010690*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010700        IF TRAN-DIRECCION IS EQUAL TO SPACES THEN
010710*    SE ARMA EL MENSAJE DE RECHAZO POR DIRECCION VACIA.
010720           MOVE 'DIRECCION NO DEBE ESTAR VACIA' TO
010730                                             WS-MESSAGE-ERROR
010740*    FIN DEL IF INTERNO.
010750        END-IF
010760*    FIN DEL IF.
010770     END-IF.
010780
010790*    TELEFONO DEBE SER NUMERICO Y DE 10 POSICIONES (CAF-0189);     *
010800*    IS NOT NUMERIC YA RECHAZA TANTO BLANCOS COMO LETRAS.          *
010810     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010820*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010830        IF TRAN-TELEFONO IS NOT NUMERIC THEN
010840*    SE ARMA EL MENSAJE DE RECHAZO POR TELEFONO INVALIDO.
010850           MOVE 'TELEFONO DEBE TENER 10 DIGITOS' TO
010860                                             WS-MESSAGE-ERROR
010870*    FIN DEL IF INTERNO.
010880        END-IF
010890*    FIN DEL IF.
010900     END-IF.
010910
010920*    LA CONTRASENA SE MIDE CONTANDO CARACTERES ANTES DEL PRIMER    *
010930*    BLANCO; DEBE TENER ENTRE 4 Y 20 DE LARGO UTIL.                *
010940     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010950*    SE TRASLADA ZERO A WS-LONG-CONTRASENA.
010960        MOVE ZERO TO WS-LONG-CONTRASENA
010970*    SE CUENTA LA LONGITUD UTIL DEL CAMPO.
010980        INSPECT TRAN-CONTRASENA TALLYING WS-LONG-CONTRASENA
010990*    SE CUENTA LA LONGITUD UTIL DE LA CONTRASENA.
011000           FOR CHARACTERS BEFORE INITIAL ' '
011010*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
011020        IF WS-LONG-CONTRASENA < 4 THEN
011030*    SE ARMA EL MENSAJE DE RECHAZO POR CONTRASENA INVALIDA.
011040           MOVE 'CONTRASENA DEBE TENER ENTRE 4 Y 20' TO
011050                                             WS-MESSAGE-ERROR
011060*    FIN DEL IF INTERNO.
011070        END-IF
011080*    FIN DEL IF.
011090     END-IF.
011100
011110*    RETORNA A 2200-ALTA-I O A 2300-MODIF-I.                      *
011120 2600-EDITAR-CAMPOS-F. EXIT.
011130
011140
011150*----  RECHAZA LA TRANSACCION Y LA DEJA EN EL LISTADO --------------
011160 2700-RECHAZAR-I.
011170*    INVOCADO DESDE VARIOS PUNTOS DE 2000/2200/2300/2400/2500      *
011180*    CUANDO WS-MESSAGE-ERROR YA QUEDO LLENO.                       *
011190
011200*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
011210     ADD 1 TO WS-CANT-RECHAZADAS.
011220*    SE USA CVE-CLIENTE-ID (VISTA REDEFINIDA) EN LUGAR DE           *
011230*    CLIENTE-ID DEL MAESTRO, PORQUE EN UN RECHAZO EL MAESTRO PUEDE  *
011240*    NO HABER SIDO LEIDO (POR EJEMPLO, EN UN CODIGO DE ACCION       *
011250*    INVALIDO).                                                    *
011260     MOVE 'RCH '             TO IMP-ACCION.
011270*    SE TRASLADA CVE-CLIENTE-ID A IMP-CLIENTE-ID..
011280     MOVE CVE-CLIENTE-ID     TO IMP-CLIENTE-ID.
011290*    SE TRASLADA TRAN-IDENTIFICACION A IMP-IDENTIFICACION..
011300     MOVE TRAN-IDENTIFICACION TO IMP-IDENTIFICACION.
011310*    SE TRASLADA TRAN-NOMBRE(1:40) A IMP-NOMBRE..
011320     MOVE TRAN-NOMBRE(1:40)  TO IMP-NOMBRE.
011330*    SE TRASLADA WS-MESSAGE-ERROR A IMP-RESULTADO..
011340     MOVE WS-MESSAGE-ERROR   TO IMP-RESULTADO.
011350*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
011360     PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F.
011370
011380*    RETORNA AL PARRAFO QUE LO INVOCO.                            *
011390 2700-RECHAZAR-F. EXIT.
011400
011410
011420*----  ESCRIBE UNA LINEA EN EL LISTADO ------------------------------
011430 2800-IMPRIMIR-I.
011440*    INVOCADO DESDE TODOS LOS PARRAFOS QUE ARMAN IMP-DETALLE;      *
011450*    ESTE PARRAFO SOLO ESCRIBE, NUNCA LLENA LOS CAMPOS.            *
011460
011470*    OPERACION SOBRE EL MAESTRO DE CLIENTES.
011480     WRITE REG-LISTADO FROM IMP-DETALLE.
011490*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
011500     IF FS-LISTADO IS NOT EQUAL '00' THEN
011510*    SE EMITE UN MENSAJE DE CONSOLA.
011520        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
011530*    SE TRASLADA 9999 A RETURN-CODE.
011540        MOVE 9999 TO RETURN-CODE
011550*    FIN DEL IF.
011560     END-IF.
011570
011580*    RETORNA AL PARRAFO QUE LO INVOCO.                            *
011590 2800-IMPRIMIR-F. EXIT.
011600
011610
011620*------------------------------------------------------------------
011630 9999-FINAL-I.
011640*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I, AL TERMINAR EL   *
011650*    CICLO DE PROCESO.                                             *
011660
011670*    TOTALES DE CONTROL PARA LA BITACORA DE LA CORRIDA.            *
011680     DISPLAY ' '.
011690*    SE EMITE UN MENSAJE DE CONSOLA.
011700     DISPLAY '**********************************************'.
011710*    SE TRASLADA WS-CANT-LEIDAS A WS-CANT-PRINT..
011720     MOVE WS-CANT-LEIDAS      TO WS-CANT-PRINT.
011730*    SE EMITE UN MENSAJE DE CONSOLA.
011740     DISPLAY 'TOTAL TRANSACCIONES LEIDAS:   ' WS-CANT-PRINT.
011750*    SE TRASLADA WS-CANT-ALTAS A WS-CANT-PRINT..
011760     MOVE WS-CANT-ALTAS       TO WS-CANT-PRINT.
011770*    SE EMITE UN MENSAJE DE CONSOLA.
011780     DISPLAY 'TOTAL ALTAS APLICADAS:        ' WS-CANT-PRINT.
011790*    SE TRASLADA WS-CANT-MODIF A WS-CANT-PRINT..
011800     MOVE WS-CANT-MODIF       TO WS-CANT-PRINT.
011810*    SE EMITE UN MENSAJE DE CONSOLA.
011820     DISPLAY 'TOTAL MODIFICACIONES APLICADAS:' WS-CANT-PRINT.
011830*    SE TRASLADA WS-CANT-BAJAS A WS-CANT-PRINT..
011840     MOVE WS-CANT-BAJAS       TO WS-CANT-PRINT.
011850*    SE EMITE UN MENSAJE DE CONSOLA.
011860     DISPLAY 'TOTAL BAJAS APLICADAS:         ' WS-CANT-PRINT.
011870*    SE TRASLADA WS-CANT-CONSULTAS A WS-CANT-PRINT..
011880     MOVE WS-CANT-CONSULTAS   TO WS-CANT-PRINT.
011890*    SE EMITE UN MENSAJE DE CONSOLA.
011900     DISPLAY 'TOTAL CONSULTAS ATENDIDAS:     ' WS-CANT-PRINT.
011910*    SE TRASLADA WS-CANT-RECHAZADAS A WS-CANT-PRINT..
011920     MOVE WS-CANT-RECHAZADAS  TO WS-CANT-PRINT.
011930*    SE EMITE UN MENSAJE DE CONSOLA.
011940     DISPLAY 'TOTAL TRANSACCIONES RECHAZADAS:' WS-CANT-PRINT.
011950
011960*    SE CIERRAN LOS TRES ARCHIVOS, VERIFICANDO CADA STATUS POR      *
011970*    SEPARADO (NORMA DE TALLER: NUNCA UN CLOSE SIN CHEQUEAR FS).    *
011980     CLOSE ENTRADA.
011990*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
012000     IF FS-ENTRADA IS NOT EQUAL '00' THEN
012010*    SE EMITE UN MENSAJE DE CONSOLA.
012020        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
012030*    SE TRASLADA 9999 A RETURN-CODE.
012040        MOVE 9999 TO RETURN-CODE
012050*    FIN DEL IF.
012060     END-IF.
012070
012080*    SE CIERRA EL MAESTRO DE CLIENTES.
012090     CLOSE CLIMTR.
012100*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
012110     IF FS-CLIMTR IS NOT EQUAL '00' THEN
012120*    SE EMITE UN MENSAJE DE CONSOLA.
012130        DISPLAY '* ERROR EN CLOSE CLIMTR = ' FS-CLIMTR
012140*    SE TRASLADA 9999 A RETURN-CODE.
012150        MOVE 9999 TO RETURN-CODE
012160*    FIN DEL IF.
012170     END-IF.
012180
012190*    SE CIERRA EL LISTADO DE SALIDA.
012200     CLOSE LISTADO.
012210*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
012220     IF FS-LISTADO IS NOT EQUAL '00' THEN
012230*    SE EMITE UN MENSAJE DE CONSOLA.
012240        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
012250*    SE TRASLADA 9999 A RETURN-CODE.
012260        MOVE 9999 TO RETURN-CODE
012270*    FIN DEL IF.
012280     END-IF.
012290
012300*    RETORNA A MAIN-PROGRAM-I, QUE A SU VEZ HACE GOBACK.           *
012310 9999-FINAL-F. EXIT.
