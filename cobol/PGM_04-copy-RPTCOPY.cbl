000100******************************************************************
000200*    RPTCOPY                                                     *
000300*    LINEA DE EXTRACTO DE CUENTA - UN REGISTRO POR MOVIMIENTO    *
000400*    SELECCIONADO.  SALIDA DEL PGM_40-RPTCTA (REPORTE DE         *
000500*    EXTRACTO DE CUENTA).  ARCHIVO RPTFILE - LINE SEQUENTIAL     *
000600*    LARGO DE REGISTRO: 153 BYTES                                *
000700*------------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS                                        *
000900*    AAAAMMDD  INIC  PETIC     DESCRIPCION                       *
001000*    --------  ----  --------  -------------------------------   *
001100*    20040802  LDO   CAF-0355  ALTA DEL COPY ORIGINAL (SEPARADO  *
001200*                              DEL COPY DE MOVIMIENTOS MOVCOPY)  *
001300*    20050117  LDO   CAF-0368  SE AGREGA TIPO-CUENTA Y ESTADO DE *
001400*                              CUENTA A LA LINEA DE EXTRACTO     *
001450*    20060214  LDO   CAF-0381  CORRECCION DE LARGO - EL FILLER   *
001460*                              DE RPT-LINEA-CLAVE QUEDABA 7      *
001470*                              BYTES LARGO CONTRA EL REGISTRO    *
001480*                              BASE                              *
001500******************************************************************
001600 01  REPORT-LINE-REG.
001700     03  RPT-FECHA.
001800         05  RPT-FECHA-FECHA     PIC 9(08).
001900         05  RPT-FECHA-HORA      PIC 9(06).
002000     03  RPT-FECHA-R REDEFINES RPT-FECHA.
002100         05  RPT-FEC-ANIO        PIC 9(04).
002200         05  RPT-FEC-MES         PIC 9(02).
002300         05  RPT-FEC-DIA         PIC 9(02).
002400         05  RPT-FEC-HORAS       PIC 9(02).
002500         05  RPT-FEC-MINUTOS     PIC 9(02).
002600         05  RPT-FEC-SEGUNDOS    PIC 9(02).
002700     03  RPT-NOMBRE-CLIENTE      PIC X(100).
002800     03  RPT-NUMERO-CUENTA       PIC X(06).
002900     03  RPT-TIPO-CUENTA         PIC X(09).
003000     03  RPT-SALDO-INICIAL       PIC S9(08)V99 USAGE COMP-3.
003100     03  RPT-ESTADO-CUENTA       PIC X(01).
003200     03  RPT-VALOR               PIC S9(08)V99 USAGE COMP-3.
003300     03  RPT-SALDO               PIC S9(08)V99 USAGE COMP-3.
003400     03  FILLER                  PIC X(05).
003500******************************************************************
003600*    VISTA REDEFINIDA - SOLO CUENTA Y FECHA, USADA POR LA RUTINA *
003700*    DE ORDENAMIENTO DESCENDENTE DEL EXTRACTO                    *
003800******************************************************************
003900 01  RPT-LINEA-CLAVE REDEFINES REPORT-LINE-REG.
004000     03  CVE-NUMERO-CUENTA       PIC X(06).
004100     03  CVE-RPT-FECHA           PIC 9(14).
004200     03  FILLER                  PIC X(133).
