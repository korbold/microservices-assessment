000100******************************************************************
000200*    MOVCOPY                                                     *
000300*    LAYOUT DE MOVIMIENTOS (DEPOSITO / RETIRO)                   *
000400*    ARCHIVO MOVFILE - LINE SEQUENTIAL, SOLO ALTA (APPEND)       *
000500*    LARGO DE REGISTRO: 54 BYTES                                 *
000600*------------------------------------------------------------------
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    AAAAMMDD  INIC  PETIC     DESCRIPCION                       *
000900*    --------  ----  --------  -------------------------------   *
001000*    19900208  RFI   CAF-0021  ALTA DEL COPY ORIGINAL            *
001100*    19940617  MAC   CAF-0166  SE AGREGA HORA A LA FECHA DE      *
001200*                              MOVIMIENTO (ANTES SOLO AAAAMMDD)  *
001300*    19981130  MAC   CAF-0241  REVISION Y2K - FECHA.FECHA-FECHA  *
001400*                              YA ERA AAAAMMDD DE 4 DIGITOS, OK  *
001500*    20040802  LDO   CAF-0355  SE SEPARA LA LINEA DE EXTRACTO A  *
001600*                              COPY RPTCOPY INDEPENDIENTE, ESTE  *
001700*                              COPY SOLO LLEVA EL MOVIMIENTO     *
001750*    20060214  LDO   CAF-0381  CORRECCION DE LARGO - EL FILLER   *
001760*                              DE MOV-REG-CLAVE QUEDABA 6 BYTES  *
001770*                              LARGO CONTRA EL REGISTRO BASE     *
001800******************************************************************
001900 01  MOVEMENT-RECORD.
002000     03  MOVIMIENTO-ID           PIC 9(09).
002100     03  FECHA.
002200         05  FECHA-FECHA         PIC 9(08).
002300         05  FECHA-HORA          PIC 9(06).
002400     03  FECHA-R REDEFINES FECHA.
002500         05  FEC-ANIO            PIC 9(04).
002600         05  FEC-MES             PIC 9(02).
002700         05  FEC-DIA             PIC 9(02).
002800         05  FEC-HORAS           PIC 9(02).
002900         05  FEC-MINUTOS         PIC 9(02).
003000         05  FEC-SEGUNDOS        PIC 9(02).
003100     03  TIPO-MOVIMIENTO         PIC X(08).
003200         88  MOV-ES-DEPOSITO             VALUE 'Deposito'.
003300         88  MOV-ES-RETIRO               VALUE 'Retiro  '.
003400     03  VALOR                   PIC S9(08)V99 USAGE COMP-3.
003500     03  SALDO                   PIC S9(08)V99 USAGE COMP-3.
003600     03  CUENTA-ID               PIC 9(09).
003700     03  FILLER                  PIC X(02).
003800******************************************************************
003900*    VISTA REDEFINIDA - SOLO CLAVE PRIMARIA                      *
004000******************************************************************
004100 01  MOV-REG-CLAVE REDEFINES MOVEMENT-RECORD.
004200     03  CVE-MOVIMIENTO-ID       PIC 9(09).
004300     03  FILLER                  PIC X(45).
