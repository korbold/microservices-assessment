000100*    ENCABEZADO DE IDENTIFICACION DEL PROGRAMA.
000110 IDENTIFICATION DIVISION.
000120*    NOMBRE DEL PROGRAMA TAL COMO SE CONOCE EN PRODUCCION.
000130 PROGRAM-ID.    RPTCTA.
000140*    PROGRAMADORA ORIGINAL.
000150 AUTHOR.        L. OROZCO DUARTE.
000160*    DEPENDENCIA RESPONSABLE DEL MANTENIMIENTO.
000170 INSTALLATION.  BANCO UNION S.A. - GERENCIA DE SISTEMAS.
000180*    FECHA DE ESCRITURA ORIGINAL DEL PROGRAMA.
000190 DATE-WRITTEN.  02/08/2004.
000200*    FECHA DE COMPILACION; LA COMPLETA EL COMPILADOR.
000210 DATE-COMPILED.
000220*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000230 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO GERENCIA DE
000240*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000250                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000260*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000270                PARCIAL SIN AUTORIZACION ESCRITA.
000280*-----------------------------------------------------------------
000290*    RPTCTA                                                     *
000300*    EXTRACTO DE CUENTA POR CLIENTE Y RANGO DE FECHAS           *
000310*    ====================================================      *
000320*    LEE UN ARCHIVO DE PARAMETROS (UNA LINEA POR CLIENTE A       *
000330*    EXTRACTAR, CON FECHA DESDE Y FECHA HASTA), BUSCA AL CLIENTE *
000340*    EN CLIMTR Y RECORRE CTAMTR COMPLETO ARMANDO LA TABLA DE     *
000350*    TODAS LAS CUENTAS QUE LE PERTENECEN (CTAMTR NO TIENE CLAVE  *
000360*    ALTERNA POR CLIENTE-ID).  LUEGO RECORRE MOVFILE Y SELECCIONA*
000370*    LOS MOVIMIENTOS DE CUALQUIERA DE ESAS CUENTAS QUE CAIGAN EN *
000380*    EL RANGO DE FECHAS, LOS ORDENA EN MEMORIA POR FECHA         *
000390*    DESCENDENTE Y ESCRIBE EL EXTRACTO EN RPTFILE.               *
000400*    SI EL CLIENTE NO EXISTE EN CLIMTR SE USA LA LEYENDA         *
000410*    'CLIENTE NO DISPONIBLE' EN EL NOMBRE (EL EXTRACTO QUEDA     *
000420*    VACIO, PUES SIN CLIENTE NO HAY CUENTAS QUE LE PERTENEZCAN). *
000430*    SI UN MOVIMIENTO QUEDO SELECCIONADO PERO LA CUENTA YA NO SE *
000440*    ENCUENTRA AL MOMENTO DE EMITIR LA LINEA (BAJA FISICA) SE USA*
000450*    'N/A' EN NUMERO Y TIPO DE CUENTA, SALDO INICIAL CERO Y      *
000460*    ESTADO INACTIVA PARA ESA LINEA.                             *
000470*-----------------------------------------------------------------
000480*    HISTORIAL DE CAMBIOS                                       *
000490*    AAAAMMDD  INIC  PETIC     DESCRIPCION                      *
000500*    --------  ----  --------  ------------------------------   *
000510*    20040802  LDO   CAF-0356  ALTA DEL PROGRAMA ORIGINAL       *
000520*    20050117  LDO   CAF-0368  SE AGREGA TIPO Y ESTADO DE LA    *
000530*                              CUENTA A LA LINEA DE EXTRACTO     *
000540*    20050322  LDO   CAF-0371  SE CORRIGE EL 'N/A' DE NUMERO DE  *
000550*                              CUENTA, QUEDABA CON ESPACIOS      *
000560*    20080711  LDO   CAF-0424  SE PREVEE REUTILIZAR RUTSALDO EN  *
000570*                              EL ENCABEZADO PARA EL SALDO       *
000580*                              VIGENTE (AREA DE LINKAGE RESERVADA*
000590*                              LK-AREA-RUTSALDO, NUNCA SE LLAMO) *
000600*    20090615  LDO   CAF-0431  SE RETIRA LK-AREA-RUTSALDO, QUEDO *
000610*                              SIN USO DESDE EL CAF-0424          *
000620*    20140310  JRM   CAF-0467  CAMBIO DE FONDO: EL PARAMETRO DE  *
000630*                              SELECCION PASA DE CUENTA-ID A     *
000640*                              CLIENTE-ID; EL EXTRACTO CUBRE     *
000650*                              TODAS LAS CUENTAS DEL CLIENTE, NO *
000660*                              UNA SOLA.  SE RECORRE CTAMTR      *
000670*                              COMPLETO (SIN CLAVE ALTERNA POR   *
000680*                              CLIENTE) PARA ARMAR LA TABLA DE   *
000690*                              CUENTAS PROPIAS.                 *
000700*    20140310  JRM   CAF-0467  SE ELIMINA EL SORT EXTERNO (SD    *
000710*                              SORTWK); EN EL AREA NUNCA SE USA  *
000720*                              SORT PARA ESTO.  EL ORDENAMIENTO  *
000730*                              DESCENDENTE POR FECHA SE HACE EN  *
000740*                              MEMORIA SOBRE UNA TABLA, IGUAL EN *
000750*                              ESPIRITU AL BARRIDO DE RUTSALDO.  *
000760*-----------------------------------------------------------------
000770*    20160328  JRM   CAF-0505  SE AMPLIAN LOS COMENTARIOS        *
000780*                              INTERNOS DEL PROGRAMA, SIN        *
000790*                              CAMBIOS DE LOGICA, A PEDIDO DE    *
000800*                              LA AUDITORIA DE CALIDAD DE        *
000810*                              CODIGO DE LA GERENCIA.            *
000820*-----------------------------------------------------------------
000830*    NOTA SOBRE NUMERACION DE PARRAFOS: 1000 ES LA INICIALIZACION;*
000840*    2000 EN ADELANTE ES EL CUERPO DE PROCESO, UN EXTRACTO POR    *
000850*    CADA PARAMETRO LEIDO; 9999 ES EL CIERRE. MISMO ESQUEMA QUE   *
000860*    USAN PGM_10-MANTCLI, PGM_20-MANTCTA Y PGM_30-POSTMOV.        *
000870*-----------------------------------------------------------------
000880*    LIMITACIONES CONOCIDAS: LAS TABLAS EN MEMORIA SON FIJAS      *
000890*    (50 CUENTAS, 300 MOVIMIENTOS); UN CLIENTE CON MAS CUENTAS O  *
000900*    MOVIMIENTOS DE LOS PREVISTOS SOLO EMITE UN AVISO EN CONSOLA  *
000910*    Y CONTINUA SIN AGREGAR EL EXCEDENTE A LA TABLA.              *
000920*-----------------------------------------------------------------
000930
000940*    DESCRIPCION DEL ENTORNO Y LOS ARCHIVOS.
000950 ENVIRONMENT DIVISION.
000960*    CONFIGURACION DE LA MAQUINA DE ORIGEN Y DESTINO.
000970 CONFIGURATION SECTION.
000980*    ASIGNACION DE NOMBRES ESPECIALES DEL COMPILADOR.
000990 SPECIAL-NAMES.
001000*    SALTO DE PAGINA, HEREDADO DE LA PLANTILLA DEL TALLER.
001010     C01 IS TOP-OF-FORM
001020*    CLASE AUXILIAR PARA VALIDACION DE DIGITOS.
001030     CLASS NUMERICO-EXTENDIDO IS "0" THRU "9"
001040*    SWITCH DE REPROCESO, CONTROLADO DESDE EL JCL.
001050     UPSI-0 ON STATUS IS SW-REPROCESO.
001060
001070*    DECLARACION DE LOS ARCHIVOS UTILIZADOS POR EL PROGRAMA.
001080 INPUT-OUTPUT SECTION.
001090*    SELECT DE CADA ARCHIVO Y SU ORGANIZACION.
001100 FILE-CONTROL.
001110*    ARCHIVO DE PARAMETROS, UNA LINEA POR EXTRACTO A EMITIR.
001120     SELECT PARMRPT  ASSIGN TO DDPARM
001130*    CAMPO DE STATUS DEL ARCHIVO DE PARAMETROS.
001140            FILE STATUS IS FS-PARMRPT.
001150
001160*    MAESTRO DE CUENTAS; SOLO SE LEE, NUNCA SE ACTUALIZA AQUI.
001170     SELECT CTAMTR   ASSIGN TO DDCTAMT
001180*    ORGANIZACION DEL ARCHIVO INDEXADO.
001190            ORGANIZATION IS INDEXED
001200*    MODO DE ACCESO AL ARCHIVO.
001210            ACCESS MODE IS DYNAMIC
001220*    CLAVE PRIMARIA DEL MAESTRO DE CUENTAS.
001230            RECORD KEY IS CUENTA-ID OF ACCOUNT-RECORD
001240*    CLAVE ALTERNA, NO SE USA EN ESTE PROGRAMA.
001250            ALTERNATE RECORD KEY IS NUMERO-CUENTA
001260*    CAMPO DE STATUS DEL MAESTRO DE CUENTAS.
001270            FILE STATUS IS FS-CTAMTR.
001280
001290*    MAESTRO DE CLIENTES; SOLO SE LEE, NUNCA SE ACTUALIZA AQUI.
001300     SELECT CLIMTR   ASSIGN TO DDCLIMT
001310*    ORGANIZACION DEL ARCHIVO INDEXADO.
001320            ORGANIZATION IS INDEXED
001330*    MODO DE ACCESO AL ARCHIVO.
001340            ACCESS MODE IS DYNAMIC
001350*    CLAVE PRIMARIA DEL MAESTRO DE CLIENTES.
001360            RECORD KEY IS CLIENTE-ID OF CLIENT-RECORD
001370*    CLAVE ALTERNA, NO SE USA EN ESTE PROGRAMA.
001380            ALTERNATE RECORD KEY IS IDENTIFICACION
001390*    CAMPO DE STATUS DEL MAESTRO DE CLIENTES.
001400            FILE STATUS IS FS-CLIMTR.
001410
001420*    ARCHIVO DE MOVIMIENTOS; SOLO SE LEE, NUNCA SE ACTUALIZA AQUI.
001430     SELECT MOVFILE  ASSIGN TO DDMOVFL
001440*    ORGANIZACION DEL ARCHIVO SECUENCIAL EN TEXTO.
001450            ORGANIZATION IS LINE SEQUENTIAL
001460*    CAMPO DE STATUS DEL ARCHIVO DE MOVIMIENTOS.
001470            FILE STATUS IS FS-MOVFILE.
001480
001490*    ARCHIVO DE SALIDA CON EL EXTRACTO DE CUENTA.
001500     SELECT RPTFILE  ASSIGN TO DDRPTFL
001510*    ORGANIZACION DEL ARCHIVO SECUENCIAL EN TEXTO.
001520            ORGANIZATION IS LINE SEQUENTIAL
001530*    CAMPO DE STATUS DEL ARCHIVO DE SALIDA.
001540            FILE STATUS IS FS-RPTFILE.
001550
001560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001570 DATA DIVISION.
001580*    LAYOUTS DE LOS REGISTROS DE CADA ARCHIVO.
001590 FILE SECTION.
001600
001610*    DESCRIPCION FISICA DEL ARCHIVO DE PARAMETROS.
001620 FD  PARMRPT
001630*    BLOQUEO DE REGISTROS DEL ARCHIVO SECUENCIAL.
001640     BLOCK CONTAINS 0 RECORDS
001650*    MODO DE GRABACION FIJO.
001660     RECORDING MODE IS F.
001670*    LINEA CRUDA LEIDA DEL ARCHIVO DE PARAMETROS.
001680 01  REG-PARMRPT                PIC X(26).
001690
001700*    DESCRIPCION FISICA DEL MAESTRO DE CUENTAS.
001710 FD  CTAMTR.
001720*    LAYOUT DEL REGISTRO DE CUENTA, COMPARTIDO CON OTROS PROGRAMAS.
001730     COPY CTACOPY.
001740
001750*    DESCRIPCION FISICA DEL MAESTRO DE CLIENTES.
001760 FD  CLIMTR.
001770*    LAYOUT DEL REGISTRO DE CLIENTE, COMPARTIDO CON OTROS PROGRAMAS.
001780     COPY CLICOPY.
001790
001800*    DESCRIPCION FISICA DEL ARCHIVO DE MOVIMIENTOS.
001810 FD  MOVFILE
001820*    MODO DE GRABACION FIJO.
001830     RECORDING MODE IS F.
001840*    LAYOUT DEL REGISTRO DE MOVIMIENTO, COMPARTIDO CON OTROS PROGRAMAS.
001850     COPY MOVCOPY.
001860
001870*    DESCRIPCION FISICA DEL ARCHIVO DE SALIDA.
001880 FD  RPTFILE
001890*    MODO DE GRABACION FIJO.
001900     RECORDING MODE IS F.
001910*    LAYOUT DE LA LINEA DEL EXTRACTO DE CUENTA.
001920     COPY RPTCOPY.
001930
001940*    AREAS DE TRABAJO, CONTADORES, TABLAS E INDICADORES DEL PROGRAMA.
001950 WORKING-STORAGE SECTION.
001960*========================*
001970 77  FILLER        PIC X(26)    VALUE '* INICIO WORKING-STORAGE *'.
001980
001990*----------- STATUS ARCHIVOS  ------------------------------------
002000 77  FS-PARMRPT                 PIC XX       VALUE SPACES.
002010*    CAMPO DE STATUS DE ARCHIVO.
002020 77  FS-CTAMTR                  PIC XX       VALUE SPACES.
002030*    CAMPO DE STATUS DE ARCHIVO.
002040 77  FS-CLIMTR                  PIC XX       VALUE SPACES.
002050*    CAMPO DE STATUS DE ARCHIVO.
002060 77  FS-MOVFILE                 PIC XX       VALUE SPACES.
002070*    VISTA ALTERNA DEL STATUS DE MOVFILE, USADA SOLO EN LOS
002080*    MENSAJES DE ERROR PARA DISTINGUIR CLASE Y SUBCODIGO.
002090 77  FS-MOVFILE-R REDEFINES FS-MOVFILE.
002100*    CLASE DEL STATUS DE MOVFILE, PRIMER BYTE DEL CODIGO DE ESTADO.
002110     03  FS-MOVFILE-CLASE        PIC X.
002120*    SUBCODIGO DEL STATUS DE MOVFILE, SEGUNDO BYTE DEL CODIGO DE ESTADO.
002130     03  FS-MOVFILE-SUBCOD       PIC X.
002140*    CAMPO DE STATUS DE ARCHIVO.
002150 77  FS-RPTFILE                 PIC XX       VALUE SPACES.
002160
002170*    INDICADOR DE FIN DE LECTURA DEL ARCHIVO DE PARAMETROS.
002180 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
002190*    PRENDIDO AL LLEGAR AL FIN DE PARMRPT.
002200     88  WS-FIN-LECTURA                      VALUE 'Y'.
002210*    VALOR INICIAL, ANTES DE LLEGAR AL FIN DE PARMRPT.
002220     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
002230
002240*    INDICADOR DE FIN DEL BARRIDO SECUENCIAL DE CTAMTR.
002250 77  WS-STATUS-SCAN-CTA          PIC X       VALUE 'N'.
002260*    PRENDIDO AL AGOTAR EL BARRIDO DE CTAMTR.
002270     88  WS-FIN-SCAN-CTA-SI                  VALUE 'Y'.
002280
002290*----------- CONTADORES (COMP POR NORMA DE TALLER) ---------------
002300 77  WS-CANT-PARM                PIC 9(05)   USAGE COMP VALUE ZERO.
002310*    CONTADOR DE LINEAS ESCRITAS EN EL EXTRACTO.
002320 77  WS-CANT-LINEAS              PIC 9(07)   USAGE COMP VALUE ZERO.
002330*    CONTADOR DE MOVIMIENTOS SELECCIONADOS.
002340 77  WS-CANT-MOV-SELECC          PIC 9(07)   USAGE COMP VALUE ZERO.
002350*    VISTA EN HEXDUMP DEL CONTADOR ANTERIOR, SOLO PARA VOLCADOS
002360*    DE DEPURACION EN CASO DE SOSPECHA DE CORRUPCION DE MEMORIA.
002370 77  WS-CANT-MOV-SELECC-X REDEFINES WS-CANT-MOV-SELECC PIC X(04).
002380*    VISTA EDITADA DE CADA CONTADOR PARA EL DISPLAY DE CIERRE.
002390 77  WS-CANT-PRINT               PIC ZZ,ZZ9.
002400
002410*----------- SUBINDICES DE TABLAS (COMP POR NORMA DE TALLER) ------
002420 77  WS-CANT-CTA-TABLA           PIC 9(03)   USAGE COMP VALUE ZERO.
002430*    CANTIDAD DE FILAS OCUPADAS EN WS-TABLA-MOV.
002440 77  WS-CANT-MOV-TABLA           PIC 9(03)   USAGE COMP VALUE ZERO.
002450*    SUBINDICE DE RECORRIDO DE WS-TABLA-CTA.
002460 77  WS-IDX-CTA                  PIC 9(03)   USAGE COMP VALUE ZERO.
002470*    FILA DE WS-TABLA-CTA DONDE SE ENCONTRO LA CUENTA BUSCADA.
002480 77  WS-IDX-ENCONTRADO           PIC 9(03)   USAGE COMP VALUE ZERO.
002490*    SUBINDICE PRINCIPAL DEL ORDENAMIENTO Y DE LA EMISION.
002500 77  WS-IDX-I                    PIC 9(03)   USAGE COMP VALUE ZERO.
002510*    SUBINDICE SECUNDARIO DEL ORDENAMIENTO.
002520 77  WS-IDX-J                    PIC 9(03)   USAGE COMP VALUE ZERO.
002530*    FILA CON LA FECHA MAYOR VISTA HASTA AHORA EN EL ORDENAMIENTO.
002540 77  WS-IDX-MAX                  PIC 9(03)   USAGE COMP VALUE ZERO.
002550*    PRIMERA FILA A COMPARAR EN CADA PASADA DEL ORDENAMIENTO.
002560 77  WS-IDX-START                PIC 9(03)   USAGE COMP VALUE ZERO.
002570*    CUENTA-ID QUE SE ESTA BUSCANDO EN WS-TABLA-CTA.
002580 77  WS-BUSCA-CUENTA-ID          PIC 9(09)   VALUE ZERO.
002590
002600*    INDICADOR DE CUENTA ENCONTRADA EN LA TABLA.
002610 77  WS-CTA-TABLA-ENCONTRADA     PIC X       VALUE 'N'.
002620*    PRENDIDO CUANDO LA CUENTA BUSCADA SI ESTA EN LA TABLA.
002630     88  WS-CTA-EN-TABLA-SI                  VALUE 'Y'.
002640
002650*----------- DATOS DE ENCABEZADO DEL EXTRACTO EN CURSO ------------
002660 77  WS-HDR-NOMBRE-CLIENTE       PIC X(100)  VALUE SPACES.
002670
002680*----------- DATOS DE CUENTA RESUELTOS PARA LA LINEA EN CURSO -----
002690 77  WS-LIN-NUMERO-CUENTA        PIC X(06)   VALUE SPACES.
002700*    TIPO DE CUENTA RESUELTO PARA LA LINEA EN CURSO.
002710 77  WS-LIN-TIPO-CUENTA          PIC X(09)   VALUE SPACES.
002720*    SALDO INICIAL RESUELTO PARA LA LINEA EN CURSO.
002730 77  WS-LIN-SALDO-INICIAL        PIC S9(08)V99 USAGE COMP-3
002740*    VALOR INICIAL EN CERO PARA EL CONTADOR/INDICE CORRESPONDIENTE.
002750                                 VALUE ZERO.
002760*    ESTADO DE CUENTA RESUELTO PARA LA LINEA EN CURSO.
002770 77  WS-LIN-ESTADO-CUENTA        PIC X(01)   VALUE 'N'.
002780
002790*----------- TABLA EN MEMORIA DE LAS CUENTAS DEL CLIENTE ----------
002800*    ARMADA POR BARRIDO SECUENCIAL DE CTAMTR (SIN CLAVE ALTERNA   *
002810*    POR CLIENTE-ID) EN 2200-ARMAR-TABLA-CTAS-I.                  *
002820 01  WS-TABLA-CTA.
002830*    UNA FILA POR CADA CUENTA DEL CLIENTE, HASTA 50.
002840     03  WS-CTA-ENTRADA          OCCURS 50 TIMES.
002850*    CUENTA-ID DE ESTA FILA.
002860         05  TAB-CTA-CUENTA-ID        PIC 9(09).
002870*    NUMERO DE CUENTA DE ESTA FILA.
002880         05  TAB-CTA-NUMERO-CUENTA    PIC X(06).
002890*    TIPO DE CUENTA DE ESTA FILA.
002900         05  TAB-CTA-TIPO-CUENTA      PIC X(09).
002910*    SALDO INICIAL DE ESTA FILA.
002920         05  TAB-CTA-SALDO-INICIAL    PIC S9(08)V99 USAGE COMP-3.
002930*    ESTADO DE ESTA FILA.
002940         05  TAB-CTA-ESTADO           PIC X(01).
002950
002960*----------- TABLA EN MEMORIA DE LOS MOVIMIENTOS SELECCIONADOS ----
002970*    ARMADA POR BARRIDO DE MOVFILE EN 2300-ARMAR-TABLA-MOV-I Y     *
002980*    ORDENADA DESCENDENTE POR FECHA EN 2400-ORDENAR-TABLA-MOV-I.  *
002990*    TAB-MOV-FECHA-R ES LA VISTA COMBINADA FECHA+HORA EN UN SOLO  *
003000*    CAMPO NUMERICO, USADA PARA COMPARAR DOS FILAS DE UN SOLO     *
003010*    GOLPE (IGUAL RECURSO QUE WS-FECHA-MAX-COMPARA EN RUTSALDO).  *
003020 01  WS-TABLA-MOV.
003030*    UNA FILA POR CADA MOVIMIENTO SELECCIONADO, HASTA 300.
003040     03  WS-MOV-ENTRADA          OCCURS 300 TIMES.
003050*    FECHA Y HORA DEL MOVIMIENTO, EN DOS GRUPOS SEPARADOS.
003060         05  TAB-MOV-FECHA.
003070*    FECHA DEL MOVIMIENTO, AAAAMMDD.
003080             07  TAB-MOV-FECHA-FECHA      PIC 9(08).
003090*    HORA DEL MOVIMIENTO, HHMMSS.
003100             07  TAB-MOV-FECHA-HORA       PIC 9(06).
003110*    VISTA COMBINADA FECHA+HORA PARA COMPARAR DE UN SOLO GOLPE.
003120         05  TAB-MOV-FECHA-R REDEFINES TAB-MOV-FECHA
003130*    VISTA NUMERICA DE LA FECHA-HORA CONCATENADA, USADA PARA COMPARAR CRONOLOGICAMENTE.
003140                                      PIC 9(14).
003150*    TIPO DE MOVIMIENTO DE ESTA FILA.
003160         05  TAB-MOV-TIPO             PIC X(08).
003170*    VALOR DEL MOVIMIENTO DE ESTA FILA.
003180         05  TAB-MOV-VALOR            PIC S9(08)V99 USAGE COMP-3.
003190*    SALDO RESULTANTE DEL MOVIMIENTO DE ESTA FILA.
003200         05  TAB-MOV-SALDO            PIC S9(08)V99 USAGE COMP-3.
003210*    CUENTA-ID A LA QUE PERTENECE EL MOVIMIENTO DE ESTA FILA.
003220         05  TAB-MOV-CUENTA-ID        PIC 9(09).
003230
003240*----------- AREA TEMPORAL PARA EL INTERCAMBIO DE FILAS -----------
003250 01  WS-MOV-TEMP.
003260*    FECHA Y HORA TEMPORALES.
003270     03  TMP-MOV-FECHA.
003280*    FECHA TEMPORAL.
003290         05  TMP-MOV-FECHA-FECHA      PIC 9(08).
003300*    HORA TEMPORAL.
003310         05  TMP-MOV-FECHA-HORA       PIC 9(06).
003320*    TIPO DE MOVIMIENTO TEMPORAL.
003330     03  TMP-MOV-TIPO                 PIC X(08).
003340*    VALOR TEMPORAL.
003350     03  TMP-MOV-VALOR                PIC S9(08)V99 USAGE COMP-3.
003360*    SALDO TEMPORAL.
003370     03  TMP-MOV-SALDO                PIC S9(08)V99 USAGE COMP-3.
003380*    CUENTA-ID TEMPORAL.
003390     03  TMP-MOV-CUENTA-ID            PIC 9(09).
003400
003410*//// LAYOUT DEL PARAMETRO DE SELECCION (ARCHIVO PARMRPT) ////////
003420 01  WS-REG-PARM.
003430*    CLIENTE-ID DEL EXTRACTO A EMITIR.
003440     03  PARM-CLIENTE-ID         PIC 9(09)  VALUE ZEROS.
003450*    FECHA DESDE DEL RANGO DEL EXTRACTO.
003460     03  PARM-FECHA-DESDE        PIC 9(08)  VALUE ZEROS.
003470*    FECHA HASTA DEL RANGO DEL EXTRACTO.
003480     03  PARM-FECHA-HASTA        PIC 9(08)  VALUE ZEROS.
003490*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
003500     03  FILLER                  PIC X(01)  VALUE SPACES.
003510*//////////////////////////////////////////////////////////////////
003520
003530*    FILLER DE CIERRE DEL AREA DE WORKING-STORAGE.
003540 01  FILLER                      PIC X(26)
003550*    MARCA DE FIN DEL AREA DE TRABAJO, SOLO PARA DEPURACION.
003560                 VALUE '* FINAL  WORKING-STORAGE *'.
003570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003580 PROCEDURE DIVISION.
003590
003600*    PARRAFO PRINCIPAL; INVOCADO POR EL SISTEMA OPERATIVO AL
003610*    EJECUTAR EL PROGRAMA; RETORNA AL JCL VIA GOBACK.
003620 MAIN-PROGRAM-I.
003630
003640*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003650     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
003660*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003670     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
003680*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
003690                             UNTIL WS-FIN-LECTURA.
003700*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003710     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
003720
003730*    RETORNO AL SISTEMA OPERATIVO O AL PROGRAMA LLAMADOR.
003740 MAIN-PROGRAM-F. GOBACK.
003750
003760
003770*----  CUERPO INICIO APERTURA DE ARCHIVOS -----------------------
003780*    INVOCADO DESDE MAIN-PROGRAM-I; ABRE LOS CUATRO ARCHIVOS
003790*    Y LEE EL PRIMER PARAMETRO DE EXTRACTO.
003800 1000-INICIO-I.
003810
003820*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003830     SET WS-NO-FIN-LECTURA TO TRUE.
003840
003850*    SE ABRE EL ARCHIVO DE PARAMETROS EN MODO LECTURA.
003860     OPEN INPUT  PARMRPT.
003870*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
003880     IF FS-PARMRPT IS NOT EQUAL '00' THEN
003890*    SE EMITE UN MENSAJE DE CONSOLA.
003900        DISPLAY '* ERROR EN OPEN PARMRPT = ' FS-PARMRPT
003910*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003920        SET WS-FIN-LECTURA TO TRUE
003930*    CIERRE DEL IF ANTERIOR.
003940     END-IF.
003950
003960*    SE ABRE EL MAESTRO DE CUENTAS SOLO EN LECTURA.
003970     OPEN INPUT CTAMTR.
003980*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
003990     IF FS-CTAMTR IS NOT EQUAL '00' THEN
004000*    SE EMITE UN MENSAJE DE CONSOLA.
004010        DISPLAY '* ERROR EN OPEN CTAMTR = ' FS-CTAMTR
004020*    SE TRASLADA 9999 A RETURN-CODE.
004030        MOVE 9999 TO RETURN-CODE
004040*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004050        SET WS-FIN-LECTURA TO TRUE
004060*    CIERRE DEL IF ANTERIOR.
004070     END-IF.
004080
004090*    SE ABRE EL MAESTRO DE CLIENTES SOLO EN LECTURA.
004100     OPEN INPUT CLIMTR.
004110*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
004120     IF FS-CLIMTR IS NOT EQUAL '00' THEN
004130*    SE EMITE UN MENSAJE DE CONSOLA.
004140        DISPLAY '* ERROR EN OPEN CLIMTR = ' FS-CLIMTR
004150*    SE TRASLADA 9999 A RETURN-CODE.
004160        MOVE 9999 TO RETURN-CODE
004170*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004180        SET WS-FIN-LECTURA TO TRUE
004190*    CIERRE DEL IF ANTERIOR.
004200     END-IF.
004210
004220*    SE ABRE EL ARCHIVO DE SALIDA EN MODO ESCRITURA.
004230     OPEN OUTPUT RPTFILE.
004240*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
004250     IF FS-RPTFILE IS NOT EQUAL '00' THEN
004260*    SE EMITE UN MENSAJE DE CONSOLA.
004270        DISPLAY '* ERROR EN OPEN RPTFILE = ' FS-RPTFILE
004280*    SE TRASLADA 9999 A RETURN-CODE.
004290        MOVE 9999 TO RETURN-CODE
004300*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004310        SET WS-FIN-LECTURA TO TRUE
004320*    CIERRE DEL IF ANTERIOR.
004330     END-IF.
004340
004350*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
004360     IF NOT WS-FIN-LECTURA THEN
004370*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004380        PERFORM 2050-LEER-PARM-I THRU 2050-LEER-PARM-F
004390*    CIERRE DEL IF ANTERIOR.
004400     END-IF.
004410
004420*    FIN DEL PARRAFO.
004430 1000-INICIO-F. EXIT.
004440
004450
004460*----  CUERPO PRINCIPAL - UN EXTRACTO POR PARAMETRO LEIDO ----------
004470*    INVOCADO DESDE MAIN-PROGRAM-I EN CICLO, UNA VEZ POR CADA
004480*    PARAMETRO LEIDO; ARMA Y EMITE UN EXTRACTO COMPLETO.
004490 2000-PROCESO-I.
004500
004510*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004520     PERFORM 2100-BUSCAR-CLIENTE-I   THRU 2100-BUSCAR-CLIENTE-F.
004530*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004540     PERFORM 2200-ARMAR-TABLA-CTAS-I THRU 2200-ARMAR-TABLA-CTAS-F.
004550*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004560     PERFORM 2300-ARMAR-TABLA-MOV-I  THRU 2300-ARMAR-TABLA-MOV-F.
004570*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004580     PERFORM 2400-ORDENAR-TABLA-MOV-I
004590*    RANGO DEL PARRAFO INVOCADO.
004600        THRU 2400-ORDENAR-TABLA-MOV-F.
004610*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004620     PERFORM 2500-EMITIR-EXTRACTO-I  THRU 2500-EMITIR-EXTRACTO-F.
004630
004640*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004650     PERFORM 2050-LEER-PARM-I THRU 2050-LEER-PARM-F.
004660
004670*    FIN DEL PARRAFO.
004680 2000-PROCESO-F. EXIT.
004690
004700
004710*------------------------------------------------------------------
004720*    INVOCADO DESDE 1000-INICIO-I Y DESDE 2000-PROCESO-I;
004730*    LEE EL SIGUIENTE PARAMETRO Y ACTUALIZA WS-FIN-LECTURA.
004740 2050-LEER-PARM-I.
004750
004760*    LECTURA DEL ARCHIVO O MAESTRO QUE CORRESPONDA.
004770     READ PARMRPT INTO WS-REG-PARM
004780
004790*    SE EVALUA EL STATUS DEVUELTO POR LA LECTURA.
004800     EVALUATE FS-PARMRPT
004810*    CASO EN QUE EL STATUS COINCIDE CON EL VALOR INDICADO.
004820        WHEN '00'
004830*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
004840           ADD 1 TO WS-CANT-PARM
004850*    CASO EN QUE EL STATUS COINCIDE CON EL VALOR INDICADO.
004860        WHEN '10'
004870*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004880           SET WS-FIN-LECTURA TO TRUE
004890*    CASO POR DEFECTO DEL EVALUATE ANTERIOR.
004900        WHEN OTHER
004910*    SE EMITE UN MENSAJE DE CONSOLA.
004920           DISPLAY '* ERROR EN LECTURA PARMRPT = ' FS-PARMRPT
004930*    SE TRASLADA 9999 A RETURN-CODE.
004940           MOVE 9999 TO RETURN-CODE
004950*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004960           SET WS-FIN-LECTURA TO TRUE
004970*    CIERRE DEL EVALUATE ANTERIOR.
004980     END-EVALUATE.
004990
005000*    FIN DEL PARRAFO.
005010 2050-LEER-PARM-F. EXIT.
005020
005030
005040*----  BUSCA AL CLIENTE DEL EXTRACTO (CON VALOR DE RESPALDO) --------
005050*    INVOCADO DESDE 2000-PROCESO-I; RESUELVE EL NOMBRE DEL
005060*    CLIENTE PARA EL ENCABEZADO DEL EXTRACTO EN CURSO.
005070 2100-BUSCAR-CLIENTE-I.
005080
005090*    SE TRASLADA SPACES A WS-HDR-NOMBRE-CLIENTE..
005100     MOVE SPACES TO WS-HDR-NOMBRE-CLIENTE.
005110*    SE CARGA EL CLIENTE-ID DEL PARAMETRO EN LA CLAVE DE BUSQUEDA DE CLIMTR.
005120     MOVE PARM-CLIENTE-ID TO CLIENTE-ID OF CLIENT-RECORD.
005130
005140*    LECTURA DEL ARCHIVO O MAESTRO QUE CORRESPONDA.
005150     READ CLIMTR
005160*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
005170        INVALID KEY
005180*    MENSAJE POR DEFECTO SI EL CLIENTE NO SE ENCUENTRA EN CLIMTR.
005190           MOVE 'Cliente no disponible' TO
005200*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO DEL ENCABEZADO.
005210                                    WS-HDR-NOMBRE-CLIENTE
005220*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
005230        NOT INVALID KEY
005240*    SE TRASLADA NOMBRE A WS-HDR-NOMBRE-CLIENTE.
005250           MOVE NOMBRE TO WS-HDR-NOMBRE-CLIENTE
005260*    CIERRE DEL READ ANTERIOR.
005270     END-READ.
005280
005290*    FIN DEL PARRAFO.
005300 2100-BUSCAR-CLIENTE-F. EXIT.
005310
005320
005330*----  RECORRE CTAMTR COMPLETO Y ARMA LA TABLA DE CUENTAS DEL ------
005340*    CLIENTE PEDIDO.  CTAMTR NO TIENE CLAVE ALTERNA POR CLIENTE-ID,*
005350*    POR LO QUE SE REQUIERE UN BARRIDO SECUENCIAL COMPLETO, IGUAL  *
005360*    RECURSO QUE EL LISTADO DE MAESTRO DE PGM_20-MANTCTA.          *
005370*    INVOCADO DESDE 2000-PROCESO-I; ARMA LA TABLA EN MEMORIA
005380*    DE TODAS LAS CUENTAS DEL CLIENTE DEL EXTRACTO EN CURSO.
005390 2200-ARMAR-TABLA-CTAS-I.
005400
005410*    SE TRASLADA ZERO A WS-CANT-CTA-TABLA..
005420     MOVE ZERO TO WS-CANT-CTA-TABLA.
005430*    SE TRASLADA 'N' A WS-STATUS-SCAN-CTA..
005440     MOVE 'N'  TO WS-STATUS-SCAN-CTA.
005450
005460*    SE REINICIA LA CLAVE DE CTAMTR PARA COMENZAR EL RECORRIDO DESDE EL PRIMER REGISTRO.
005470     MOVE ZEROS TO CUENTA-ID OF ACCOUNT-RECORD.
005480*    POSICIONAMIENTO DEL MAESTRO PARA RECORRIDO SECUENCIAL.
005490     START CTAMTR KEY IS GREATER THAN CUENTA-ID OF ACCOUNT-RECORD
005500*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
005510        INVALID KEY
005520*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
005530           SET WS-FIN-SCAN-CTA-SI TO TRUE
005540*    CIERRE DEL START ANTERIOR.
005550     END-START.
005560
005570*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005580     PERFORM 2250-LEER-CTA-SCAN-I THRU 2250-LEER-CTA-SCAN-F
005590*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
005600             UNTIL WS-FIN-SCAN-CTA-SI.
005610
005620*    FIN DEL PARRAFO.
005630 2200-ARMAR-TABLA-CTAS-F. EXIT.
005640
005650
005660*----  LEE UN REGISTRO DEL BARRIDO DE CTAMTR Y LO AGREGA A LA -------
005670*    TABLA SI ES DEL CLIENTE PEDIDO                                *
005680*    INVOCADO DESDE 2200-ARMAR-TABLA-CTAS-I EN CICLO, UNA VEZ
005690*    POR CADA REGISTRO DEL BARRIDO DE CTAMTR.
005700 2250-LEER-CTA-SCAN-I.
005710
005720*    LECTURA DEL ARCHIVO O MAESTRO QUE CORRESPONDA.
005730     READ CTAMTR NEXT RECORD
005740*    SE LLEGO AL FIN DEL ARCHIVO.
005750        AT END
005760*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
005770           SET WS-FIN-SCAN-CTA-SI TO TRUE
005780*    TODAVIA HAY REGISTROS POR LEER.
005790        NOT AT END
005800*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
005810           IF CLIENTE-ID OF ACCOUNT-RECORD IS EQUAL TO
005820*    CONTINUACION DEL DISPLAY/DESTINO ANTERIOR, DATO DEL CLIENTE EN CURSO.
005830                                            PARM-CLIENTE-ID
005840*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005850              PERFORM 2260-AGREGAR-CTA-TABLA-I
005860*    RANGO DEL PARRAFO INVOCADO.
005870                 THRU 2260-AGREGAR-CTA-TABLA-F
005880*    CIERRE DEL IF ANTERIOR.
005890           END-IF
005900*    CIERRE DEL READ ANTERIOR.
005910     END-READ.
005920
005930*    FIN DEL PARRAFO.
005940 2250-LEER-CTA-SCAN-F. EXIT.
005950
005960
005970*----  AGREGA UNA CUENTA A LA TABLA DE CUENTAS DEL CLIENTE ----------
005980*    INVOCADO DESDE 2250-LEER-CTA-SCAN-I CUANDO LA CUENTA
005990*    LEIDA PERTENECE AL CLIENTE DEL EXTRACTO EN CURSO.
006000 2260-AGREGAR-CTA-TABLA-I.
006010
006020*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
006030     IF WS-CANT-CTA-TABLA IS LESS THAN 50 THEN
006040*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
006050        ADD 1 TO WS-CANT-CTA-TABLA
006060*    SE COPIA EL IDENTIFICADOR INTERNO DE CUENTA A LA FILA DE LA TABLA EN MEMORIA.
006070        MOVE CUENTA-ID OF ACCOUNT-RECORD
006080*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE CUENTAS.
006090                         TO TAB-CTA-CUENTA-ID(WS-CANT-CTA-TABLA)
006100*    SE COPIA EL NUMERO DE CUENTA EXTERNO A LA FILA DE LA TABLA EN MEMORIA.
006110        MOVE NUMERO-CUENTA
006120*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE CUENTAS.
006130                         TO TAB-CTA-NUMERO-CUENTA(WS-CANT-CTA-TABLA)
006140*    SE COPIA EL TIPO DE CUENTA A LA FILA DE LA TABLA EN MEMORIA.
006150        MOVE TIPO-CUENTA
006160*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE CUENTAS.
006170                         TO TAB-CTA-TIPO-CUENTA(WS-CANT-CTA-TABLA)
006180*    SE COPIA EL SALDO INICIAL A LA FILA DE LA TABLA EN MEMORIA.
006190        MOVE SALDO-INICIAL
006200*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE CUENTAS.
006210                         TO TAB-CTA-SALDO-INICIAL(WS-CANT-CTA-TABLA)
006220*    SE COPIA EL ESTADO DE LA CUENTA A LA FILA DE LA TABLA EN MEMORIA.
006230        MOVE ESTADO OF ACCOUNT-RECORD
006240*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE CUENTAS.
006250                         TO TAB-CTA-ESTADO(WS-CANT-CTA-TABLA)
006260*    CASO CONTRARIO.
006270     ELSE
006280*    SE EMITE UN MENSAJE DE CONSOLA.
006290        DISPLAY '* AVISO - TABLA DE CUENTAS LLENA PARA CLIENTE = '
006300*    CONTINUACION DEL DISPLAY/DESTINO ANTERIOR, DATO DEL CLIENTE EN CURSO.
006310                 PARM-CLIENTE-ID
006320*    CIERRE DEL IF ANTERIOR.
006330     END-IF.
006340
006350*    FIN DEL PARRAFO.
006360 2260-AGREGAR-CTA-TABLA-F. EXIT.
006370
006380
006390*----  RECORRE MOVFILE COMPLETO Y ARMA LA TABLA DE MOVIMIENTOS -------
006400*    DE CUALQUIERA DE LAS CUENTAS DEL CLIENTE DENTRO DEL RANGO     *
006410*    DE FECHAS PEDIDO.                                             *
006420*    INVOCADO DESDE 2000-PROCESO-I; ARMA LA TABLA EN MEMORIA
006430*    DE LOS MOVIMIENTOS SELECCIONADOS PARA EL EXTRACTO.
006440 2300-ARMAR-TABLA-MOV-I.
006450
006460*    SE TRASLADA ZERO A WS-CANT-MOV-TABLA..
006470     MOVE ZERO TO WS-CANT-MOV-TABLA.
006480
006490*    SE ABRE EL ARCHIVO DE MOVIMIENTOS SOLO EN LECTURA.
006500     OPEN INPUT MOVFILE.
006510*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
006520     IF FS-MOVFILE IS NOT EQUAL '00' AND
006530*    SE VERIFICA QUE EL STATUS NO SEA FIN DE ARCHIVO ANTES DE TRATARLO COMO ERROR.
006540        FS-MOVFILE IS NOT EQUAL '05' THEN
006550*    SE EMITE UN MENSAJE DE CONSOLA.
006560        DISPLAY '* ERROR EN OPEN MOVFILE = ' FS-MOVFILE
006570*    SE TRASLADA 9999 A RETURN-CODE.
006580        MOVE 9999 TO RETURN-CODE
006590*    CASO CONTRARIO.
006600     ELSE
006610*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006620        PERFORM 2350-LEER-Y-FILTRAR-MOV-I
006630*    RANGO DEL PARRAFO INVOCADO.
006640           THRU 2350-LEER-Y-FILTRAR-MOV-F
006650*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
006660                UNTIL FS-MOVFILE IS EQUAL '10'
006670*    SE CIERRA EL ARCHIVO DE MOVIMIENTOS.
006680        CLOSE MOVFILE
006690*    CIERRE DEL IF ANTERIOR.
006700     END-IF.
006710
006720*    FIN DEL PARRAFO.
006730 2300-ARMAR-TABLA-MOV-F. EXIT.
006740
006750
006760*----  LEE UN MOVIMIENTO Y LO AGREGA A LA TABLA SI PERTENECE A UNA --
006770*    CUENTA DEL CLIENTE Y CAE DENTRO DEL RANGO DE FECHAS            *
006780*    INVOCADO DESDE 2300-ARMAR-TABLA-MOV-I EN CICLO, UNA VEZ
006790*    POR CADA REGISTRO DE MOVFILE.
006800 2350-LEER-Y-FILTRAR-MOV-I.
006810
006820*    LECTURA DEL ARCHIVO O MAESTRO QUE CORRESPONDA.
006830     READ MOVFILE
006840*    SE LLEGO AL FIN DEL ARCHIVO.
006850        AT END
006860*    SE TRASLADA '10' A FS-MOVFILE.
006870           MOVE '10' TO FS-MOVFILE
006880*    TODAVIA HAY REGISTROS POR LEER.
006890        NOT AT END
006900*    SE TRASLADA CUENTA-ID OF MOVEMENT-RECORD A WS-BUSCA-CUENTA-ID.
006910           MOVE CUENTA-ID OF MOVEMENT-RECORD TO WS-BUSCA-CUENTA-ID
006920*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006930           PERFORM 2600-BUSCAR-CTA-EN-TABLA-I
006940*    RANGO DEL PARRAFO INVOCADO.
006950              THRU 2600-BUSCAR-CTA-EN-TABLA-F
006960*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
006970           IF WS-CTA-EN-TABLA-SI
006980*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
006990           AND FECHA-FECHA IS NOT LESS THAN PARM-FECHA-DESDE
007000*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
007010           AND FECHA-FECHA IS NOT GREATER THAN PARM-FECHA-HASTA
007020*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
007030              ADD 1 TO WS-CANT-MOV-SELECC
007040*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007050              PERFORM 2370-AGREGAR-MOV-TABLA-I
007060*    RANGO DEL PARRAFO INVOCADO.
007070                 THRU 2370-AGREGAR-MOV-TABLA-F
007080*    CIERRE DEL IF ANTERIOR.
007090           END-IF
007100*    CIERRE DEL READ ANTERIOR.
007110     END-READ.
007120
007130*    FIN DEL PARRAFO.
007140 2350-LEER-Y-FILTRAR-MOV-F. EXIT.
007150
007160
007170*----  AGREGA UN MOVIMIENTO SELECCIONADO A LA TABLA EN MEMORIA ------
007180*    INVOCADO DESDE 2350-LEER-Y-FILTRAR-MOV-I CUANDO EL
007190*    MOVIMIENTO QUEDA SELECCIONADO PARA EL EXTRACTO.
007200 2370-AGREGAR-MOV-TABLA-I.
007210
007220*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
007230     IF WS-CANT-MOV-TABLA IS LESS THAN 300 THEN
007240*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
007250        ADD 1 TO WS-CANT-MOV-TABLA
007260*    SE COPIA LA PARTE DE FECHA DEL MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007270        MOVE FECHA-FECHA
007280*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007290                     TO TAB-MOV-FECHA-FECHA(WS-CANT-MOV-TABLA)
007300*    SE COPIA LA PARTE DE HORA DEL MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007310        MOVE FECHA-HORA
007320*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007330                     TO TAB-MOV-FECHA-HORA(WS-CANT-MOV-TABLA)
007340*    SE COPIA EL TIPO DE MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007350        MOVE TIPO-MOVIMIENTO
007360*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007370                     TO TAB-MOV-TIPO(WS-CANT-MOV-TABLA)
007380*    SE COPIA EL VALOR DEL MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007390        MOVE VALOR
007400*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007410                     TO TAB-MOV-VALOR(WS-CANT-MOV-TABLA)
007420*    SE COPIA EL SALDO RESULTANTE DEL MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007430        MOVE SALDO
007440*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007450                     TO TAB-MOV-SALDO(WS-CANT-MOV-TABLA)
007460*    SE COPIA EL IDENTIFICADOR DE CUENTA DEL MOVIMIENTO A LA FILA DE LA TABLA EN MEMORIA.
007470        MOVE CUENTA-ID OF MOVEMENT-RECORD
007480*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO EN LA TABLA DE MOVIMIENTOS.
007490                     TO TAB-MOV-CUENTA-ID(WS-CANT-MOV-TABLA)
007500*    CASO CONTRARIO.
007510     ELSE
007520*    SE EMITE UN MENSAJE DE CONSOLA.
007530        DISPLAY '* AVISO - TABLA DE MOVIMIENTOS LLENA PARA CLIENTE = '
007540*    CONTINUACION DEL DISPLAY/DESTINO ANTERIOR, DATO DEL CLIENTE EN CURSO.
007550                 PARM-CLIENTE-ID
007560*    CIERRE DEL IF ANTERIOR.
007570     END-IF.
007580
007590*    FIN DEL PARRAFO.
007600 2370-AGREGAR-MOV-TABLA-F. EXIT.
007610
007620
007630*----  ORDENA LA TABLA DE MOVIMIENTOS DESCENDENTE POR FECHA ---------
007640*    (SELECCION DEL MAYOR RESTANTE EN CADA PASADA, SIN SORT) -------
007650*    INVOCADO DESDE 2000-PROCESO-I; ORDENA LA TABLA DE
007660*    MOVIMIENTOS DESCENDENTE POR FECHA, SIN USAR SORT.
007670 2400-ORDENAR-TABLA-MOV-I.
007680
007690*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007700     PERFORM 2410-ORDENAR-FILA-I THRU 2410-ORDENAR-FILA-F
007710*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
007720        VARYING WS-IDX-I FROM 1 BY 1
007730*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
007740           UNTIL WS-IDX-I IS EQUAL TO WS-CANT-MOV-TABLA.
007750
007760*    FIN DEL PARRAFO.
007770 2400-ORDENAR-TABLA-MOV-F. EXIT.
007780
007790
007800*----  BUSCA, A PARTIR DE LA FILA WS-IDX-I, LA FILA CON LA FECHA -----
007810*    MAYOR Y LA INTERCAMBIA CON LA FILA WS-IDX-I                    *
007820*    INVOCADO DESDE 2400-ORDENAR-TABLA-MOV-I EN CICLO, UNA
007830*    VEZ POR CADA FILA A PARTIR DE LA PRIMERA.
007840 2410-ORDENAR-FILA-I.
007850
007860*    SE TRASLADA WS-IDX-I A WS-IDX-MAX..
007870     MOVE WS-IDX-I TO WS-IDX-MAX.
007880*    SE CALCULA EL VALOR NUMERICO CORRESPONDIENTE.
007890     COMPUTE WS-IDX-START = WS-IDX-I + 1.
007900
007910*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007920     PERFORM 2420-BUSCAR-MAYOR-I THRU 2420-BUSCAR-MAYOR-F
007930*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
007940        VARYING WS-IDX-J FROM WS-IDX-START BY 1
007950*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
007960           UNTIL WS-IDX-J IS GREATER THAN WS-CANT-MOV-TABLA.
007970
007980*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
007990     IF WS-IDX-MAX IS NOT EQUAL TO WS-IDX-I THEN
008000*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008010        PERFORM 2430-INTERCAMBIAR-FILA-I
008020*    RANGO DEL PARRAFO INVOCADO.
008030           THRU 2430-INTERCAMBIAR-FILA-F
008040*    CIERRE DEL IF ANTERIOR.
008050     END-IF.
008060
008070*    FIN DEL PARRAFO.
008080 2410-ORDENAR-FILA-F. EXIT.
008090
008100
008110*----  COMPARA LA FILA WS-IDX-J CONTRA LA MAYOR VISTA HASTA AHORA ----
008120*    INVOCADO DESDE 2410-ORDENAR-FILA-I EN CICLO, UNA VEZ
008130*    POR CADA FILA RESTANTE DE LA TABLA.
008140 2420-BUSCAR-MAYOR-I.
008150
008160*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
008170     IF TAB-MOV-FECHA-R(WS-IDX-J) IS GREATER THAN
008180*    CONTINUACION DE LA COMPARACION ANTERIOR, LIMITE SUPERIOR DE LA BUSQUEDA DEL MAYOR.
008190                         TAB-MOV-FECHA-R(WS-IDX-MAX) THEN
008200*    SE TRASLADA WS-IDX-J A WS-IDX-MAX.
008210        MOVE WS-IDX-J TO WS-IDX-MAX
008220*    CIERRE DEL IF ANTERIOR.
008230     END-IF.
008240
008250*    FIN DEL PARRAFO.
008260 2420-BUSCAR-MAYOR-F. EXIT.
008270
008280
008290*----  INTERCAMBIA LAS FILAS WS-IDX-I Y WS-IDX-MAX DE LA TABLA -------
008300*    INVOCADO DESDE 2410-ORDENAR-FILA-I CUANDO SE ENCUENTRA
008310*    UNA FILA CON FECHA MAYOR QUE LA FILA EN CURSO.
008320 2430-INTERCAMBIAR-FILA-I.
008330
008340*    SE TRASLADA WS-MOV-ENTRADA(WS-IDX-I) A WS-MOV-TEMP..
008350     MOVE WS-MOV-ENTRADA(WS-IDX-I)   TO WS-MOV-TEMP.
008360*    SE TRASLADA WS-MOV-ENTRADA(WS-IDX-MAX) A WS-MOV-ENTRADA(WS-IDX-I)..
008370     MOVE WS-MOV-ENTRADA(WS-IDX-MAX) TO WS-MOV-ENTRADA(WS-IDX-I).
008380*    SE TRASLADA WS-MOV-TEMP A WS-MOV-ENTRADA(WS-IDX-MAX)..
008390     MOVE WS-MOV-TEMP                TO WS-MOV-ENTRADA(WS-IDX-MAX).
008400
008410*    FIN DEL PARRAFO.
008420 2430-INTERCAMBIAR-FILA-F. EXIT.
008430
008440
008450*----  RECORRE LA TABLA YA ORDENADA Y ESCRIBE UNA LINEA POR CADA -----
008460*    MOVIMIENTO EN RPTFILE                                         *
008470*    INVOCADO DESDE 2000-PROCESO-I; RECORRE LA TABLA YA
008480*    ORDENADA Y ESCRIBE UNA LINEA POR CADA MOVIMIENTO.
008490 2500-EMITIR-EXTRACTO-I.
008500
008510*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008520     PERFORM 2510-EMITIR-LINEA-I THRU 2510-EMITIR-LINEA-F
008530*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
008540        VARYING WS-IDX-I FROM 1 BY 1
008550*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
008560           UNTIL WS-IDX-I IS GREATER THAN WS-CANT-MOV-TABLA.
008570
008580*    FIN DEL PARRAFO.
008590 2500-EMITIR-EXTRACTO-F. EXIT.
008600
008610
008620*----  ARMA Y ESCRIBE UNA LINEA DE REPORT-LINE-REG -------------------
008630*    INVOCADO DESDE 2500-EMITIR-EXTRACTO-I EN CICLO, UNA VEZ
008640*    POR CADA FILA DE LA TABLA DE MOVIMIENTOS.
008650 2510-EMITIR-LINEA-I.
008660
008670*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008680     PERFORM 2520-RESOLVER-CUENTA-LINEA-I
008690*    RANGO DEL PARRAFO INVOCADO.
008700        THRU 2520-RESOLVER-CUENTA-LINEA-F.
008710
008720*    SE TRASLADA TAB-MOV-FECHA-FECHA(WS-IDX-I) A RPT-FECHA-FECHA..
008730     MOVE TAB-MOV-FECHA-FECHA(WS-IDX-I) TO RPT-FECHA-FECHA.
008740*    SE TRASLADA TAB-MOV-FECHA-HORA(WS-IDX-I) A RPT-FECHA-HORA..
008750     MOVE TAB-MOV-FECHA-HORA(WS-IDX-I)  TO RPT-FECHA-HORA.
008760*    SE TRASLADA WS-HDR-NOMBRE-CLIENTE A RPT-NOMBRE-CLIENTE..
008770     MOVE WS-HDR-NOMBRE-CLIENTE          TO RPT-NOMBRE-CLIENTE.
008780*    SE TRASLADA WS-LIN-NUMERO-CUENTA A RPT-NUMERO-CUENTA..
008790     MOVE WS-LIN-NUMERO-CUENTA            TO RPT-NUMERO-CUENTA.
008800*    SE TRASLADA WS-LIN-TIPO-CUENTA A RPT-TIPO-CUENTA..
008810     MOVE WS-LIN-TIPO-CUENTA              TO RPT-TIPO-CUENTA.
008820*    SE TRASLADA WS-LIN-SALDO-INICIAL A RPT-SALDO-INICIAL..
008830     MOVE WS-LIN-SALDO-INICIAL            TO RPT-SALDO-INICIAL.
008840*    SE TRASLADA WS-LIN-ESTADO-CUENTA A RPT-ESTADO-CUENTA..
008850     MOVE WS-LIN-ESTADO-CUENTA            TO RPT-ESTADO-CUENTA.
008860*    SE TRASLADA TAB-MOV-VALOR(WS-IDX-I) A RPT-VALOR..
008870     MOVE TAB-MOV-VALOR(WS-IDX-I)         TO RPT-VALOR.
008880*    SE TRASLADA TAB-MOV-SALDO(WS-IDX-I) A RPT-SALDO..
008890     MOVE TAB-MOV-SALDO(WS-IDX-I)         TO RPT-SALDO.
008900
008910*    ESCRITURA DE UNA LINEA EN EL ARCHIVO DE SALIDA.
008920     WRITE REPORT-LINE-REG.
008930*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
008940     IF FS-RPTFILE IS NOT EQUAL '00' THEN
008950*    SE EMITE UN MENSAJE DE CONSOLA.
008960        DISPLAY '* ERROR EN WRITE RPTFILE = ' FS-RPTFILE
008970*    SE TRASLADA 9999 A RETURN-CODE.
008980        MOVE 9999 TO RETURN-CODE
008990*    CASO CONTRARIO.
009000     ELSE
009010*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
009020        ADD 1 TO WS-CANT-LINEAS
009030*    CIERRE DEL IF ANTERIOR.
009040     END-IF.
009050
009060*    FIN DEL PARRAFO.
009070 2510-EMITIR-LINEA-F. EXIT.
009080
009090
009100*----  RESUELVE LOS DATOS DE CUENTA DE LA LINEA EN CURSO CONTRA LA ---
009110*    TABLA DE CUENTAS DEL CLIENTE; SI LA CUENTA YA NO ESTA (BAJA    *
009120*    FISICA) SE USAN LOS VALORES DE RESPALDO                       *
009130*    INVOCADO DESDE 2510-EMITIR-LINEA-I; RESUELVE LOS DATOS
009140*    DE CUENTA DE LA LINEA EN CURSO CONTRA LA TABLA.
009150 2520-RESOLVER-CUENTA-LINEA-I.
009160
009170*    SE TRASLADA TAB-MOV-CUENTA-ID(WS-IDX-I) A WS-BUSCA-CUENTA-ID..
009180     MOVE TAB-MOV-CUENTA-ID(WS-IDX-I) TO WS-BUSCA-CUENTA-ID.
009190*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009200     PERFORM 2600-BUSCAR-CTA-EN-TABLA-I
009210*    RANGO DEL PARRAFO INVOCADO.
009220        THRU 2600-BUSCAR-CTA-EN-TABLA-F.
009230
009240*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
009250     IF WS-CTA-EN-TABLA-SI THEN
009260*    SE TRASLADA EL NUMERO DE CUENTA ENCONTRADO A LA LINEA DE DETALLE DEL EXTRACTO.
009270        MOVE TAB-CTA-NUMERO-CUENTA(WS-IDX-ENCONTRADO)
009280*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO DE LA LINEA DE DETALLE.
009290                                  TO WS-LIN-NUMERO-CUENTA
009300*    SE TRASLADA EL TIPO DE CUENTA ENCONTRADO A LA LINEA DE DETALLE DEL EXTRACTO.
009310        MOVE TAB-CTA-TIPO-CUENTA(WS-IDX-ENCONTRADO)
009320*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO DE LA LINEA DE DETALLE.
009330                                  TO WS-LIN-TIPO-CUENTA
009340*    SE TRASLADA EL SALDO INICIAL ENCONTRADO A LA LINEA DE DETALLE DEL EXTRACTO.
009350        MOVE TAB-CTA-SALDO-INICIAL(WS-IDX-ENCONTRADO)
009360*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO DE LA LINEA DE DETALLE.
009370                                  TO WS-LIN-SALDO-INICIAL
009380*    SE TRASLADA EL ESTADO DE LA CUENTA ENCONTRADA A LA LINEA DE DETALLE DEL EXTRACTO.
009390        MOVE TAB-CTA-ESTADO(WS-IDX-ENCONTRADO)
009400*    CONTINUACION DEL MOVE ANTERIOR, CAMPO DESTINO DE LA LINEA DE DETALLE.
009410                                  TO WS-LIN-ESTADO-CUENTA
009420*    CASO CONTRARIO.
009430     ELSE
009440*    SE TRASLADA 'N/A' A WS-LIN-NUMERO-CUENTA.
009450        MOVE 'N/A'                TO WS-LIN-NUMERO-CUENTA
009460*    SE TRASLADA 'N/A' A WS-LIN-TIPO-CUENTA.
009470        MOVE 'N/A'                TO WS-LIN-TIPO-CUENTA
009480*    SE TRASLADA ZERO A WS-LIN-SALDO-INICIAL.
009490        MOVE ZERO                 TO WS-LIN-SALDO-INICIAL
009500*    SE TRASLADA 'N' A WS-LIN-ESTADO-CUENTA.
009510        MOVE 'N'                  TO WS-LIN-ESTADO-CUENTA
009520*    CIERRE DEL IF ANTERIOR.
009530     END-IF.
009540
009550*    FIN DEL PARRAFO.
009560 2520-RESOLVER-CUENTA-LINEA-F. EXIT.
009570
009580
009590*----  BUSCA WS-BUSCA-CUENTA-ID EN LA TABLA DE CUENTAS DEL CLIENTE --
009600*    (RUTINA COMPARTIDA POR EL FILTRO DE MOVIMIENTOS Y POR LA       *
009610*    RESOLUCION DE CADA LINEA DEL EXTRACTO)                         *
009620*    PARRAFO COMPARTIDO; INVOCADO DESDE 2350-LEER-Y-FILTRAR-
009630*    MOV-I Y DESDE 2520-RESOLVER-CUENTA-LINEA-I.
009640 2600-BUSCAR-CTA-EN-TABLA-I.
009650
009660*    SE TRASLADA 'N' A WS-CTA-TABLA-ENCONTRADA..
009670     MOVE 'N'   TO WS-CTA-TABLA-ENCONTRADA.
009680*    SE TRASLADA ZERO A WS-IDX-ENCONTRADO..
009690     MOVE ZERO  TO WS-IDX-ENCONTRADO.
009700*    SE TRASLADA ZERO A WS-IDX-CTA..
009710     MOVE ZERO  TO WS-IDX-CTA.
009720
009730*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009740     PERFORM 2610-COMPARAR-CTA-TABLA-I
009750*    RANGO DEL PARRAFO INVOCADO.
009760        THRU 2610-COMPARAR-CTA-TABLA-F
009770*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
009780           UNTIL WS-IDX-CTA IS EQUAL TO WS-CANT-CTA-TABLA
009790*    CONDICION DE REPETICION O DE COMBINACION DEL IF.
009800           OR WS-CTA-EN-TABLA-SI.
009810
009820*    FIN DEL PARRAFO.
009830 2600-BUSCAR-CTA-EN-TABLA-F. EXIT.
009840
009850
009860*----  COMPARA UNA FILA DE LA TABLA DE CUENTAS CONTRA LA CLAVE -------
009870*    BUSCADA                                                       *
009880*    INVOCADO DESDE 2600-BUSCAR-CTA-EN-TABLA-I EN CICLO, UNA
009890*    VEZ POR CADA FILA DE LA TABLA DE CUENTAS.
009900 2610-COMPARAR-CTA-TABLA-I.
009910
009920*    SE ACTUALIZA EL ACUMULADOR O SUBINDICE CORRESPONDIENTE.
009930     ADD 1 TO WS-IDX-CTA.
009940*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
009950     IF TAB-CTA-CUENTA-ID(WS-IDX-CTA) IS EQUAL TO
009960*    CONTINUACION DE LA COMPARACION ANTERIOR, CLAVE DE BUSQUEDA EN LA TABLA DE CUENTAS.
009970                                      WS-BUSCA-CUENTA-ID THEN
009980*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
009990        SET WS-CTA-EN-TABLA-SI TO TRUE
010000*    SE TRASLADA WS-IDX-CTA A WS-IDX-ENCONTRADO.
010010        MOVE WS-IDX-CTA TO WS-IDX-ENCONTRADO
010020*    CIERRE DEL IF ANTERIOR.
010030     END-IF.
010040
010050*    FIN DEL PARRAFO.
010060 2610-COMPARAR-CTA-TABLA-F. EXIT.
010070
010080
010090*------------------------------------------------------------------
010100*    INVOCADO DESDE MAIN-PROGRAM-I; EMITE LOS TOTALES DE CIERRE
010110*    Y CIERRA LOS CUATRO ARCHIVOS DEL PROGRAMA.
010120 9999-FINAL-I.
010130
010140*    SE EMITE UN MENSAJE DE CONSOLA.
010150     DISPLAY ' '.
010160*    SE EMITE UN MENSAJE DE CONSOLA.
010170     DISPLAY '**********************************************'.
010180*    SE TRASLADA WS-CANT-PARM A WS-CANT-PRINT..
010190     MOVE WS-CANT-PARM        TO WS-CANT-PRINT.
010200*    SE EMITE UN MENSAJE DE CONSOLA.
010210     DISPLAY 'TOTAL PARAMETROS DE EXTRACTO LEIDOS: ' WS-CANT-PRINT.
010220*    SE TRASLADA WS-CANT-MOV-SELECC A WS-CANT-PRINT..
010230     MOVE WS-CANT-MOV-SELECC  TO WS-CANT-PRINT.
010240*    SE EMITE UN MENSAJE DE CONSOLA.
010250     DISPLAY 'TOTAL MOVIMIENTOS SELECCIONADOS:     ' WS-CANT-PRINT.
010260*    SE TRASLADA WS-CANT-LINEAS A WS-CANT-PRINT..
010270     MOVE WS-CANT-LINEAS      TO WS-CANT-PRINT.
010280*    SE EMITE UN MENSAJE DE CONSOLA.
010290     DISPLAY 'TOTAL LINEAS ESCRITAS EN EL EXTRACTO: ' WS-CANT-PRINT.
010300
010310*    SE CIERRA EL ARCHIVO DE PARAMETROS.
010320     CLOSE PARMRPT.
010330*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
010340     IF FS-PARMRPT IS NOT EQUAL '00' THEN
010350*    SE EMITE UN MENSAJE DE CONSOLA.
010360        DISPLAY '* ERROR EN CLOSE PARMRPT = ' FS-PARMRPT
010370*    SE TRASLADA 9999 A RETURN-CODE.
010380        MOVE 9999 TO RETURN-CODE
010390*    CIERRE DEL IF ANTERIOR.
010400     END-IF.
010410
010420*    SE CIERRA EL MAESTRO DE CUENTAS.
010430     CLOSE CTAMTR.
010440*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
010450     IF FS-CTAMTR IS NOT EQUAL '00' THEN
010460*    SE EMITE UN MENSAJE DE CONSOLA.
010470        DISPLAY '* ERROR EN CLOSE CTAMTR = ' FS-CTAMTR
010480*    SE TRASLADA 9999 A RETURN-CODE.
010490        MOVE 9999 TO RETURN-CODE
010500*    CIERRE DEL IF ANTERIOR.
010510     END-IF.
010520
010530*    SE CIERRA EL MAESTRO DE CLIENTES.
010540     CLOSE CLIMTR.
010550*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
010560     IF FS-CLIMTR IS NOT EQUAL '00' THEN
010570*    SE EMITE UN MENSAJE DE CONSOLA.
010580        DISPLAY '* ERROR EN CLOSE CLIMTR = ' FS-CLIMTR
010590*    SE TRASLADA 9999 A RETURN-CODE.
010600        MOVE 9999 TO RETURN-CODE
010610*    CIERRE DEL IF ANTERIOR.
010620     END-IF.
010630
010640*    SE CIERRA EL ARCHIVO DE SALIDA.
010650     CLOSE RPTFILE.
010660*    VALIDACION CONDICIONAL DEL CAMPO O SUBINDICE INVOLUCRADO.
010670     IF FS-RPTFILE IS NOT EQUAL '00' THEN
010680*    SE EMITE UN MENSAJE DE CONSOLA.
010690        DISPLAY '* ERROR EN CLOSE RPTFILE = ' FS-RPTFILE
010700*    SE TRASLADA 9999 A RETURN-CODE.
010710        MOVE 9999 TO RETURN-CODE
010720*    CIERRE DEL IF ANTERIOR.
010730     END-IF.
010740
010750*    FIN DEL PARRAFO.
010760 9999-FINAL-F. EXIT.
