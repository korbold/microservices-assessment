000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RUTSALDO.
000300 AUTHOR.        M. ARZOLA CERVANTES.
000400 INSTALLATION.  BANCO UNION S.A. - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN.  11/02/1990.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO GERENCIA DE
000800                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000900                PARCIAL SIN AUTORIZACION ESCRITA.
001000*-----------------------------------------------------------------
001100*    RUTSALDO                                                   *
001200*    RUTINA DE SALDO ACTUAL DE CUENTA - SUBPROGRAMA CALLADO     *
001300*    ====================================================      *
001400*    RECIBE EL CUENTA-ID Y EL SALDO-INICIAL DE LA CUENTA Y      *
001500*    DEVUELVE EL SALDO ACTUAL, ENTENDIDO COMO EL SALDO DEL      *
001600*    ULTIMO MOVIMIENTO REGISTRADO PARA ESA CUENTA EN MOVFILE.   *
001700*    SI LA CUENTA NO TIENE MOVIMIENTOS, DEVUELVE EL SALDO       *
001800*    INICIAL RECIBIDO SIN MODIFICAR.                            *
001900*    USADA POR PGM_30-POSTMOV (ANTES DE APLICAR UN MOVIMIENTO)  *
002000*    Y POR PGM_40-RPTCTA (PARA EL RESUMEN DEL EXTRACTO).        *
002100*-----------------------------------------------------------------
002150*    NOTA GENERAL: ESTA RUTINA NO MODIFICA MOVFILE EN NINGUN    *
002160*    MOMENTO. SOLO LO LEE DE PRINCIPIO A FIN, BUSCANDO EL       *
002170*    MOVIMIENTO MAS RECIENTE DE LA CUENTA RECIBIDA. SE RECORRE  *
002180*    TODO EL ARCHIVO PORQUE MOVFILE NO ESTA ORDENADO POR        *
002190*    CUENTA-ID; ESTA BUSQUEDA SECUENCIAL ES ACEPTABLE PORQUE LA *
002195*    RUTINA SE LLAMA UNA VEZ POR SOLICITUD, NO UNA VEZ POR      *
002197*    MOVIMIENTO.                                                *
002200*-----------------------------------------------------------------
002210*    HISTORIAL DE CAMBIOS                                       *
002300*    AAAAMMDD  INIC  PETIC     DESCRIPCION                      *
002400*    --------  ----  --------  ------------------------------   *
002500*    19900211  MAC   CAF-0028  ALTA DEL SUBPROGRAMA ORIGINAL    *
002600*    19940617  MAC   CAF-0166  SE COMPARA POR FECHA Y HORA, NO  *
002700*                              SOLO POR FECHA (AHORA HAY VARIOS *
002800*                              MOVIMIENTOS POR DIA)             *
002900*    19981130  MAC   CAF-0241  REVISION Y2K - COMPARACION POR   *
003000*                              FECHA YA USABA AAAAMMDD DE 4     *
003100*                              DIGITOS, SIN IMPACTO             *
003200*    20040802  LDO   CAF-0356  SE REUTILIZA DESDE PGM_40-RPTCTA *
003300*                              ADEMAS DE PGM_30-POSTMOV         *
003320*    20150622  JRM   CAF-0475  SE ACLARA EN 1000-INICIO-I QUE   *
003340*                              EL INVOCADOR DEBE TENER CERRADO  *
003360*                              CUALQUIER HANDLE PROPIO DE       *
003380*                              MOVFILE ANTES DE ESTA LLAMADA,   *
003390*                              PARA QUE LA LECTURA DE ABAJO     *
003391*                              VEA LOS MOVIMIENTOS YA ESCRITOS  *
003392*                              EN LA MISMA CORRIDA. VER         *
003393*                              PGM_30-POSTMOV, 2200-CALC-SALDO-I*
003420*    20160308  JRM   CAF-0502  SE AMPLIAN LOS COMENTARIOS       *
003440*                              INTERNOS DE TODA LA RUTINA PARA  *
003460*                              FACILITAR SU MANTENIMIENTO; NO   *
003480*                              HAY CAMBIO DE LOGICA.             *
003490*-----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003810*    C01 RESERVADA PARA SALTO DE PAGINA; ESTA RUTINA NO IMPRIME, *
003820*    PERO SE DECLARA POR CONSISTENCIA CON EL RESTO DEL SISTEMA.  *
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERICO-EXTENDIDO IS "0" THRU "9"
004050*    UPSI-0 QUEDA RESERVADO PARA UN FUTURO MODO DE REPROCESO;     *
004060*    ESTA RUTINA NO LO CONSULTA HOY.                              *
004100     UPSI-0 ON STATUS IS SW-REPROCESO.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004450*    DDMOVFL ES EL MISMO NOMBRE LOGICO QUE USA PGM_30-POSTMOV     *
004470*    PARA EL ARCHIVO DE MOVIMIENTOS; AMBOS APUNTAN AL MISMO       *
004480*    DATASET FISICO EN EL JCL DE LA CORRIDA.                     *
004500     SELECT MOVFILE  ASSIGN TO DDMOVFL
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS FS-MOVFILE.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005210*----  REGISTRO DE MOVIMIENTO, TOMADO DEL COPYBOOK COMPARTIDO -----
005300 FD  MOVFILE
005400     RECORDING MODE IS F.
005500     COPY MOVCOPY.
005600
005700 WORKING-STORAGE SECTION.
005800*========================*
005900 77  FILLER        PIC X(26)    VALUE '* INICIO WORKING-STORAGE *'.
006000
006050*    STATUS DEL ULTIMO OPEN/READ/CLOSE SOBRE MOVFILE. VALORES     *
006055*    ESPERADOS: '00' EXITO, '05' ARCHIVO NO EXISTE, '10' FIN DE   *
006060*    ARCHIVO EN READ.                                             *
006100 77  FS-MOVFILE                 PIC XX       VALUE SPACES.
006150*    REDEFINICION DE FS-MOVFILE SOLO PARA POSIBLE DUMP EN         *
006160*    CONSOLA AL DIAGNOSTICAR UN ERROR DE ARCHIVO REPORTADO POR    *
006170*    EL OPERADOR (NO SE USA EN CONDICIONES NORMALES).             *
006180 77  FS-MOVFILE-R REDEFINES FS-MOVFILE PIC X(02).
006200
006250*    INDICA SI YA SE LLEGO AL FINAL DE MOVFILE.                   *
006300 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
006400     88  WS-FIN-ARCHIVO-MOV                  VALUE 'Y'.
006500     88  WS-NO-FIN-ARCHIVO-MOV               VALUE 'N'.
006600
006650*    INDICA SI SE ENCONTRO AL MENOS UN MOVIMIENTO DE LA CUENTA    *
006660*    PEDIDA; SI QUEDA EN 'N' AL TERMINAR, SE USA EL SALDO         *
006670*    INICIAL RECIBIDO EN LUGAR DE UN SALDO DE MOVIMIENTO.         *
006700 77  WS-STATUS-ENCONTRO          PIC X       VALUE 'N'.
006800     88  WS-MOV-ENCONTRADO                   VALUE 'Y'.
006900
007000*----------- CONTADOR DE MOVIMIENTOS EXAMINADOS (COMP) ------------
007100 77  WS-CANT-MOV-LEIDOS          PIC 9(07)  USAGE COMP VALUE ZERO.
007150******************************************************************
007160*    VISTA ALTERNATIVA DEL CONTADOR ANTERIOR, SOLO PARA UN        *
007170*    EVENTUAL DUMP HEXADECIMAL DEL CAMPO BINARIO DURANTE UNA      *
007180*    INVESTIGACION DE PRODUCCION; NO SE REFERENCIA EN LA LOGICA.  *
007190******************************************************************
007195 77  WS-CANT-MOV-LEIDOS-X REDEFINES WS-CANT-MOV-LEIDOS PIC X(04).
007200
007300*----------- FECHA/HORA MAXIMA ENCONTRADA HASTA EL MOMENTO --------
007400 01  WS-FECHA-MAX.
007500     03  WS-FECHA-MAX-FECHA      PIC 9(08)  VALUE ZERO.
007600     03  WS-FECHA-MAX-HORA       PIC 9(06)  VALUE ZERO.
007700******************************************************************
007800*    VISTA REDEFINIDA PARA COMPARAR FECHA+HORA EN UNA SOLA       *
007900*    OPERACION NUMERICA (EVITA DOS COMPARACIONES ENCADENADAS)    *
008000******************************************************************
008100 01  WS-FECHA-MAX-R REDEFINES WS-FECHA-MAX.
008200     03  WS-FECHA-MAX-COMPARA    PIC 9(14).
008300
008400*----------- FECHA/HORA DEL REGISTRO QUE SE ACABA DE LEER ---------
008500 01  WS-FECHA-REG.
008600     03  WS-FECHA-REG-FECHA      PIC 9(08)  VALUE ZERO.
008700     03  WS-FECHA-REG-HORA       PIC 9(06)  VALUE ZERO.
008800******************************************************************
008900*    VISTA REDEFINIDA - MISMO PROPOSITO, PARA EL REGISTRO LEIDO  *
009000******************************************************************
009100 01  WS-FECHA-REG-R REDEFINES WS-FECHA-REG.
009200     03  WS-FECHA-REG-COMPARA    PIC 9(14).
009300
009350*    SALDO DEL MOVIMIENTO MAS RECIENTE ENCONTRADO HASTA AHORA;    *
009360*    SE VA ACTUALIZANDO CADA VEZ QUE 2200-EVALUAR-FECHA-I         *
009370*    ENCUENTRA UNA FECHA+HORA MAYOR O IGUAL A LA MAXIMA ACTUAL.   *
009400 77  WS-SALDO-MAX                PIC S9(08)V99 USAGE COMP-3
009500                                 VALUE ZERO.
009600
009650*    FILLER DE CIERRE, IGUAL AL DE APERTURA; MARCA VISUALMENTE    *
009660*    EL LIMITE DE LA WORKING-STORAGE SECTION EN EL LISTADO FUENTE.*
009700 01  FILLER                      PIC X(26)
009800                 VALUE '* FINAL  WORKING-STORAGE *'.
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 LINKAGE SECTION.
010100
010150*----  AREA DE COMUNICACION CON EL PROGRAMA INVOCADOR --------------
010200 01  LK-AREA-RUTSALDO.
010250*    CUENTA CUYO SALDO SE VA A BUSCAR EN MOVFILE.                 *
010300     03  LK-CUENTA-ID            PIC 9(09).
010350*    SALDO QUE TRAE EL MAESTRO DE CUENTAS; SOLO SE USA SI LA       *
010360*    CUENTA NO TIENE NINGUN MOVIMIENTO EN MOVFILE.                 *
010400     03  LK-SALDO-INICIAL        PIC S9(08)V99 USAGE COMP-3.
010450*    RESULTADO DE LA BUSQUEDA; ES EL CAMPO QUE REALMENTE LE        *
010460*    INTERESA AL INVOCADOR.                                        *
010500     03  LK-SALDO-ACTUAL         PIC S9(08)V99 USAGE COMP-3.
010550*    EXPLICA DE DONDE SALIO LK-SALDO-ACTUAL (88-LEVELS ABAJO).     *
010600     03  LK-COD-RETORNO          PIC X(02).
010650*        '00' - VINO DEL ULTIMO MOVIMIENTO ENCONTRADO.             *
010700         88  LK-SALDO-DE-MOVIMIENTO      VALUE '00'.
010750*        '04' - LA CUENTA NO TENIA MOVIMIENTOS; SE DEVOLVIO EL     *
010760*        SALDO INICIAL RECIBIDO SIN TOCARLO.                       *
010800         88  LK-SALDO-INICIAL-USADO      VALUE '04'.
010850*        '90' - ERROR ABRIENDO MOVFILE; SE DEVUELVE IGUAL EL       *
010860*        SALDO INICIAL COMO VALOR DE EMERGENCIA.                   *
010900         88  LK-ERROR-ARCHIVO            VALUE '90'.
010950*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 PROCEDURE DIVISION USING LK-AREA-RUTSALDO.
011100
011130*    NOTA SOBRE NUMERACION DE PARRAFOS: 1000 ES INICIALIZACION,   *
011140*    2000 ES EL CUERPO DE PROCESO, 9999 ES EL CIERRE FINAL; EL    *
011145*    MISMO ESQUEMA QUE USA PGM_30-POSTMOV.                        *
011150*----  CONTROL PRINCIPAL DEL SUBPROGRAMA ------------------------------
011200 MAIN-PROGRAM-I.
011250*    NO SE INVOCA DESDE NINGUNA OTRA PARTE DE ESTA RUTINA; ES EL   *
011260*    PUNTO DE ENTRADA QUE RECIBE EL CONTROL AL HACER EL CALL.      *
011300
011350*    ABRE MOVFILE Y PRE-LEE EL PRIMER REGISTRO.                   *
011400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
011450*    EXAMINA UN REGISTRO POR VUELTA HASTA AGOTAR EL ARCHIVO.      *
011500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
011600                             UNTIL WS-FIN-ARCHIVO-MOV.
011650*    CIERRA MOVFILE Y DEJA EL SALDO ENCONTRADO EN LK-SALDO-ACTUAL. *
011700     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
011800
011850*    EXIT PROGRAM DEVUELVE EL CONTROL AL CALLER; NO HAY STOP RUN   *
011860*    PORQUE ESTO ES UN SUBPROGRAMA, NO UN PROGRAMA PRINCIPAL.      *
011900 MAIN-PROGRAM-F. EXIT PROGRAM.
012000
012100
012200*----  ABRE MOVFILE Y DEJA EL ACUMULADOR EN CERO --------------------
012300 1000-INICIO-I.
012350*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I.                 *
012400
012450*    SE ARRANCA SUPONIENDO QUE NO HAY MOVIMIENTOS DE LA CUENTA     *
012460*    Y QUE EL ARCHIVO TODAVIA NO LLEGO AL FINAL.                   *
012500     SET WS-NO-FIN-ARCHIVO-MOV TO TRUE.
012600     MOVE 'N'  TO WS-STATUS-ENCONTRO.
012700     MOVE ZERO TO WS-FECHA-MAX-COMPARA.
012800     MOVE ZERO TO WS-SALDO-MAX.
012850
012860*    ESTE OPEN INPUT ES UN HANDLE INDEPENDIENTE DEL QUE TENGA EL   *
012870*    PROGRAMA INVOCADOR SOBRE EL MISMO DDMOVFL. SI EL INVOCADOR    *
012880*    GRABO MOVIMIENTOS EN ESTA MISMA CORRIDA Y NO CERRO SU PROPIO  *
012890*    HANDLE ANTES DE ESTA LLAMADA, LA LECTURA DE ABAJO PUEDE NO    *
012900*    VER ESOS MOVIMIENTOS (CAF-0475).                             *
013000     OPEN INPUT MOVFILE.
013100     IF FS-MOVFILE IS NOT EQUAL '00' AND
013200        FS-MOVFILE IS NOT EQUAL '05' THEN
013250*       CUALQUIER STATUS DISTINTO DE '00' (EXITO) O '05' (ARCHIVO *
013260*       INEXISTENTE, TRATADO COMO VACIO) ES UN ERROR DE ARCHIVO;  *
013270*       SE DEVUELVE EL SALDO INICIAL COMO VALOR DE EMERGENCIA.    *
013300        SET LK-ERROR-ARCHIVO TO TRUE
013400        SET WS-FIN-ARCHIVO-MOV TO TRUE
013500     ELSE
013550*       ARCHIVO ABIERTO (O VACIO); SE ADELANTA LA PRIMERA LECTURA *
013560*       PARA QUE 2000-PROCESO-I SIEMPRE TRABAJE SOBRE UN REGISTRO *
013570*       YA LEIDO (PATRON LEE-ADELANTADO).                        *
013600        PERFORM 2100-LEER-I THRU 2100-LEER-F
013700     END-IF.
013800
013850*    RETORNA A MAIN-PROGRAM-I.                                    *
013900 1000-INICIO-F. EXIT.
014000
014100
014200*----  CUERPO PRINCIPAL - EXAMINA CADA MOVIMIENTO DEL ARCHIVO -------
014300 2000-PROCESO-I.
014350*    INVOCADO REPETIDAMENTE DESDE MAIN-PROGRAM-I, UNA VEZ POR      *
014360*    REGISTRO DE MOVFILE, HASTA QUE WS-FIN-ARCHIVO-MOV SE PRENDE.  *
014400
014450*    SOLO SE EVALUA LA FECHA/HORA DEL REGISTRO SI PERTENECE A LA   *
014460*    CUENTA QUE SE ESTA BUSCANDO; LOS DEMAS REGISTROS SE SALTAN.   *
014500     IF CUENTA-ID IS EQUAL TO LK-CUENTA-ID THEN
014600        PERFORM 2200-EVALUAR-FECHA-I THRU 2200-EVALUAR-FECHA-F
014700     END-IF.
014800
014850*    SE ADELANTA LA LECTURA PARA LA SIGUIENTE VUELTA DEL PERFORM   *
014860*    UNTIL EN MAIN-PROGRAM-I.                                     *
014900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
015000
015050*    RETORNA A MAIN-PROGRAM-I.                                    *
015100 2000-PROCESO-F. EXIT.
015200
015300
015400*------------------------------------------------------------------
015500 2100-LEER-I.
015550*    INVOCADO DESDE 1000-INICIO-I (PRIMERA LECTURA) Y DESDE        *
015560*    2000-PROCESO-I (LECTURAS SIGUIENTES).                        *
015600
015700     READ MOVFILE
015800
015850*    '00' ES LECTURA NORMAL; '10' ES FIN DE ARCHIVO, UN ESTADO     *
015860*    ESPERADO Y NO UN ERROR; CUALQUIER OTRO STATUS SE REPORTA EN   *
015870*    CONSOLA PORQUE INDICA UN PROBLEMA REAL DE ARCHIVO.            *
015900     EVALUATE FS-MOVFILE
016000        WHEN '00'
016100           ADD 1 TO WS-CANT-MOV-LEIDOS
016200        WHEN '10'
016300           SET WS-FIN-ARCHIVO-MOV TO TRUE
016400        WHEN OTHER
016500           DISPLAY '* RUTSALDO - ERROR LECTURA MOVFILE = '
016600                    FS-MOVFILE
016700           SET WS-FIN-ARCHIVO-MOV TO TRUE
016800     END-EVALUATE.
016900
016950*    RETORNA A 1000-INICIO-I O A 2000-PROCESO-I, SEGUN QUIEN       *
016960*    LO HAYA INVOCADO.                                             *
017000 2100-LEER-F. EXIT.
017100
017200
017300*----  COMPARA LA FECHA/HORA DEL REGISTRO LEIDO CONTRA LA MAXIMA ----
017400 2200-EVALUAR-FECHA-I.
017450*    INVOCADO DESDE 2000-PROCESO-I, SOLO CUANDO EL REGISTRO LEIDO  *
017460*    PERTENECE A LA CUENTA BUSCADA.                                *
017500
017550*    SE ARMA LA FECHA+HORA DEL REGISTRO EN SU VISTA COMPARABLE.    *
017600     MOVE FECHA-FECHA TO WS-FECHA-REG-FECHA.
017700     MOVE FECHA-HORA  TO WS-FECHA-REG-HORA.
017800
017850*    >= EN LUGAR DE > PARA QUE, ENTRE DOS MOVIMIENTOS CON LA       *
017860*    MISMA FECHA+HORA (CASO RARO PERO POSIBLE), GANE EL QUE        *
017870*    APARECE MAS ADELANTE EN EL ARCHIVO, QUE ES EL GRABADO MAS     *
017880*    RECIENTEMENTE POR PGM_30-POSTMOV.                             *
017900     IF WS-FECHA-REG-COMPARA >= WS-FECHA-MAX-COMPARA THEN
018000        MOVE WS-FECHA-REG-COMPARA TO WS-FECHA-MAX-COMPARA
018100        MOVE SALDO                TO WS-SALDO-MAX
018200        SET WS-MOV-ENCONTRADO     TO TRUE
018300     END-IF.
018400
018450*    RETORNA A 2000-PROCESO-I.                                    *
018500 2200-EVALUAR-FECHA-F. EXIT.
018600
018700
018800*----  CIERRA EL ARCHIVO Y DEVUELVE EL SALDO ACTUAL AL INVOCADOR ----
018900 9999-FINAL-I.
018950*    INVOCADO UNA SOLA VEZ, DESDE MAIN-PROGRAM-I, AL TERMINAR      *
018960*    DE EXAMINAR TODO MOVFILE.                                     *
019000
019050*    SE CIERRA EL HANDLE INDEPENDIENTE ABIERTO EN 1000-INICIO-I;   *
019060*    EL STATUS NO SE CHEQUEA PORQUE NO HAY NADA QUE HACER DISTINTO *
019070*    SI EL CLOSE FALLA - EL SALDO YA ESTA DETERMINADO.             *
019100     CLOSE MOVFILE.
019200
019250*    SI SE ENCONTRO ALGUN MOVIMIENTO DE LA CUENTA, EL SALDO        *
019260*    ACTUAL ES EL DEL MOVIMIENTO MAS RECIENTE; SI NO, SE DEVUELVE  *
019270*    EL SALDO INICIAL RECIBIDO TAL COMO LLEGO.                     *
019300     IF WS-MOV-ENCONTRADO THEN
019400        MOVE WS-SALDO-MAX       TO LK-SALDO-ACTUAL
019500        SET LK-SALDO-DE-MOVIMIENTO TO TRUE
019600     ELSE
019700        MOVE LK-SALDO-INICIAL   TO LK-SALDO-ACTUAL
019800        SET LK-SALDO-INICIAL-USADO TO TRUE
019900     END-IF.
020000
020050*    RETORNA A MAIN-PROGRAM-I, QUE A SU VEZ HACE EXIT PROGRAM.     *
020100 9999-FINAL-F. EXIT.
