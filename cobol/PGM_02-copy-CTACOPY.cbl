000100******************************************************************
000200*    CTACOPY                                                     *
000300*    LAYOUT MAESTRO DE CUENTAS                                   *
000400*    ARCHIVO CTAMTR - ORGANIZACION INDEXED POR CUENTA-ID         *
000500*    LARGO DE REGISTRO: 41 BYTES                                 *
000600*------------------------------------------------------------------
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    AAAAMMDD  INIC  PETIC     DESCRIPCION                       *
000900*    --------  ----  --------  -------------------------------   *
001000*    19890822  RFI   CAF-0015  ALTA DEL COPY ORIGINAL            *
001100*    19930411  MAC   CAF-0144  NUMERO-CUENTA PASA A 6 POSICIONES *
001200*                              (SUCURSAL + SECUENCIA)            *
001300*    19981215  MAC   CAF-0238  REVISION Y2K - SIN IMPACTO, ESTE  *
001400*                              COPY NO LLEVA FECHAS              *
001500*    20030519  LDO   CAF-0341  SE AGREGA CLAVE REDEFINIDA PARA   *
001600*                              BUSQUEDA POR CUENTA-ID            *
001650*    20060214  LDO   CAF-0381  CORRECCION DE LARGO - EL FILLER   *
001660*                              DE CTA-REG-CLAVE QUEDABA 3 BYTES  *
001670*                              LARGO CONTRA EL REGISTRO BASE     *
001700******************************************************************
001800 01  ACCOUNT-RECORD.
001900     03  CUENTA-ID               PIC 9(09).
002000     03  NUMERO-CUENTA           PIC X(06).
002100     03  NUMERO-CUENTA-R REDEFINES NUMERO-CUENTA.
002200         05  CTA-SUCURSAL        PIC 9(02).
002300         05  CTA-SECUENCIA       PIC 9(04).
002400     03  TIPO-CUENTA             PIC X(09).
002500         88  TIPO-CTA-AHORRO             VALUE 'Ahorro   '.
002600         88  TIPO-CTA-AHORROS            VALUE 'Ahorros  '.
002700         88  TIPO-CTA-CORRIENTE          VALUE 'Corriente'.
002800     03  SALDO-INICIAL           PIC S9(08)V99 USAGE COMP-3.
002900     03  ESTADO                  PIC X(01).
003000         88  CUENTA-ACTIVA               VALUE 'Y'.
003100         88  CUENTA-INACTIVA             VALUE 'N'.
003200     03  CLIENTE-ID              PIC 9(09).
003300     03  FILLER                  PIC X(01).
003400******************************************************************
003500*    VISTA REDEFINIDA - SOLO CLAVE PRIMARIA                      *
003600*    USADA POR LAS RUTINAS DE BUSQUEDA Y ORDENAMIENTO POR ID     *
003700******************************************************************
003800 01  CTA-REG-CLAVE REDEFINES ACCOUNT-RECORD.
003900     03  CVE-CUENTA-ID           PIC 9(09).
004000     03  FILLER                  PIC X(32).
