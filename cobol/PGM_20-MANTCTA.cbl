000100*    ENCABEZADO DE IDENTIFICACION DEL PROGRAMA.
000110 IDENTIFICATION DIVISION.
000120*    NOMBRE DEL PROGRAMA TAL COMO SE CONOCE EN PRODUCCION.
000130 PROGRAM-ID.    MANTCTA.
000140*    MANTCTA ES EL COMPLEMENTO EXACTO DE PGM_10-MANTCLI, PERO
000150*    PARA EL MAESTRO DE CUENTAS EN LUGAR DEL DE CLIENTES.
000160*    PGM_30-POSTMOV Y PGM_40-RPTCTA LEEN CTAMTR PERO NUNCA LO
000170*    ACTUALIZAN; SOLO MANTCTA ESCRIBE EN ESTE ARCHIVO.
000180*    PROGRAMADOR ORIGINAL.
000190 AUTHOR.        R. FIGUEROA.
000200*    DEPENDENCIA RESPONSABLE DEL MANTENIMIENTO.
000210 INSTALLATION.  BANCO UNION S.A. - GERENCIA DE SISTEMAS.
000220*    FECHA DE ESCRITURA ORIGINAL DEL PROGRAMA.
000230 DATE-WRITTEN.  22/08/1989.
000240*    FECHA DE COMPILACION; LA COMPLETA EL COMPILADOR.
000250 DATE-COMPILED.
000260*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000270 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO GERENCIA DE
000280*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000290                SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O
000300*    CLASIFICACION DE SEGURIDAD DEL FUENTE.
000310                PARCIAL SIN AUTORIZACION ESCRITA.
000320*-----------------------------------------------------------------
000330*    MANTCTA                                                    *
000340*    MANTENIMIENTO DE MAESTRO DE CUENTAS                        *
000350*    ====================================================      *
000360*    LEE UN ARCHIVO DE TRANSACCIONES DE MANTENIMIENTO DE        *
000370*    CUENTAS (ALTA / MODIFICACION / BAJA / CONSULTA) Y LAS      *
000380*    APLICA CONTRA EL MAESTRO DE CUENTAS CTAMTR.                *
000390*    EMITE UN LISTADO CON EL RESULTADO DE CADA TRANSACCION Y    *
000400*    LOS TOTALES DE CIERRE.  NO VALIDA EXISTENCIA DEL CLIENTE   *
000410*    PROPIETARIO (ESO LO HACE MANTCLI); AQUI SOLO SE GUARDA EL  *
000420*    CLIENTE-ID DE REFERENCIA.                                  *
000430*-----------------------------------------------------------------
000440*    HISTORIAL DE CAMBIOS                                       *
000450*    AAAAMMDD  INIC  PETIC     DESCRIPCION                      *
000460*    --------  ----  --------  ------------------------------   *
000470*    19890822  RFI   CAF-0015  ALTA DEL PROGRAMA ORIGINAL       *
000480*    19930411  MAC   CAF-0144  NUMERO-CUENTA PASA A 6 POSICIONES*
000490*                              (SUCURSAL + SECUENCIA)           *
000500*    19950314  MAC   CAF-0171  SE AGREGA VALIDACION DE TIPO DE  *
000510*                              CUENTA (AHORRO / CORRIENTE)      *
000520*    19981215  MAC   CAF-0238  REVISION Y2K - SIN CAMPOS DE     *
000530*                              FECHA DE 2 DIGITOS EN ESTE PGM   *
000540*    20030519  LDO   CAF-0341  SE AGREGA CLAVE ALTERNA POR      *
000550*                              NUMERO-CUENTA EN EL MAESTRO      *
000560*    20080711  LDO   CAF-0423  SE AGREGA ASIGNACION AUTOMATICA  *
000570*                              DE CUENTA-ID POR PRE-PASADA      *
000580*    20160321  JRM   CAF-0504  SE AMPLIAN LOS COMENTARIOS       *
000590*                              INTERNOS DEL PROGRAMA, SIN       *
000600*                              CAMBIOS DE LOGICA, A PEDIDO DE   *
000610*                              LA AUDITORIA DE CALIDAD DE       *
000620*                              CODIGO DE LA GERENCIA.           *
000630*-----------------------------------------------------------------
000640
000650*-----------------------------------------------------------------
000660*    NOTA GENERAL: CUENTA-ID ES UNA CLAVE INTERNA, ASIGNADA      *
000670*    AUTOMATICAMENTE POR ESTE PROGRAMA EN LA PRE-PASADA          *
000680*    (1100-ASIGNAR-PROX-ID-I); LA TRANSACCION DE ALTA NO LA      *
000690*    TRAE. NUMERO-CUENTA ES EL NUMERO VISIBLE AL PUBLICO         *
000700*    (SUCURSAL + SECUENCIA) Y ES LA CLAVE ALTERNA DEL MAESTRO.   *
000710*-----------------------------------------------------------------
000720*    NOTA SOBRE NUMERACION DE PARRAFOS: 1000/1100/1150 SON LA    *
000730*    INICIALIZACION Y LA PRE-PASADA DE ASIGNACION DE CUENTA-ID;  *
000740*    2000 EN ADELANTE ES EL CUERPO DE PROCESO POR TIPO DE        *
000750*    TRANSACCION; 9999 ES EL CIERRE. MISMO ESQUEMA QUE USAN      *
000760*    PGM_10-MANTCLI Y PGM_30-POSTMOV.                            *
000770*-----------------------------------------------------------------
000780*    LIMITACIONES CONOCIDAS: NO HAY CONTROL DE CONCURRENCIA      *
000790*    ENTRE CORRIDAS DE ESTE PROGRAMA; LA BAJA ES UN DELETE       *
000800*    FISICO, SIN RETENCION DE HISTORIA.                         *
000810*-----------------------------------------------------------------
000820*    NOTA DE OPERACION: LA PRE-PASADA DE 1100-ASIGNAR-PROX-ID-I   *
000830*    ABRE Y CIERRA EL MAESTRO ANTES DE QUE 1000-INICIO-I LO ABRA  *
000840*    DE NUEVO EN MODO I-O; ESTE DOBLE OPEN ES INTENCIONAL Y       *
000850*    EVITA TENER QUE CAMBIAR EL MODO DE ACCESO A MITAD DE        *
000860*    CORRIDA.                                                   *
000870*-----------------------------------------------------------------
000880*    EL CAMPO TRAN-ESTADO, SI SE DEJA EN BLANCO EN LA ALTA, SE    *
000890*    ASUME 'Y' (ACTIVA); ESTE COMPORTAMIENTO ES HEREDADO DE LA   *
000900*    VERSION ORIGINAL DE 1989 Y NO SE HA CAMBIADO.               *
000910*-----------------------------------------------------------------
000920
000930*    DESCRIPCION DEL ENTORNO Y LOS ARCHIVOS.
000940 ENVIRONMENT DIVISION.
000950*    CONFIGURACION DE LA MAQUINA DE ORIGEN Y DESTINO.
000960 CONFIGURATION SECTION.
000970*    ASIGNACION DE NOMBRES ESPECIALES DEL COMPILADOR.
000980 SPECIAL-NAMES.
000990*    SALTO DE PAGINA PARA EL LISTADO.
001000     C01 IS TOP-OF-FORM
001010*    CLASE AUXILIAR PARA VALIDACION DE DIGITOS.
001020     CLASS NUMERICO-EXTENDIDO IS "0" THRU "9"
001030*    SWITCH DE REPROCESO, CONTROLADO DESDE EL JCL.
001040     UPSI-0 ON STATUS IS SW-REPROCESO.
001050
001060*    DECLARACION DE LOS ARCHIVOS UTILIZADOS POR EL PROGRAMA.
001070 INPUT-OUTPUT SECTION.
001080*    SELECT DE CADA ARCHIVO Y SU ORGANIZACION.
001090 FILE-CONTROL.
001100*    ARCHIVO DE TRANSACCIONES DE ENTRADA.
001110     SELECT ENTRADA  ASSIGN TO DDENTRA
001120*    CAMPO DE STATUS DEL ARCHIVO DE ENTRADA.
001130            FILE STATUS IS FS-ENTRADA.
001140
001150*    MAESTRO DE CUENTAS, INDEXADO POR CUENTA-ID.
001160     SELECT CTAMTR   ASSIGN TO DDCTAMT
001170*    ORGANIZACION DEL ARCHIVO INDEXADO.
001180            ORGANIZATION IS INDEXED
001190*    MODO DE ACCESO AL ARCHIVO.
001200            ACCESS MODE IS DYNAMIC
001210*    CLAVE PRIMARIA DEL MAESTRO.
001220            RECORD KEY IS CUENTA-ID
001230*    CLAVE ALTERNA PARA BUSQUEDA POR NUMERO-CUENTA.
001240            ALTERNATE RECORD KEY IS NUMERO-CUENTA
001250*    CAMPO DE STATUS DEL MAESTRO DE CUENTAS.
001260            FILE STATUS IS FS-CTAMTR.
001270
001280*    LISTADO DE RESULTADO DE LA CORRIDA.
001290     SELECT LISTADO  ASSIGN TO DDLISTA
001300*    CAMPO DE STATUS DEL LISTADO.
001310            FILE STATUS IS FS-LISTADO.
001320
001330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001340 DATA DIVISION.
001350*    LAYOUTS DE LOS REGISTROS DE CADA ARCHIVO.
001360 FILE SECTION.
001370
001380*    DESCRIPCION FISICA DEL ARCHIVO DE TRANSACCIONES.
001390 FD  ENTRADA
001400*    BLOQUEO DE REGISTROS DEL ARCHIVO SECUENCIAL.
001410     BLOCK CONTAINS 0 RECORDS
001420*    MODO DE GRABACION FIJO.
001430     RECORDING MODE IS F.
001440*    LINEA CRUDA LEIDA DE LA TRANSACCION.
001450 01  REG-ENTRADA                PIC X(60).
001460
001470*    DESCRIPCION FISICA DEL MAESTRO DE CUENTAS.
001480 FD  CTAMTR.
001490*    LAYOUT DEL REGISTRO DE CUENTA, COMPARTIDO CON OTROS PROGRAMAS.
001500     COPY CTACOPY.
001510
001520*    DESCRIPCION FISICA DEL LISTADO.
001530 FD  LISTADO
001540*    BLOQUEO DE REGISTROS DEL ARCHIVO SECUENCIAL.
001550     BLOCK CONTAINS 0 RECORDS
001560*    MODO DE GRABACION FIJO.
001570     RECORDING MODE IS F.
001580*    LINEA CRUDA DE SALIDA DEL LISTADO.
001590 01  REG-LISTADO                PIC X(132).
001600
001610*    AREAS DE TRABAJO, CONTADORES E INDICADORES DEL PROGRAMA.
001620 WORKING-STORAGE SECTION.
001630*========================*
001640 77  FILLER        PIC X(26)    VALUE '* INICIO WORKING-STORAGE *'.
001650
001660*----------- STATUS ARCHIVOS  ------------------------------------
001670 77  FS-ENTRADA                 PIC XX       VALUE SPACES.
001680*    CAMPO DE STATUS DE ARCHIVO.
001690 77  FS-CTAMTR                  PIC XX       VALUE SPACES.
001700*    VISTA ALTERNA DEL STATUS DEL MAESTRO, USADA SOLO EN LOS
001710*    MENSAJES DE ERROR PARA DISTINGUIR EL PRIMER DIGITO (CLASE)
001720*    DEL SEGUNDO (SUBCODIGO) SIN TENER QUE REFERENCIAR-SUBSTR.
001730 77  FS-CTAMTR-R REDEFINES FS-CTAMTR.
001740*    PRIMER DIGITO DEL STATUS (CLASE DE CONDICION).
001750     03  FS-CTAMTR-CLASE         PIC X.
001760*    SEGUNDO DIGITO DEL STATUS (SUBCODIGO DE CONDICION).
001770     03  FS-CTAMTR-SUBCOD        PIC X.
001780*    CAMPO DE STATUS DE ARCHIVO.
001790 77  FS-LISTADO                 PIC XX       VALUE SPACES.
001800
001810*    INDICADOR DE FIN DE LECTURA.
001820 77  WS-STATUS-FIN               PIC X       VALUE 'N'.
001830*    PRENDIDO AL LLEGAR AL FIN DE ENTRADA.
001840     88  WS-FIN-LECTURA                      VALUE 'Y'.
001850*    VALOR INICIAL, ANTES DE LLEGAR AL FIN DE ENTRADA.
001860     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
001870
001880*----------- CONTADORES (COMP POR NORMA DE TALLER) ---------------
001890 77  WS-CANT-LEIDAS              PIC 9(05)   USAGE COMP VALUE ZERO.
001900*    CONTADOR DE ALTAS APLICADAS.
001910 77  WS-CANT-ALTAS               PIC 9(05)   USAGE COMP VALUE ZERO.
001920*    CONTADOR DE MODIFICACIONES APLICADAS.
001930 77  WS-CANT-MODIF               PIC 9(05)   USAGE COMP VALUE ZERO.
001940*    CONTADOR DE BAJAS APLICADAS.
001950 77  WS-CANT-BAJAS               PIC 9(05)   USAGE COMP VALUE ZERO.
001960*    CONTADOR DE CONSULTAS ATENDIDAS.
001970 77  WS-CANT-CONSULTAS           PIC 9(05)   USAGE COMP VALUE ZERO.
001980*    CONTADOR DE TRANSACCIONES RECHAZADAS.
001990 77  WS-CANT-RECHAZADAS          PIC 9(05)   USAGE COMP VALUE ZERO.
002000*    VISTA EDITADA DE CADA CONTADOR PARA EL DISPLAY DE CIERRE.
002010 77  WS-CANT-PRINT               PIC ZZ,ZZ9.
002020
002030*----------- ASIGNACION DE CUENTA-ID (PRE-PASADA) ----------------
002040 77  WS-MAX-CUENTA-ID            PIC 9(09)   USAGE COMP VALUE ZERO.
002050*    PROXIMO CUENTA-ID A ASIGNAR EN LA SIGUIENTE ALTA.
002060 77  WS-PROX-CUENTA-ID           PIC 9(09)   USAGE COMP VALUE ZERO.
002070*    VISTA EN HEXDUMP DEL CONTADOR ANTERIOR, SOLO PARA VOLCADOS
002080*    DE DEPURACION EN CASO DE SOSPECHA DE CORRUPCION DE MEMORIA.
002090 77  WS-PROX-CUENTA-ID-X REDEFINES WS-PROX-CUENTA-ID PIC X(04).
002100
002110*----------- MENSAJE DE RESULTADO --------------------------------
002120 77  WS-MESSAGE-ERROR            PIC X(40)  VALUE SPACES.
002130
002140*//// COPY PARA ESTRUCTURA DE LA TRANSACCION DE ENTRADA //////////
002150*    LAYOUT TRANSACCION DE MANTENIMIENTO DE CUENTAS
002160*    CODIGOS TRAN-ACCION VALIDOS:
002170*       AL = ALTA            MO = MODIFICACION
002180*       BA = BAJA            C1 = CONSULTA POR CUENTA-ID
002190*       C2 = CONSULTA POR NUMERO-CUENTA
002200*       C3 = LISTAR TODAS    C4 = CONSULTA POR CLIENTE-ID
002210 01  WS-REG-TRANCTA.
002220*    CODIGO DE ACCION DE LA TRANSACCION; VER 88-LEVELS ABAJO.
002230     03  TRAN-ACCION             PIC X(02)  VALUE SPACES.
002240*    'AL' - ALTA DE CUENTA.
002250         88  ACCION-ALTA                 VALUE 'AL'.
002260*    'MO' - MODIFICACION DE CUENTA.
002270         88  ACCION-MODIF                VALUE 'MO'.
002280*    'BA' - BAJA DE CUENTA.
002290         88  ACCION-BAJA                 VALUE 'BA'.
002300*    'C1' - CONSULTA POR CUENTA-ID.
002310         88  ACCION-CONS-ID              VALUE 'C1'.
002320*    'C2' - CONSULTA POR NUMERO-CUENTA.
002330         88  ACCION-CONS-NUMCTA          VALUE 'C2'.
002340*    'C3' - LISTAR TODAS LAS CUENTAS.
002350         88  ACCION-LISTAR-TODOS         VALUE 'C3'.
002360*    'C4' - CONSULTA DE TODAS LAS CUENTAS DE UN CLIENTE.
002370         88  ACCION-CONS-CLIENTE         VALUE 'C4'.
002380*    CUENTA-ID DE LA TRANSACCION (MODIF / BAJA / CONSULTA).
002390     03  TRAN-CUENTA-ID          PIC 9(09)  VALUE ZEROS.
002400*    NUMERO DE CUENTA VISIBLE AL PUBLICO (SUC + SECUENCIA).
002410     03  TRAN-NUMERO-CUENTA      PIC X(06)  VALUE SPACES.
002420*    TIPO DE CUENTA (AHORRO / CORRIENTE).
002430     03  TRAN-TIPO-CUENTA        PIC X(09)  VALUE SPACES.
002440*    SALDO INICIAL DE LA CUENTA EN ALTA.
002450     03  TRAN-SALDO-INICIAL      PIC S9(08)V99 VALUE ZEROS.
002460*    ESTADO SOLICITADO PARA LA CUENTA; 'Y' SI SE OMITE.
002470     03  TRAN-ESTADO             PIC X(01)  VALUE SPACES.
002480*    CLIENTE-ID DE REFERENCIA; NO SE VALIDA CONTRA MANTCLI.
002490     03  TRAN-CLIENTE-ID         PIC 9(09)  VALUE ZEROS.
002500*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002510     03  FILLER                  PIC X(19)  VALUE SPACES.
002520*------------------------------------------------------------------
002530*    VISTA REDEFINIDA - SOLO CODIGO DE ACCION Y CLAVE, PARA       *
002540*    LAS RUTINAS DE BITACORA DE RECHAZO (MUESTRAN SOLO LA CLAVE)  *
002550*------------------------------------------------------------------
002560 01  WS-TRANCTA-CLAVE REDEFINES WS-REG-TRANCTA.
002570*    VISTA DE SOLO EL CODIGO DE ACCION, PARA BITACORA DE RECHAZO.
002580     03  CVE-ACCION              PIC X(02).
002590*    VISTA DE SOLO EL CUENTA-ID, PARA BITACORA DE RECHAZO.
002600     03  CVE-CUENTA-ID           PIC 9(09).
002610*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002620     03  FILLER                  PIC X(49).
002630*//////////////////////////////////////////////////////////////////
002640
002650*----------- LINEA DE DETALLE DEL LISTADO ------------------------
002660 01  IMP-DETALLE.
002670*    ACCION REALIZADA, EDITADA PARA EL LISTADO.
002680     03  IMP-ACCION              PIC X(02).
002690*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002700     03  FILLER                  PIC X(02)  VALUE SPACES.
002710*    CUENTA-ID EDITADO PARA EL LISTADO.
002720     03  IMP-CUENTA-ID           PIC Z(8)9.
002730*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002740     03  FILLER                  PIC X(02)  VALUE SPACES.
002750*    NUMERO DE CUENTA EDITADO PARA EL LISTADO.
002760     03  IMP-NUMERO-CUENTA       PIC X(06).
002770*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002780     03  FILLER                  PIC X(02)  VALUE SPACES.
002790*    TIPO DE CUENTA EDITADO PARA EL LISTADO.
002800     03  IMP-TIPO-CUENTA         PIC X(09).
002810*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002820     03  FILLER                  PIC X(02)  VALUE SPACES.
002830*    SALDO INICIAL EDITADO PARA EL LISTADO.
002840     03  IMP-SALDO-INICIAL       PIC Z,ZZZ,ZZ9.99-.
002850*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002860     03  FILLER                  PIC X(02)  VALUE SPACES.
002870*    RESULTADO DE LA OPERACION, EDITADO PARA EL LISTADO.
002880     03  IMP-RESULTADO           PIC X(40).
002890*    RELLENO SIN USO, SOLO PARA COMPLETAR EL ANCHO DEL REGISTRO.
002900     03  FILLER                  PIC X(17)  VALUE SPACES.
002910
002920*    MARCA DE FIN DEL AREA DE TRABAJO, SOLO PARA DEPURACION.
002930 01  FILLER                      PIC X(26)
002940*    MARCA DE FIN DEL AREA DE TRABAJO, SOLO PARA DEPURACION.
002950                 VALUE '* FINAL  WORKING-STORAGE *'.
002960*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002970 PROCEDURE DIVISION.
002980
002990*    PARRAFO PRINCIPAL; INVOCADO POR EL SISTEMA OPERATIVO AL
003000*    EJECUTAR EL PROGRAMA; RETORNA AL JCL VIA GOBACK.
003010 MAIN-PROGRAM-I.
003020
003030*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003040     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
003050*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003060     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
003070*    CONDICION DE REPETICION DEL CICLO.
003080                             UNTIL WS-FIN-LECTURA.
003090*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003100     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
003110
003120*    FIN DEL PROGRAMA; DEVUELVE EL CONTROL AL SISTEMA OPERATIVO.
003130 MAIN-PROGRAM-F. GOBACK.
003140
003150
003160*----  CUERPO INICIO APERTURA DE ARCHIVOS Y PRE-PASADA ----------
003170*    INVOCADO DESDE MAIN-PROGRAM-I; ABRE LOS ARCHIVOS Y LANZA
003180*    LA PRE-PASADA DE ASIGNACION DE CUENTA-ID.
003190 1000-INICIO-I.
003200
003210*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003220     SET WS-NO-FIN-LECTURA TO TRUE.
003230
003240*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003250     PERFORM 1100-ASIGNAR-PROX-ID-I THRU 1100-ASIGNAR-PROX-ID-F.
003260
003270*    SE ABRE EL ARCHIVO DE TRANSACCIONES EN MODO LECTURA.
003280     OPEN INPUT  ENTRADA.
003290*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003300     IF FS-ENTRADA IS NOT EQUAL '00' THEN
003310*    SE EMITE UN MENSAJE DE CONSOLA.
003320        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
003330*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003340        SET WS-FIN-LECTURA TO TRUE
003350*    FIN DEL IF.
003360     END-IF.
003370
003380*    SE ABRE EL MAESTRO DE CUENTAS EN MODO ENTRADA-SALIDA.
003390     OPEN I-O CTAMTR.
003400*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003410     IF FS-CTAMTR IS NOT EQUAL '00' THEN
003420*    SE EMITE UN MENSAJE DE CONSOLA.
003430        DISPLAY '* ERROR EN OPEN CTAMTR = ' FS-CTAMTR
003440*    SE TRASLADA 9999 A RETURN-CODE.
003450        MOVE 9999 TO RETURN-CODE
003460*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003470        SET WS-FIN-LECTURA TO TRUE
003480*    FIN DEL IF.
003490     END-IF.
003500
003510*    SE ABRE EL LISTADO DE SALIDA EN MODO ESCRITURA.
003520     OPEN OUTPUT LISTADO.
003530*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003540     IF FS-LISTADO IS NOT EQUAL '00' THEN
003550*    SE EMITE UN MENSAJE DE CONSOLA.
003560        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
003570*    SE TRASLADA 9999 A RETURN-CODE.
003580        MOVE 9999 TO RETURN-CODE
003590*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
003600        SET WS-FIN-LECTURA TO TRUE
003610*    FIN DEL IF.
003620     END-IF.
003630
003640*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003650     IF NOT WS-FIN-LECTURA THEN
003660*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003670        PERFORM 2100-LEER-I THRU 2100-LEER-F
003680*    FIN DEL IF.
003690     END-IF.
003700
003710*    FIN DEL PARRAFO.
003720 1000-INICIO-F. EXIT.
003730
003740
003750*----  DETERMINA EL PROXIMO CUENTA-ID A ASIGNAR (MAX + 1) --------
003760*    INVOCADO DESDE 1000-INICIO-I; RETORNA A 1000-INICIO-I
003770*    CON WS-PROX-CUENTA-ID YA CALCULADO.
003780 1100-ASIGNAR-PROX-ID-I.
003790
003800*    SE TRASLADA ZERO A WS-MAX-CUENTA-ID..
003810     MOVE ZERO TO WS-MAX-CUENTA-ID.
003820*    SE ABRE EL MAESTRO SOLO EN LECTURA PARA LA PRE-PASADA.
003830     OPEN INPUT CTAMTR.
003840*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
003850     IF FS-CTAMTR IS EQUAL '00' THEN
003860*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
003870        PERFORM 1150-BUSCAR-MAX-I THRU 1150-BUSCAR-MAX-F
003880*    CONDICION DE REPETICION DEL CICLO.
003890                UNTIL FS-CTAMTR IS EQUAL '10'
003900*    SE CIERRA EL MAESTRO DE CUENTAS.
003910        CLOSE CTAMTR
003920*    FIN DEL IF.
003930     END-IF.
003940*    SE CALCULA EL VALOR NUMERICO CORRESPONDIENTE.
003950     COMPUTE WS-PROX-CUENTA-ID = WS-MAX-CUENTA-ID + 1.
003960
003970*    FIN DEL PARRAFO.
003980 1100-ASIGNAR-PROX-ID-F. EXIT.
003990
004000
004010*----  LEE UN REGISTRO DEL MAESTRO DURANTE LA PRE-PASADA -------------
004020*    INVOCADO DESDE 1100-ASIGNAR-PROX-ID-I EN CICLO, UNA VEZ
004030*    POR CADA REGISTRO DEL MAESTRO EN LA PRE-PASADA.
004040 1150-BUSCAR-MAX-I.
004050
004060*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
004070     READ CTAMTR NEXT RECORD
004080*    SE LLEGO AL FIN DEL ARCHIVO.
004090        AT END MOVE '10' TO FS-CTAMTR
004100*    TODAVIA HAY REGISTROS POR LEER.
004110        NOT AT END
004120*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
004130           IF CUENTA-ID > WS-MAX-CUENTA-ID
004140*    SE TRASLADA CUENTA-ID A WS-MAX-CUENTA-ID.
004150              MOVE CUENTA-ID TO WS-MAX-CUENTA-ID
004160*    FIN DEL IF INTERNO.
004170           END-IF
004180*    FIN DE LA LECTURA CONDICIONAL.
004190     END-READ.
004200
004210*    FIN DEL PARRAFO.
004220 1150-BUSCAR-MAX-F. EXIT.
004230
004240
004250*----  CUERPO PRINCIPAL DE PROCESO --------------------------------
004260*    INVOCADO DESDE MAIN-PROGRAM-I EN CICLO, UNA VEZ POR CADA
004270*    TRANSACCION LEIDA; DESPACHA SEGUN TRAN-ACCION.
004280 2000-PROCESO-I.
004290
004300*    SE TRASLADA SPACES A WS-MESSAGE-ERROR..
004310     MOVE SPACES TO WS-MESSAGE-ERROR.
004320
004330*    SE EVALUA LA ACCION SOLICITADA POR LA TRANSACCION.
004340     EVALUATE TRUE
004350*    RAMA DE ALTA DE CUENTA.
004360        WHEN ACCION-ALTA
004370*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004380           PERFORM 2200-ALTA-I     THRU 2200-ALTA-F
004390*    RAMA DE MODIFICACION DE CUENTA.
004400        WHEN ACCION-MODIF
004410*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004420           PERFORM 2300-MODIF-I    THRU 2300-MODIF-F
004430*    RAMA DE BAJA DE CUENTA.
004440        WHEN ACCION-BAJA
004450*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004460           PERFORM 2400-BAJA-I     THRU 2400-BAJA-F
004470*    RAMA DE CONSULTA POR CUENTA-ID.
004480        WHEN ACCION-CONS-ID
004490*    RAMA DE CONSULTA POR NUMERO-CUENTA.
004500        WHEN ACCION-CONS-NUMCTA
004510*    RAMA DE LISTADO COMPLETO.
004520        WHEN ACCION-LISTAR-TODOS
004530*    RAMA DE CONSULTA POR CLIENTE-ID.
004540        WHEN ACCION-CONS-CLIENTE
004550*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004560           PERFORM 2500-CONSULTA-I THRU 2500-CONSULTA-F
004570*    CODIGO DE ACCION NO RECONOCIDO; SE RECHAZA LA TRANSACCION.
004580        WHEN OTHER
004590*    SE TRASLADA 'CODIGO DE ACCION NO VALIDO' A WS-MESSAGE-ERROR.
004600           MOVE 'CODIGO DE ACCION NO VALIDO' TO WS-MESSAGE-ERROR
004610*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004620           PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
004630*    FIN DEL EVALUATE.
004640     END-EVALUATE.
004650
004660*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
004670     PERFORM 2100-LEER-I THRU 2100-LEER-F.
004680
004690*    FIN DEL PARRAFO.
004700 2000-PROCESO-F. EXIT.
004710
004720
004730*------------------------------------------------------------------
004740*    INVOCADO DESDE 1000-INICIO-I Y DESDE 2000-PROCESO-I;
004750*    LEE LA SIGUIENTE TRANSACCION Y ACTUALIZA WS-FIN-LECTURA.
004760 2100-LEER-I.
004770
004780*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
004790     READ ENTRADA INTO WS-REG-TRANCTA
004800
004810*    SE EVALUA EL VALOR DEL CAMPO INDICADO.
004820     EVALUATE FS-ENTRADA
004830*    CASO EN QUE EL VALOR COINCIDE CON EL STATUS INDICADO.
004840        WHEN '00'
004850*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
004860           ADD 1 TO WS-CANT-LEIDAS
004870*    CASO EN QUE EL VALOR COINCIDE CON EL STATUS INDICADO.
004880        WHEN '10'
004890*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004900           SET WS-FIN-LECTURA TO TRUE
004910*    CODIGO DE ACCION NO RECONOCIDO; SE RECHAZA LA TRANSACCION.
004920        WHEN OTHER
004930*    SE EMITE UN MENSAJE DE CONSOLA.
004940           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
004950*    SE TRASLADA 9999 A RETURN-CODE.
004960           MOVE 9999 TO RETURN-CODE
004970*    SE FIJA EL INDICADOR (88-LEVEL) CORRESPONDIENTE.
004980           SET WS-FIN-LECTURA TO TRUE
004990*    FIN DEL EVALUATE.
005000     END-EVALUATE.
005010
005020*    FIN DEL PARRAFO.
005030 2100-LEER-F. EXIT.
005040
005050
005060*----  ALTA DE CUENTA ----------------------------------------------
005070*    INVOCADO DESDE 2000-PROCESO-I CUANDO ACCION-ALTA; ESCRIBE
005080*    UN NUEVO REGISTRO EN EL MAESTRO DE CUENTAS.
005090 2200-ALTA-I.
005100
005110*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005120     PERFORM 2600-EDITAR-CAMPOS-I THRU 2600-EDITAR-CAMPOS-F.
005130
005140*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
005150     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
005160*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005170        PERFORM 2210-VALIDAR-DUPLICADO-I
005180*    RANGO DEL PARRAFO INVOCADO.
005190           THRU 2210-VALIDAR-DUPLICADO-F
005200*    FIN DEL IF.
005210     END-IF.
005220
005230*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
005240     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
005250*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005260        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
005270*    CASO CONTRARIO.
005280     ELSE
005290*    SE TRASLADA WS-PROX-CUENTA-ID A CUENTA-ID.
005300        MOVE WS-PROX-CUENTA-ID TO CUENTA-ID
005310*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
005320        ADD 1                  TO WS-PROX-CUENTA-ID
005330*    SE TRASLADA TRAN-NUMERO-CUENTA A NUMERO-CUENTA.
005340        MOVE TRAN-NUMERO-CUENTA TO NUMERO-CUENTA
005350*    SE TRASLADA TRAN-TIPO-CUENTA A TIPO-CUENTA.
005360        MOVE TRAN-TIPO-CUENTA   TO TIPO-CUENTA
005370*    SE TRASLADA TRAN-SALDO-INICIAL A SALDO-INICIAL.
005380        MOVE TRAN-SALDO-INICIAL TO SALDO-INICIAL
005390*    SE TRASLADA TRAN-CLIENTE-ID A CLIENTE-ID.
005400        MOVE TRAN-CLIENTE-ID    TO CLIENTE-ID
005410*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
005420        IF TRAN-ESTADO IS EQUAL TO SPACES
005430*    SE TRASLADA 'Y' A ESTADO.
005440           MOVE 'Y' TO ESTADO
005450*    CASO CONTRARIO.
005460        ELSE
005470*    SE TRASLADA TRAN-ESTADO A ESTADO.
005480           MOVE TRAN-ESTADO TO ESTADO
005490*    FIN DEL IF INTERNO.
005500        END-IF
005510
005520*    OPERACION SOBRE EL MAESTRO DE CUENTAS.
005530        WRITE ACCOUNT-RECORD
005540*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
005550           INVALID KEY
005560*    SE ARMA EL MENSAJE DE ERROR DE ESCRITURA.
005570              MOVE 'ERROR DE ESCRITURA EN CTAMTR' TO
005580*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
005590                                            WS-MESSAGE-ERROR
005600*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005610              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
005620*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
005630           NOT INVALID KEY
005640*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
005650              ADD 1 TO WS-CANT-ALTAS
005660*    SE TRASLADA 'ALTA' A IMP-ACCION.
005670              MOVE 'ALTA'            TO IMP-ACCION
005680*    SE TRASLADA CUENTA-ID A IMP-CUENTA-ID.
005690              MOVE CUENTA-ID         TO IMP-CUENTA-ID
005700*    SE TRASLADA NUMERO-CUENTA A IMP-NUMERO-CUENTA.
005710              MOVE NUMERO-CUENTA     TO IMP-NUMERO-CUENTA
005720*    SE TRASLADA TIPO-CUENTA A IMP-TIPO-CUENTA.
005730              MOVE TIPO-CUENTA       TO IMP-TIPO-CUENTA
005740*    SE TRASLADA SALDO-INICIAL A IMP-SALDO-INICIAL.
005750              MOVE SALDO-INICIAL     TO IMP-SALDO-INICIAL
005760*    SE TRASLADA 'CUENTA DADA DE ALTA' A IMP-RESULTADO.
005770              MOVE 'CUENTA DADA DE ALTA' TO IMP-RESULTADO
005780*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
005790              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
005800*    FIN DEL WRITE CONDICIONAL.
005810        END-WRITE
005820*    FIN DEL IF.
005830     END-IF.
005840
005850*    FIN DEL PARRAFO.
005860 2200-ALTA-F. EXIT.
005870
005880
005890*----  VALIDA NUMERO-CUENTA DUPLICADO (ALTA) ------------------------
005900*    INVOCADO DESDE 2200-ALTA-I; VERIFICA QUE EL NUMERO DE
005910*    CUENTA SOLICITADO NO EXISTA YA EN EL MAESTRO.
005920 2210-VALIDAR-DUPLICADO-I.
005930
005940*    SE TRASLADA TRAN-NUMERO-CUENTA A NUMERO-CUENTA..
005950     MOVE TRAN-NUMERO-CUENTA TO NUMERO-CUENTA.
005960*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
005970     READ CTAMTR KEY IS NUMERO-CUENTA
005980*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
005990        INVALID KEY
006000*    NO SE REQUIERE ACCION ADICIONAL.
006010           CONTINUE
006020*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
006030        NOT INVALID KEY
006040*    SE TRASLADA 'NUMERO DE CUENTA YA EXISTE' A WS-MESSAGE-ERROR.
006050           MOVE 'NUMERO DE CUENTA YA EXISTE' TO WS-MESSAGE-ERROR
006060*    FIN DE LA LECTURA CONDICIONAL.
006070     END-READ.
006080
006090*    FIN DEL PARRAFO.
006100 2210-VALIDAR-DUPLICADO-F. EXIT.
006110
006120
006130*----  MODIFICACION DE CUENTA ----------------------------------------
006140*    INVOCADO DESDE 2000-PROCESO-I CUANDO ACCION-MODIF; REESCRIBE
006150*    EL REGISTRO EXISTENTE EN EL MAESTRO DE CUENTAS.
006160 2300-MODIF-I.
006170
006180*    SE TRASLADA TRAN-CUENTA-ID A CUENTA-ID..
006190     MOVE TRAN-CUENTA-ID TO CUENTA-ID.
006200*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
006210     READ CTAMTR
006220*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
006230        INVALID KEY
006240*    SE TRASLADA 'CUENTA NO ENCONTRADA' A WS-MESSAGE-ERROR.
006250           MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
006260*    FIN DE LA LECTURA CONDICIONAL.
006270     END-READ.
006280
006290*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006300     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
006310*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006320        IF TRAN-NUMERO-CUENTA IS NOT EQUAL TO NUMERO-CUENTA THEN
006330*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006340           PERFORM 2310-VALIDAR-DUPL-MODIF-I
006350*    RANGO DEL PARRAFO INVOCADO.
006360              THRU 2310-VALIDAR-DUPL-MODIF-F
006370*    FIN DEL IF INTERNO.
006380        END-IF
006390*    FIN DEL IF.
006400     END-IF.
006410
006420*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006430     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
006440*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006450        PERFORM 2600-EDITAR-CAMPOS-I THRU 2600-EDITAR-CAMPOS-F
006460*    FIN DEL IF.
006470     END-IF.
006480
006490*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006500     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
006510*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006520        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
006530*    CASO CONTRARIO.
006540     ELSE
006550*    SE TRASLADA TRAN-NUMERO-CUENTA A NUMERO-CUENTA.
006560        MOVE TRAN-NUMERO-CUENTA TO NUMERO-CUENTA
006570*    SE TRASLADA TRAN-TIPO-CUENTA A TIPO-CUENTA.
006580        MOVE TRAN-TIPO-CUENTA   TO TIPO-CUENTA
006590*    SE TRASLADA TRAN-SALDO-INICIAL A SALDO-INICIAL.
006600        MOVE TRAN-SALDO-INICIAL TO SALDO-INICIAL
006610*    SE TRASLADA TRAN-CLIENTE-ID A CLIENTE-ID.
006620        MOVE TRAN-CLIENTE-ID    TO CLIENTE-ID
006630*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
006640        IF TRAN-ESTADO IS EQUAL TO SPACES
006650*    SE TRASLADA 'Y' A ESTADO.
006660           MOVE 'Y' TO ESTADO
006670*    CASO CONTRARIO.
006680        ELSE
006690*    SE TRASLADA TRAN-ESTADO A ESTADO.
006700           MOVE TRAN-ESTADO TO ESTADO
006710*    FIN DEL IF INTERNO.
006720        END-IF
006730
006740*    OPERACION SOBRE EL MAESTRO DE CUENTAS.
006750        REWRITE ACCOUNT-RECORD
006760*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
006770           INVALID KEY
006780*    SE ARMA EL MENSAJE DE ERROR DE REESCRITURA.
006790              MOVE 'ERROR DE REESCRITURA EN CTAMTR' TO
006800*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
006810                                              WS-MESSAGE-ERROR
006820*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
006830              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
006840*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
006850           NOT INVALID KEY
006860*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
006870              ADD 1 TO WS-CANT-MODIF
006880*    SE TRASLADA 'MOD ' A IMP-ACCION.
006890              MOVE 'MOD '             TO IMP-ACCION
006900*    SE TRASLADA CUENTA-ID A IMP-CUENTA-ID.
006910              MOVE CUENTA-ID          TO IMP-CUENTA-ID
006920*    SE TRASLADA NUMERO-CUENTA A IMP-NUMERO-CUENTA.
006930              MOVE NUMERO-CUENTA      TO IMP-NUMERO-CUENTA
006940*    SE TRASLADA TIPO-CUENTA A IMP-TIPO-CUENTA.
006950              MOVE TIPO-CUENTA        TO IMP-TIPO-CUENTA
006960*    SE TRASLADA SALDO-INICIAL A IMP-SALDO-INICIAL.
006970              MOVE SALDO-INICIAL      TO IMP-SALDO-INICIAL
006980*    SE TRASLADA 'CUENTA MODIFICADA' A IMP-RESULTADO.
006990              MOVE 'CUENTA MODIFICADA' TO IMP-RESULTADO
007000*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007010              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
007020*    FIN DEL REWRITE CONDICIONAL.
007030        END-REWRITE
007040*    FIN DEL IF.
007050     END-IF.
007060
007070*    FIN DEL PARRAFO.
007080 2300-MODIF-F. EXIT.
007090
007100
007110*----  VALIDA NUMERO-CUENTA DUPLICADO (MODIFICACION) -----------------
007120*    INVOCADO DESDE 2300-MODIF-I CUANDO SE CAMBIA EL NUMERO DE
007130*    CUENTA; VERIFICA QUE EL NUEVO NUMERO NO ESTE EN USO.
007140 2310-VALIDAR-DUPL-MODIF-I.
007150
007160*    SE TRASLADA CUENTA-ID A WS-MAX-CUENTA-ID..
007170     MOVE CUENTA-ID          TO WS-MAX-CUENTA-ID.
007180*    SE TRASLADA TRAN-NUMERO-CUENTA A NUMERO-CUENTA..
007190     MOVE TRAN-NUMERO-CUENTA TO NUMERO-CUENTA.
007200*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
007210     READ CTAMTR KEY IS NUMERO-CUENTA
007220*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007230        INVALID KEY
007240*    NO SE REQUIERE ACCION ADICIONAL.
007250           CONTINUE
007260*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
007270        NOT INVALID KEY
007280*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
007290           IF CUENTA-ID IS NOT EQUAL TO WS-MAX-CUENTA-ID
007300*    SE ARMA EL MENSAJE DE RECHAZO POR DUPLICADO.
007310              MOVE 'NUMERO DE CUENTA YA EXISTE' TO
007320*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
007330                                            WS-MESSAGE-ERROR
007340*    FIN DEL IF INTERNO.
007350           END-IF
007360*    FIN DE LA LECTURA CONDICIONAL.
007370     END-READ.
007380*    SE TRASLADA WS-MAX-CUENTA-ID A CUENTA-ID..
007390     MOVE WS-MAX-CUENTA-ID TO CUENTA-ID.
007400*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
007410     READ CTAMTR
007420*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007430        INVALID KEY
007440*    SE TRASLADA 'CUENTA NO ENCONTRADA' A WS-MESSAGE-ERROR.
007450           MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
007460*    FIN DE LA LECTURA CONDICIONAL.
007470     END-READ.
007480
007490*    FIN DEL PARRAFO.
007500 2310-VALIDAR-DUPL-MODIF-F. EXIT.
007510
007520
007530*----  BAJA DE CUENTA ------------------------------------------------
007540*    INVOCADO DESDE 2000-PROCESO-I CUANDO ACCION-BAJA; ELIMINA
007550*    FISICAMENTE EL REGISTRO DEL MAESTRO DE CUENTAS.
007560 2400-BAJA-I.
007570
007580*    SE TRASLADA TRAN-CUENTA-ID A CUENTA-ID..
007590     MOVE TRAN-CUENTA-ID TO CUENTA-ID.
007600*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
007610     READ CTAMTR
007620*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007630        INVALID KEY
007640*    SE TRASLADA 'CUENTA NO ENCONTRADA' A WS-MESSAGE-ERROR.
007650           MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
007660*    FIN DE LA LECTURA CONDICIONAL.
007670     END-READ.
007680
007690*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
007700     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
007710*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007720        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
007730*    CASO CONTRARIO.
007740     ELSE
007750*    OPERACION SOBRE EL MAESTRO DE CUENTAS.
007760        DELETE CTAMTR RECORD
007770*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
007780           INVALID KEY
007790*    SE ARMA EL MENSAJE DE ERROR DE BORRADO.
007800              MOVE 'ERROR DE BORRADO EN CTAMTR' TO
007810*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
007820                                            WS-MESSAGE-ERROR
007830*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
007840              PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
007850*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
007860           NOT INVALID KEY
007870*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
007880              ADD 1 TO WS-CANT-BAJAS
007890*    SE TRASLADA 'BAJA' A IMP-ACCION.
007900              MOVE 'BAJA'            TO IMP-ACCION
007910*    SE TRASLADA CUENTA-ID A IMP-CUENTA-ID.
007920              MOVE CUENTA-ID         TO IMP-CUENTA-ID
007930*    SE TRASLADA NUMERO-CUENTA A IMP-NUMERO-CUENTA.
007940              MOVE NUMERO-CUENTA     TO IMP-NUMERO-CUENTA
007950*    SE TRASLADA TIPO-CUENTA A IMP-TIPO-CUENTA.
007960              MOVE TIPO-CUENTA       TO IMP-TIPO-CUENTA
007970*    SE TRASLADA SALDO-INICIAL A IMP-SALDO-INICIAL.
007980              MOVE SALDO-INICIAL     TO IMP-SALDO-INICIAL
007990*    SE TRASLADA 'CUENTA ELIMINADA' A IMP-RESULTADO.
008000              MOVE 'CUENTA ELIMINADA' TO IMP-RESULTADO
008010*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008020              PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F
008030*    FIN DEL DELETE CONDICIONAL.
008040        END-DELETE
008050*    FIN DEL IF.
008060     END-IF.
008070
008080*    FIN DEL PARRAFO.
008090 2400-BAJA-F. EXIT.
008100
008110
008120*----  CONSULTA (POR ID, POR NUMERO-CUENTA, TODAS O POR CLIENTE) -----
008130*    INVOCADO DESDE 2000-PROCESO-I PARA LAS CUATRO VARIANTES
008140*    DE CONSULTA; NO MODIFICA EL MAESTRO DE CUENTAS.
008150 2500-CONSULTA-I.
008160
008170*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
008180     ADD 1 TO WS-CANT-CONSULTAS.
008190
008200*    SE EVALUA LA ACCION SOLICITADA POR LA TRANSACCION.
008210     EVALUATE TRUE
008220*    RAMA DE CONSULTA POR CUENTA-ID.
008230        WHEN ACCION-CONS-ID
008240*    SE TRASLADA TRAN-CUENTA-ID A CUENTA-ID.
008250           MOVE TRAN-CUENTA-ID TO CUENTA-ID
008260*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
008270           READ CTAMTR
008280*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008290              INVALID KEY
008300*    SE TRASLADA 'CUENTA NO ENCONTRADA' A WS-MESSAGE-ERROR.
008310                 MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
008320*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
008330              NOT INVALID KEY
008340*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008350                 PERFORM 2810-IMPRIMIR-CONSULTA-I
008360*    RANGO DEL PARRAFO INVOCADO.
008370                    THRU 2810-IMPRIMIR-CONSULTA-F
008380*    FIN DE LA LECTURA CONDICIONAL.
008390           END-READ
008400*    RAMA DE CONSULTA POR NUMERO-CUENTA.
008410        WHEN ACCION-CONS-NUMCTA
008420*    SE TRASLADA TRAN-NUMERO-CUENTA A NUMERO-CUENTA.
008430           MOVE TRAN-NUMERO-CUENTA TO NUMERO-CUENTA
008440*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
008450           READ CTAMTR KEY IS NUMERO-CUENTA
008460*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
008470              INVALID KEY
008480*    SE TRASLADA 'CUENTA NO ENCONTRADA' A WS-MESSAGE-ERROR.
008490                 MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
008500*    LA OPERACION SOBRE EL MAESTRO SE REALIZO CORRECTAMENTE.
008510              NOT INVALID KEY
008520*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008530                 PERFORM 2810-IMPRIMIR-CONSULTA-I
008540*    RANGO DEL PARRAFO INVOCADO.
008550                    THRU 2810-IMPRIMIR-CONSULTA-F
008560*    FIN DE LA LECTURA CONDICIONAL.
008570           END-READ
008580*    RAMA DE LISTADO COMPLETO.
008590        WHEN ACCION-LISTAR-TODOS
008600*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008610           PERFORM 2820-LISTAR-MAESTRO-I
008620*    RANGO DEL PARRAFO INVOCADO.
008630              THRU 2820-LISTAR-MAESTRO-F
008640*    RAMA DE CONSULTA POR TODAS LAS CUENTAS DE UN CLIENTE.
008650        WHEN ACCION-CONS-CLIENTE
008660*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008670           PERFORM 2820-LISTAR-MAESTRO-I
008680*    RANGO DEL PARRAFO INVOCADO.
008690              THRU 2820-LISTAR-MAESTRO-F
008700*    FIN DEL EVALUATE.
008710     END-EVALUATE.
008720
008730*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
008740     IF WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES THEN
008750*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
008760        PERFORM 2700-RECHAZAR-I THRU 2700-RECHAZAR-F
008770*    FIN DEL IF.
008780     END-IF.
008790
008800*    FIN DEL PARRAFO.
008810 2500-CONSULTA-F. EXIT.
008820
008830
008840*----  IMPRIME UNA LINEA DE RESULTADO DE CONSULTA PUNTUAL ------------
008850*    INVOCADO DESDE 2500-CONSULTA-I Y DESDE 2830-LEER-MAESTRO-I;
008860*    ARMA Y EMITE UNA LINEA DE RESULTADO DE CONSULTA.
008870 2810-IMPRIMIR-CONSULTA-I.
008880
008890*    SE TRASLADA 'CON ' A IMP-ACCION..
008900     MOVE 'CON '             TO IMP-ACCION.
008910*    SE TRASLADA CUENTA-ID A IMP-CUENTA-ID..
008920     MOVE CUENTA-ID          TO IMP-CUENTA-ID.
008930*    SE TRASLADA NUMERO-CUENTA A IMP-NUMERO-CUENTA..
008940     MOVE NUMERO-CUENTA      TO IMP-NUMERO-CUENTA.
008950*    SE TRASLADA TIPO-CUENTA A IMP-TIPO-CUENTA..
008960     MOVE TIPO-CUENTA        TO IMP-TIPO-CUENTA.
008970*    SE TRASLADA SALDO-INICIAL A IMP-SALDO-INICIAL..
008980     MOVE SALDO-INICIAL      TO IMP-SALDO-INICIAL.
008990*    SE TRASLADA 'CUENTA ENCONTRADA' A IMP-RESULTADO..
009000     MOVE 'CUENTA ENCONTRADA' TO IMP-RESULTADO.
009010*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009020     PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F.
009030
009040*    FIN DEL PARRAFO.
009050 2810-IMPRIMIR-CONSULTA-F. EXIT.
009060
009070
009080*----  RECORRE EL MAESTRO COMPLETO (LISTAR TODAS / POR CLIENTE) -------
009090*    INVOCADO DESDE 2500-CONSULTA-I PARA LAS CONSULTAS C3/C4;
009100*    RECORRE EL MAESTRO COMPLETO DESDE EL PRIMER REGISTRO.
009110 2820-LISTAR-MAESTRO-I.
009120
009130*    SE TRASLADA ZEROS A CUENTA-ID..
009140     MOVE ZEROS TO CUENTA-ID.
009150*    POSICIONAMIENTO DEL MAESTRO PARA RECORRIDO SECUENCIAL.
009160     START CTAMTR KEY IS GREATER THAN CUENTA-ID
009170*    LA OPERACION SOBRE EL MAESTRO NO PUDO REALIZARSE.
009180        INVALID KEY
009190*    SE TRASLADA 'MAESTRO DE CUENTAS VACIO' A WS-MESSAGE-ERROR.
009200           MOVE 'MAESTRO DE CUENTAS VACIO' TO WS-MESSAGE-ERROR
009210*    FIN DEL START CONDICIONAL.
009220     END-START.
009230
009240*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009250     PERFORM 2830-LEER-MAESTRO-I THRU 2830-LEER-MAESTRO-F
009260*    CONDICION DE REPETICION DEL CICLO.
009270             UNTIL WS-MESSAGE-ERROR IS NOT EQUAL TO SPACES.
009280
009290*    SE TRASLADA SPACES A WS-MESSAGE-ERROR..
009300     MOVE SPACES TO WS-MESSAGE-ERROR.
009310
009320*    FIN DEL PARRAFO.
009330 2820-LISTAR-MAESTRO-F. EXIT.
009340
009350
009360*----  LEE Y, SI CORRESPONDE, IMPRIME UN REGISTRO DEL MAESTRO --------
009370*    INVOCADO DESDE 2820-LISTAR-MAESTRO-I EN CICLO, UNA VEZ
009380*    POR CADA REGISTRO DEL MAESTRO.
009390 2830-LEER-MAESTRO-I.
009400
009410*    LECTURA DEL MAESTRO POR LA CLAVE QUE CORRESPONDA.
009420     READ CTAMTR NEXT RECORD
009430*    SE LLEGO AL FIN DEL ARCHIVO.
009440        AT END
009450*    SE TRASLADA 'FIN' A WS-MESSAGE-ERROR.
009460           MOVE 'FIN'         TO WS-MESSAGE-ERROR
009470*    TODAVIA HAY REGISTROS POR LEER.
009480        NOT AT END
009490*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009500          IF ACCION-LISTAR-TODOS OR (ACCION-CONS-CLIENTE AND
009510*    CONTINUACION DE LA CONDICION ANTERIOR, COINCIDENCIA DE CLIENTE.
009520                CLIENTE-ID IS EQUAL TO TRAN-CLIENTE-ID) THEN
009530*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
009540              PERFORM 2810-IMPRIMIR-CONSULTA-I
009550*    RANGO DEL PARRAFO INVOCADO.
009560                 THRU 2810-IMPRIMIR-CONSULTA-F
009570*    FIN DEL IF INTERNO.
009580           END-IF
009590*    FIN DE LA LECTURA CONDICIONAL.
009600     END-READ.
009610
009620*    FIN DEL PARRAFO.
009630 2830-LEER-MAESTRO-F. EXIT.
009640
009650
009660*----  EDICION DE CAMPOS (REGLAS DE NEGOCIO ESTRUCTURALES) -----------
009670*    INVOCADO DESDE 2200-ALTA-I Y 2300-MODIF-I; VALIDA LAS
009680*    REGLAS DE NEGOCIO ESTRUCTURALES DE LA TRANSACCION.
009690 2600-EDITAR-CAMPOS-I.
009700
009710*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009720     IF TRAN-NUMERO-CUENTA IS EQUAL TO SPACES THEN
009730*    SE ARMA EL MENSAJE DE RECHAZO POR CAMPO VACIO.
009740        MOVE 'NUMERO DE CUENTA NO DEBE ESTAR VACIO' TO
009750*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
009760                                            WS-MESSAGE-ERROR
009770*    FIN DEL IF.
009780     END-IF.
009790
009800*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009810     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
009820*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009830        IF TRAN-NUMERO-CUENTA IS NOT NUMERIC THEN
009840*    SE ARMA EL MENSAJE DE RECHAZO POR FORMATO INVALIDO.
009850           MOVE 'NUMERO DE CUENTA DEBE TENER 6 DIGITOS' TO
009860*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
009870                                            WS-MESSAGE-ERROR
009880*    FIN DEL IF INTERNO.
009890        END-IF
009900*    FIN DEL IF.
009910     END-IF.
009920
009930*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
009940     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
009950*    SE EVALUA EL VALOR DEL CAMPO INDICADO.
009960        EVALUATE TRAN-TIPO-CUENTA
009970*    CASO EN QUE EL VALOR COINCIDE CON EL STATUS INDICADO.
009980           WHEN 'Ahorro   '
009990*    CASO EN QUE EL VALOR COINCIDE CON EL STATUS INDICADO.
010000           WHEN 'Ahorros  '
010010*    CASO EN QUE EL VALOR COINCIDE CON EL STATUS INDICADO.
010020           WHEN 'Corriente'
010030*    NO SE REQUIERE ACCION ADICIONAL.
010040              CONTINUE
010050*    CODIGO DE ACCION NO RECONOCIDO; SE RECHAZA LA TRANSACCION.
010060           WHEN OTHER
010070*    SE TRASLADA 'TIPO DE CUENTA NO VALIDO' A WS-MESSAGE-ERROR.
010080              MOVE 'TIPO DE CUENTA NO VALIDO' TO WS-MESSAGE-ERROR
010090*    FIN DEL EVALUATE.
010100        END-EVALUATE
010110*    FIN DEL IF.
010120     END-IF.
010130
010140*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010150     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010160*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010170        IF TRAN-SALDO-INICIAL < ZERO THEN
010180*    SE ARMA EL MENSAJE DE RECHAZO POR SALDO NEGATIVO.
010190           MOVE 'SALDO INICIAL NO PUEDE SER NEGATIVO' TO
010200*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
010210                                            WS-MESSAGE-ERROR
010220*    FIN DEL IF INTERNO.
010230        END-IF
010240*    FIN DEL IF.
010250     END-IF.
010260
010270*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010280     IF WS-MESSAGE-ERROR IS EQUAL TO SPACES THEN
010290*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010300        IF TRAN-CLIENTE-ID IS EQUAL TO ZERO THEN
010310*    SE ARMA EL MENSAJE DE RECHAZO POR REFERENCIA INVALIDA.
010320           MOVE 'CLIENTE-ID DE REFERENCIA NO PUEDE SER CERO' TO
010330*    CONTINUACION DEL MOVE ANTERIOR CON EL MENSAJE DE ERROR.
010340                                            WS-MESSAGE-ERROR
010350*    FIN DEL IF INTERNO.
010360        END-IF
010370*    FIN DEL IF.
010380     END-IF.
010390
010400*    FIN DEL PARRAFO.
010410 2600-EDITAR-CAMPOS-F. EXIT.
010420
010430
010440*----  RECHAZA LA TRANSACCION Y LA DEJA EN EL LISTADO -----------------
010450*    INVOCADO DESDE CUALQUIER PARRAFO QUE DETECTE UN ERROR;
010460*    DEJA CONSTANCIA DEL RECHAZO EN EL LISTADO.
010470 2700-RECHAZAR-I.
010480
010490*    SE ACTUALIZA EL ACUMULADOR CORRESPONDIENTE.
010500     ADD 1 TO WS-CANT-RECHAZADAS.
010510*    SE TRASLADA 'RCH ' A IMP-ACCION..
010520     MOVE 'RCH '             TO IMP-ACCION.
010530*    SE TRASLADA CVE-CUENTA-ID A IMP-CUENTA-ID..
010540     MOVE CVE-CUENTA-ID      TO IMP-CUENTA-ID.
010550*    SE TRASLADA TRAN-NUMERO-CUENTA A IMP-NUMERO-CUENTA..
010560     MOVE TRAN-NUMERO-CUENTA TO IMP-NUMERO-CUENTA.
010570*    SE TRASLADA TRAN-TIPO-CUENTA A IMP-TIPO-CUENTA..
010580     MOVE TRAN-TIPO-CUENTA   TO IMP-TIPO-CUENTA.
010590*    SE TRASLADA TRAN-SALDO-INICIAL A IMP-SALDO-INICIAL..
010600     MOVE TRAN-SALDO-INICIAL TO IMP-SALDO-INICIAL.
010610*    SE TRASLADA WS-MESSAGE-ERROR A IMP-RESULTADO..
010620     MOVE WS-MESSAGE-ERROR   TO IMP-RESULTADO.
010630*    SE INVOCA EL PARRAFO DEPENDIENTE CORRESPONDIENTE.
010640     PERFORM 2800-IMPRIMIR-I THRU 2800-IMPRIMIR-F.
010650
010660*    FIN DEL PARRAFO.
010670 2700-RECHAZAR-F. EXIT.
010680
010690
010700*----  ESCRIBE UNA LINEA EN EL LISTADO --------------------------------
010710*    PARRAFO COMPARTIDO; INVOCADO POR TODOS LOS PARRAFOS QUE
010720*    ESCRIBEN UNA LINEA EN EL LISTADO.
010730 2800-IMPRIMIR-I.
010740
010750*    OPERACION SOBRE EL MAESTRO DE CUENTAS.
010760     WRITE REG-LISTADO FROM IMP-DETALLE.
010770*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
010780     IF FS-LISTADO IS NOT EQUAL '00' THEN
010790*    SE EMITE UN MENSAJE DE CONSOLA.
010800        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
010810*    SE TRASLADA 9999 A RETURN-CODE.
010820        MOVE 9999 TO RETURN-CODE
010830*    FIN DEL IF.
010840     END-IF.
010850
010860*    FIN DEL PARRAFO.
010870 2800-IMPRIMIR-F. EXIT.
010880
010890
010900*------------------------------------------------------------------
010910*    INVOCADO DESDE MAIN-PROGRAM-I; EMITE LOS TOTALES DE CIERRE
010920*    Y CIERRA LOS TRES ARCHIVOS DEL PROGRAMA.
010930*    NOTA: WS-CANT-LEIDAS DEBE SER IGUAL A LA SUMA DE ALTAS,
010940*    MODIFICACIONES, BAJAS, CONSULTAS Y RECHAZADAS; UNA DIFERENCIA
010950*    INDICA UN PARRAFO QUE SALIO SIN PASAR POR 2700-RECHAZAR-I
010960*    NI POR NINGUNA DE LAS RAMAS DE 2000-PROCESO-I.
010970*    EL ORDEN DE CIERRE (ENTRADA, CTAMTR, LISTADO) ES EL MISMO
010980*    QUE EL ORDEN DE APERTURA EN 1000-INICIO-I, POR CONVENCION
010990*    DEL TALLER.
011000 9999-FINAL-I.
011010
011020*    SE EMITE UN MENSAJE DE CONSOLA.
011030     DISPLAY ' '.
011040*    SE EMITE UN MENSAJE DE CONSOLA.
011050     DISPLAY '**********************************************'.
011060*    SE TRASLADA WS-CANT-LEIDAS A WS-CANT-PRINT..
011070     MOVE WS-CANT-LEIDAS      TO WS-CANT-PRINT.
011080*    SE EMITE UN MENSAJE DE CONSOLA.
011090     DISPLAY 'TOTAL TRANSACCIONES LEIDAS:   ' WS-CANT-PRINT.
011100*    SE TRASLADA WS-CANT-ALTAS A WS-CANT-PRINT..
011110     MOVE WS-CANT-ALTAS       TO WS-CANT-PRINT.
011120*    SE EMITE UN MENSAJE DE CONSOLA.
011130     DISPLAY 'TOTAL ALTAS APLICADAS:        ' WS-CANT-PRINT.
011140*    SE TRASLADA WS-CANT-MODIF A WS-CANT-PRINT..
011150     MOVE WS-CANT-MODIF       TO WS-CANT-PRINT.
011160*    SE EMITE UN MENSAJE DE CONSOLA.
011170     DISPLAY 'TOTAL MODIFICACIONES APLICADAS:' WS-CANT-PRINT.
011180*    SE TRASLADA WS-CANT-BAJAS A WS-CANT-PRINT..
011190     MOVE WS-CANT-BAJAS       TO WS-CANT-PRINT.
011200*    SE EMITE UN MENSAJE DE CONSOLA.
011210     DISPLAY 'TOTAL BAJAS APLICADAS:         ' WS-CANT-PRINT.
011220*    SE TRASLADA WS-CANT-CONSULTAS A WS-CANT-PRINT..
011230     MOVE WS-CANT-CONSULTAS   TO WS-CANT-PRINT.
011240*    SE EMITE UN MENSAJE DE CONSOLA.
011250     DISPLAY 'TOTAL CONSULTAS ATENDIDAS:     ' WS-CANT-PRINT.
011260*    SE TRASLADA WS-CANT-RECHAZADAS A WS-CANT-PRINT..
011270     MOVE WS-CANT-RECHAZADAS  TO WS-CANT-PRINT.
011280*    SE EMITE UN MENSAJE DE CONSOLA.
011290     DISPLAY 'TOTAL TRANSACCIONES RECHAZADAS:' WS-CANT-PRINT.
011300
011310*    SE CIERRA EL ARCHIVO DE TRANSACCIONES.
011320     CLOSE ENTRADA.
011330*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
011340     IF FS-ENTRADA IS NOT EQUAL '00' THEN
011350*    SE EMITE UN MENSAJE DE CONSOLA.
011360        DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
011370*    SE TRASLADA 9999 A RETURN-CODE.
011380        MOVE 9999 TO RETURN-CODE
011390*    FIN DEL IF.
011400     END-IF.
011410
011420*    SE CIERRA EL MAESTRO DE CUENTAS.
011430     CLOSE CTAMTR.
011440*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
011450     IF FS-CTAMTR IS NOT EQUAL '00' THEN
011460*    SE EMITE UN MENSAJE DE CONSOLA.
011470        DISPLAY '* ERROR EN CLOSE CTAMTR = ' FS-CTAMTR
011480*    SE TRASLADA 9999 A RETURN-CODE.
011490        MOVE 9999 TO RETURN-CODE
011500*    FIN DEL IF.
011510     END-IF.
011520
011530*    SE CIERRA EL LISTADO DE SALIDA.
011540     CLOSE LISTADO.
011550*    VALIDACION CONDICIONAL DEL CAMPO INVOLUCRADO.
011560     IF FS-LISTADO IS NOT EQUAL '00' THEN
011570*    SE EMITE UN MENSAJE DE CONSOLA.
011580        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
011590*    SE TRASLADA 9999 A RETURN-CODE.
011600        MOVE 9999 TO RETURN-CODE
011610*    FIN DEL IF.
011620     END-IF.
011630
011640*    FIN DEL PARRAFO.
011650 9999-FINAL-F. EXIT.
