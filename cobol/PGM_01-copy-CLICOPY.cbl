000100******************************************************************
000200*    CLICOPY                                                     *
000300*    LAYOUT MAESTRO DE CLIENTES (PERSONAS)                       *
000400*    ARCHIVO CLIMTR - ORGANIZACION INDEXED POR CLIENTE-ID        *
000500*    LARGO DE REGISTRO: 365 BYTES                                *
000600*------------------------------------------------------------------
000700*    HISTORIAL DE CAMBIOS                                        *
000800*    AAAAMMDD  INIC  PETIC     DESCRIPCION                       *
000900*    --------  ----  --------  -------------------------------   *
001000*    19890314  RFI   CAF-0012  ALTA DEL COPY ORIGINAL            *
001100*    19910706  RFI   CAF-0101  SE AGREGA CONTRASENA DE CLIENTE   *
001200*    19981102  MAC   CAF-0233  REVISION Y2K - SIN CAMPOS FECHA   *
001300*                              DE 2 DIGITOS EN ESTE COPY         *
001400*    20030519  LDO   CAF-0340  SE AGREGA CLAVE REDEFINIDA PARA   *
001500*                              BUSQUEDA POR CLIENTE-ID           *
001550*    20060214  LDO   CAF-0381  CORRECCION DE LARGO - EL FILLER   *
001560*                              DE CLIE-REG-CLAVE QUEDABA 1 BYTE  *
001570*                              CORTO CONTRA EL REGISTRO BASE     *
001600******************************************************************
001700 01  CLIENT-RECORD.
001800     03  CLIENTE-ID              PIC 9(09).
001900     03  NOMBRE                  PIC X(100).
002000     03  GENERO                  PIC X(01).
002100         88  GENERO-MASCULINO            VALUE 'M'.
002200         88  GENERO-FEMENINO             VALUE 'F'.
002300     03  EDAD                    PIC 9(03).
002400     03  IDENTIFICACION          PIC X(20).
002500     03  DIRECCION               PIC X(200).
002600     03  TELEFONO                PIC X(10).
002700     03  TELEFONO-R REDEFINES TELEFONO.
002800         05  TEL-CARACTERISTICA  PIC X(03).
002900         05  TEL-NUMERO          PIC X(07).
003000     03  CONTRASENA              PIC X(20).
003100     03  ESTADO                  PIC X(01).
003200         88  CLIENTE-ACTIVO              VALUE 'Y'.
003300         88  CLIENTE-INACTIVO            VALUE 'N'.
003400     03  FILLER                  PIC X(01).
003500******************************************************************
003600*    VISTA REDEFINIDA - SOLO CLAVE PRIMARIA                      *
003700*    USADA POR LAS RUTINAS DE BUSQUEDA Y ORDENAMIENTO POR ID     *
003800******************************************************************
003900 01  CLIE-REG-CLAVE REDEFINES CLIENT-RECORD.
004000     03  CVE-CLIENTE-ID          PIC 9(09).
004100     03  FILLER                  PIC X(356).
